000010*****************************************************************
000020*                                                               *
000030*    RGEVLREC  -  CUSTOM-RULE EVALUATION RESULT RECORD         *
000040*    ONE RECORD PER MATCHED RULE PER SESSION REQUEST -         *
000050*    RULE-EVAL-REPORT-FILE, WRITTEN BY RGRULEVL                *
000060*                                                               *
000070* 1999-01-11 RFG TKT-4444  WRITTEN - RULE-EVAL RESULT RECORD   *
000080* 1999-02-02 RFG TKT-4417  Y2K REVIEW - NO DATE FIELDS, N/A    *
000090*                                                               *
000100*****************************************************************
000110 01  RG-RULE-EVAL-RESULT-RECORD.
000120     05  RGE-SESSION-ID              PIC 9(09).
000130     05  RGE-RULE-ID                 PIC 9(09).
000140     05  RGE-RULE-TYPE               PIC X(20).
000150     05  RGE-SUGGESTED-NUMBERS       PIC X(80).
000160     05  RGE-REASON                  PIC X(80).
000170     05  FILLER                      PIC X(202).
