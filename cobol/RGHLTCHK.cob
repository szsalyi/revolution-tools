000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RGHLTCHK.
000030 AUTHOR.        L M TRAN.
000040 INSTALLATION.  SIERRA GAMING SYSTEMS - DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  09/03/1999.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*****************************************************************
000090*
000100*A   ABSTRACT..
000110*    ON-DEMAND SESSION HEALTH-CHECK PASS.  READS A CONTROL CARD
000120*    PER SESSION TO BE CHECKED, PULLS THE SESSION MASTER, SCANS
000130*    THE LAST 10 BETS AND THE FULL ALERT LEDGER FOR THAT SESSION,
000140*    COMPUTES STOP-LOSS/TAKE-PROFIT DISTANCE, OVERBETTING AND
000150*    TILT FLAGS, AND WRITES ONE HEALTH-CHECK REPORT RECORD WITH
000160*    AN OVERALL STATUS AND A SHORT NARRATIVE LINE.
000170*
000180*J   JCL..
000190*
000200* //RGHLTCHK EXEC PGM=RGHLTCHK
000210* //SYSOUT   DD SYSOUT=*
000220* //HCKRFL   DD DSN=RGS.HLTHCHECK.REQUEST.DATA,DISP=SHR
000230* //SESNFL   DD DSN=RGS.SESSION.MASTER.DATA,DISP=SHR
000240* //BETFL    DD DSN=RGS.BET.LEDGER.DATA,DISP=SHR
000250* //ALTFL    DD DSN=RGS.ALERT.LEDGER.DATA,DISP=SHR
000260* //HCKOFL   DD DSN=RGS.HLTHCHECK.REPORT.DATA,
000270* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000280* //            SPACE=(TRK,(5,5),RLSE),
000290* //            DCB=(RECFM=FB,LRECL=400,BLKSIZE=0)
000300* //SYSIPT   DD DUMMY
000310*
000320*P   ENTRY PARAMETERS..
000330*    NONE.
000340*
000350*E   ERRORS DETECTED BY THIS ELEMENT..
000360*    I/O ERROR ON FILES.  SESSION NOT FOUND ON SESNFL FOR A
000370*    REQUESTED SESSION-ID IS NOT AN ABEND - THE REQUEST IS
000380*    SKIPPED AND COUNTED, SEE RG-RECS-NOTFOUND-CNT AT EOJ.
000390*
000400*C   ELEMENTS INVOKED BY THIS ELEMENT..
000410*    NONE - ALL LOGIC IS PERFORMED IN-LINE.
000420*
000430*U   USER CONSTANTS AND TABLES REFERENCED..
000440*    RGCTRS   -- COMMON SWITCHES, COUNTERS.
000450*
000460*M   MAINTENANCE LOG..
000470*
000480* 1999-09-03 LMT TKT-4495 WRITTEN - INITIAL HEALTH-CHECK PASS,
000490*            STOP-LOSS AND TAKE-PROFIT DISTANCE ONLY.
000500* 1999-09-14 LMT TKT-4495 ADDED OVERBETTING AND TILT DETECTION
000510*            OFF THE LAST 10 BETS WINDOW.
000520* 1999-09-20 LMT TKT-4495 ADDED ALERT LEDGER COUNTS AND THE
000530*            CRITICAL-ALERT FLAG FOR THE FLOOR SUPERVISOR SCREEN.
000540* 2000-02-07 DQC TKT-4511 SEVERITY BREAKDOWN NOW DISPLAYED AT EOJ
000550*            PER REQUEST FROM THE NIGHT SHIFT OPERATOR.
000560*****************************************************************
000570 EJECT
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS RG-WHEEL-DIGIT IS '0' THRU '9'
000630     UPSI-0 ON STATUS IS RG-SUPPRESS-ALERT-SW.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT HEALTH-CHECK-REQUEST-FILE ASSIGN TO HCKRFL
000670         FILE STATUS IS WS-HCKR-FILE-STATUS.
000680     SELECT SESSION-FILE ASSIGN TO SESNFL
000690         FILE STATUS IS WS-SESN-FILE-STATUS.
000700     SELECT BET-FILE ASSIGN TO BETFL
000710         FILE STATUS IS WS-BET-FILE-STATUS.
000720     SELECT ALERT-FILE ASSIGN TO ALTFL
000730         FILE STATUS IS WS-ALT-FILE-STATUS.
000740     SELECT HEALTH-CHECK-REPORT-FILE ASSIGN TO HCKOFL
000750         FILE STATUS IS WS-HCKO-FILE-STATUS.
000760 EJECT
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  HEALTH-CHECK-REQUEST-FILE
000800     RECORDING MODE IS F
000810     BLOCK CONTAINS 0 RECORDS
000820     LABEL RECORDS ARE STANDARD.
000830     COPY RGHCKREQ.
000840 FD  SESSION-FILE
000850     RECORDING MODE IS F
000860     BLOCK CONTAINS 0 RECORDS
000870     LABEL RECORDS ARE STANDARD.
000880     COPY RGSESREC.
000890 FD  BET-FILE
000900     RECORDING MODE IS F
000910     BLOCK CONTAINS 0 RECORDS
000920     LABEL RECORDS ARE STANDARD.
000930     COPY RGBETREC.
000940 FD  ALERT-FILE
000950     RECORDING MODE IS F
000960     BLOCK CONTAINS 0 RECORDS
000970     LABEL RECORDS ARE STANDARD.
000980     COPY RGALTREC.
000990 FD  HEALTH-CHECK-REPORT-FILE
001000     RECORDING MODE IS F
001010     BLOCK CONTAINS 0 RECORDS
001020     LABEL RECORDS ARE STANDARD.
001030     COPY RGHCKREC.
001040 EJECT
001050 WORKING-STORAGE SECTION.
001060     COPY RGCTRS.
001070 01  WS-FILE-STATUS-AREA.
001080     05  WS-HCKR-FILE-STATUS         PIC X(02).
001090         88  WS-HCKR-AT-EOF              VALUE '10'.
001100     05  WS-SESN-FILE-STATUS         PIC X(02).
001110     05  WS-BET-FILE-STATUS          PIC X(02).
001120     05  WS-ALT-FILE-STATUS          PIC X(02).
001130     05  WS-HCKO-FILE-STATUS         PIC X(02).
001140     05  FILLER                      PIC X(10).
001150 01  WS-MISC-WORK-AREA.
001160     05  WS-EOF-SWITCHES.
001170         10  WS-SESN-AT-EOF-SW       PIC X(01) VALUE 'N'.
001180             88  WS-SESN-AT-EOF          VALUE 'Y'.
001190         10  WS-BET-AT-EOF-SW        PIC X(01) VALUE 'N'.
001200             88  WS-BET-AT-EOF           VALUE 'Y'.
001210         10  WS-ALT-AT-EOF-SW        PIC X(01) VALUE 'N'.
001220             88  WS-ALT-AT-EOF           VALUE 'Y'.
001230     05  WS-SESN-RRN                 PIC 9(09) COMP-3 VALUE ZERO.
001240     05  WS-CUR-SESSION-ID           PIC 9(09) VALUE ZERO.
001250     05  WS-SESSION-FOUND-SW         PIC X(01) VALUE 'N'.
001260         88  WS-SESSION-FOUND            VALUE 'Y'.
001270     05  WS-RECS-NOTFOUND-CNT        PIC 9(06) COMP-3 VALUE ZERO.
001280     05  WS-CSV-PTR                  PIC 9(03) COMP-3 VALUE 1.
001290     05  WS-CSV-DISPLAY-NUM          PIC X(03).
001300     05  WS-TPL-SUB                  PIC 9(02) COMP-3 VALUE ZERO.
001310     05  WS-SEV-IDX                  PIC 9(02) COMP-3 VALUE ZERO.
001320     05  WS-FLAG-SUB                 PIC 9(02) COMP-3 VALUE ZERO.
001330     05  WS-NARR-PTR                 PIC 9(03) COMP-3 VALUE 1.
001340     05  FILLER                      PIC X(10).
001350*
001360*    TAKE-PROFIT-LEVELS CSV BURST AREA - UP TO 5 CONFIGURED
001370*    PERCENT LEVELS PER SESSION, PARSED OFF RGS-TAKE-PROFIT-LEVELS
001380*
001390 01  WS-TPL-AREA.
001400     05  WS-TPL-LIST.
001410         10  WS-TPL-LEVEL-1           PIC S9(03) VALUE ZERO.
001420         10  WS-TPL-LEVEL-2           PIC S9(03) VALUE ZERO.
001430         10  WS-TPL-LEVEL-3           PIC S9(03) VALUE ZERO.
001440         10  WS-TPL-LEVEL-4           PIC S9(03) VALUE ZERO.
001450         10  WS-TPL-LEVEL-5           PIC S9(03) VALUE ZERO.
001460     05  WS-TPL-TABLE REDEFINES WS-TPL-LIST.
001470         10  WS-TPL-LEVEL             PIC S9(03)
001480                 OCCURS 5 TIMES
001490                 INDEXED BY RG-TPL-IDX.
001500     05  WS-TPL-COUNT                 PIC 9(02) COMP-3 VALUE ZERO.
001510     05  FILLER                       PIC X(06).
001520*
001530*    SEVERITY TALLY FOR THE ALERT LEDGER SCAN - DISPLAYED AT EOJ
001540*    FOR THE NIGHT SHIFT OPERATOR
001550*
001560 01  WS-SEV-COUNT-AREA.
001570     05  WS-SEV-COUNT-LIST.
001580         10  WS-SEV-COUNT-INFO        PIC 9(06) COMP-3 VALUE ZERO.
001590         10  WS-SEV-COUNT-WARNING     PIC 9(06) COMP-3 VALUE ZERO.
001600         10  WS-SEV-COUNT-CRITICAL    PIC 9(06) COMP-3 VALUE ZERO.
001610     05  WS-SEV-COUNT-TABLE REDEFINES WS-SEV-COUNT-LIST.
001620         10  WS-SEV-COUNT-ONE         PIC 9(06) COMP-3
001630                 OCCURS 3 TIMES
001640                 INDEXED BY RG-SEV-IDX.
001650     05  WS-UNACK-CRIT-CNT            PIC 9(06) COMP-3 VALUE ZERO.
001660     05  FILLER                       PIC X(06).
001670*
001680*    NARRATIVE PHRASE LIST - ONE SLOT PER FLAG THIS PASS CAN
001690*    RAISE, BUILT UP IN 2900-BUILD-HEALTH-NARRATIVE
001700*
001710 01  WS-FLAG-DESC-AREA.
001720     05  WS-FLAG-DESC-LIST.
001730         10  WS-FLAG-DESC-1           PIC X(30) VALUE SPACES.
001740         10  WS-FLAG-DESC-2           PIC X(30) VALUE SPACES.
001750         10  WS-FLAG-DESC-3           PIC X(30) VALUE SPACES.
001760         10  WS-FLAG-DESC-4           PIC X(30) VALUE SPACES.
001770         10  WS-FLAG-DESC-5           PIC X(30) VALUE SPACES.
001780         10  WS-FLAG-DESC-6           PIC X(30) VALUE SPACES.
001790     05  WS-FLAG-DESC-TABLE REDEFINES WS-FLAG-DESC-LIST.
001800         10  WS-FLAG-DESC             PIC X(30)
001810                 OCCURS 6 TIMES
001820                 INDEXED BY RG-FLAG-IDX.
001830     05  WS-FLAG-DESC-COUNT           PIC 9(02) COMP-3 VALUE ZERO.
001840     05  FILLER                       PIC X(06).
001850*
001860*    LAST-BETS WINDOW - THIS SESSION'S BETS LOADED OFF BET-FILE
001870*    IN LEDGER (PLACEMENT TIMESTAMP) ORDER, CAPPED AT 500 BETS
001880*
001890 01  WS-BET-TAB-AREA.
001900     05  WS-BET-TAB-COUNT             PIC 9(04) COMP-3 VALUE ZERO.
001910     05  WS-BET-TAB-ENTRY OCCURS 500 TIMES
001920             INDEXED BY RG-BET-TAB-IDX.
001930         10  WS-BET-TAB-STAKE         PIC S9(8)V99 COMP-3.
001940         10  WS-BET-TAB-VALID         PIC X(01).
001950             88  WS-BET-TAB-VALID-NO      VALUE 'N'.
001960     05  FILLER                       PIC X(06).
001970 01  WS-LAST-N-WORK-AREA.
001980     05  WS-LAST5-START-IDX           PIC 9(04) COMP-3 VALUE ZERO.
001990     05  WS-LAST10-START-IDX          PIC 9(04) COMP-3 VALUE ZERO.
002000     05  WS-LAST10-TOTAL-STAKE PIC S9(8)V99 COMP-3 VALUE ZERO.
002010     05  WS-LAST10-BET-COUNT          PIC 9(04) COMP-3 VALUE ZERO.
002020     05  WS-LAST10-VIOLATION-CNT      PIC 9(02) COMP-3 VALUE ZERO.
002030     05  WS-OLDEST-OF-5-STAKE PIC S9(8)V99 COMP-3 VALUE ZERO.
002040     05  WS-NEWEST-STAKE PIC S9(8)V99 COMP-3 VALUE ZERO.
002050     05  WS-STAKE-INCREASE-PCT PIC S9(5)V99 COMP-3 VALUE ZERO.
002060     05  FILLER                       PIC X(06).
002070*
002080*    HEALTH-CHECK WORK FIELDS
002090*
002100 01  WS-HEALTH-WORK-AREA.
002110     05  WS-PROFIT-PERCENT PIC S9(5)V99 COMP-3 VALUE ZERO.
002120     05  WS-STOP-LOSS-PCT PIC S9(5)V99 COMP-3 VALUE ZERO.
002130     05  WS-STOP-LOSS-DIST PIC S9(5)V99 COMP-3 VALUE ZERO.
002140     05  WS-STOP-LOSS-SW             PIC X(01) VALUE 'N'.
002150         88  WS-STOP-LOSS-CRITICAL       VALUE 'C'.
002160         88  WS-STOP-LOSS-WARNING        VALUE 'W'.
002170         88  WS-STOP-LOSS-OK             VALUE 'N'.
002180     05  WS-TAKE-PROFIT-DIST PIC S9(5)V99 COMP-3 VALUE ZERO.
002190     05  WS-TAKE-PROFIT-FOUND-SW     PIC X(01) VALUE 'N'.
002200         88  WS-TAKE-PROFIT-FOUND        VALUE 'Y'.
002210     05  WS-RECOMMEND-MAX-STAKE PIC S9(8)V99 COMP-3 VALUE ZERO.
002220     05  WS-AVG-STAKE PIC S9(8)V99 COMP-3 VALUE ZERO.
002230     05  WS-OVERBETTING-SW           PIC X(01) VALUE 'N'.
002240         88  WS-OVERBETTING              VALUE 'Y'.
002250     05  WS-TILT-ESCALATION-SW       PIC X(01) VALUE 'N'.
002260         88  WS-TILT-ESCALATION          VALUE 'Y'.
002270     05  WS-TILT-DENSITY-SW          PIC X(01) VALUE 'N'.
002280         88  WS-TILT-DENSITY             VALUE 'Y'.
002290     05  WS-TILT-SW                  PIC X(01) VALUE 'N'.
002300         88  WS-TILT-DETECTED            VALUE 'Y'.
002310     05  WS-VIOLATIONS-SW            PIC X(01) VALUE 'N'.
002320         88  WS-VIOLATIONS-HIGH          VALUE 'Y'.
002330     05  WS-TILT-EVENTS-SW           PIC X(01) VALUE 'N'.
002340         88  WS-TILT-EVENTS-HIGH         VALUE 'Y'.
002350     05  WS-SPINS-REMAINING          PIC S9(6) COMP-3 VALUE ZERO.
002360     05  WS-SPINS-LOW-SW             PIC X(01) VALUE 'N'.
002370         88  WS-SPINS-LOW                VALUE 'Y'.
002380     05  WS-STATUS-NARRATIVE         PIC X(200) VALUE SPACES.
002390     05  FILLER                      PIC X(06).
002400 EJECT
002410 PROCEDURE DIVISION.
002420*****************************************************************
002430*    0000-MAINLINE - DRIVES ONE PASS OVER HCKRFL, ONE HEALTH
002440*    CHECK REPORT RECORD WRITTEN PER REQUEST CARD READ.
002450*****************************************************************
002460 0000-MAINLINE.
002470     PERFORM 0010-OPEN-FILES THRU 0010-EXIT.
002480     PERFORM 0020-READ-REQUEST THRU 0020-EXIT.
002490     PERFORM 0030-PROCESS-REQUEST THRU 0030-EXIT
002500         UNTIL WS-HCKR-AT-EOF.
002510     PERFORM 0040-CLOSE-FILES THRU 0040-EXIT.
002520     DISPLAY 'RGHLTCHK - ALERT SEVERITY TALLY FOR THIS RUN '.
002530     DISPLAY 'RGHLTCHK - INFO     ' WS-SEV-COUNT-INFO.
002540     DISPLAY 'RGHLTCHK - WARNING  ' WS-SEV-COUNT-WARNING.
002550     DISPLAY 'RGHLTCHK - CRITICAL ' WS-SEV-COUNT-CRITICAL.
002560     DISPLAY 'RGHLTCHK - SESSIONS NOT FOUND '
002570         WS-RECS-NOTFOUND-CNT.
002580     GOBACK.
002590 EJECT
002600 0010-OPEN-FILES.
002610     OPEN INPUT  HEALTH-CHECK-REQUEST-FILE.
002620     IF WS-HCKR-FILE-STATUS NOT = '00'
002630         DISPLAY 'RGHLTCHK - HCKRFL OPEN ERROR '
002640             WS-HCKR-FILE-STATUS
002650         GO TO 9999-ABEND
002660     END-IF.
002670     OPEN INPUT  SESSION-FILE.
002680     IF WS-SESN-FILE-STATUS NOT = '00'
002690         DISPLAY 'RGHLTCHK - SESNFL OPEN ERROR '
002700             WS-SESN-FILE-STATUS
002710         GO TO 9999-ABEND
002720     END-IF.
002730     CLOSE SESSION-FILE.
002740     OPEN OUTPUT HEALTH-CHECK-REPORT-FILE.
002750     IF WS-HCKO-FILE-STATUS NOT = '00'
002760         DISPLAY 'RGHLTCHK - HCKOFL OPEN ERROR '
002770             WS-HCKO-FILE-STATUS
002780         GO TO 9999-ABEND
002790     END-IF.
002800 0010-EXIT.
002810     EXIT.
002820 EJECT
002830 0020-READ-REQUEST.
002840     READ HEALTH-CHECK-REQUEST-FILE
002850         AT END
002860             SET WS-HCKR-AT-EOF TO TRUE
002870     END-READ.
002880 0020-EXIT.
002890     EXIT.
002900 EJECT
002910 0030-PROCESS-REQUEST.
002920     MOVE RGH-SESSION-ID OF RG-HEALTH-CHECK-REQUEST-RECORD
002930         TO WS-CUR-SESSION-ID.
002940     INITIALIZE RG-HEALTH-CHECK-REPORT-RECORD.
002950     PERFORM 1000-LOAD-SESSION THRU 1000-EXIT.
002960     IF WS-SESSION-FOUND
002970         PERFORM 1100-LOAD-LAST-BETS THRU 1100-EXIT
002980         PERFORM 1200-LOAD-ALERTS-FOR-SESSION THRU
002990             1200-EXIT
003000         PERFORM 2000-STOP-LOSS-DISTANCE THRU 2000-EXIT
003010         PERFORM 2100-TAKE-PROFIT-DISTANCE THRU 2100-EXIT
003020         PERFORM 2200-CHECK-OVERBETTING THRU 2200-EXIT
003030         PERFORM 2300-DETECT-TILT THRU 2300-EXIT
003040         PERFORM 2400-CHECK-COUNTS THRU 2400-EXIT
003050         PERFORM 2500-CHECK-SPINS-REMAINING THRU
003060             2500-EXIT
003070         PERFORM 2600-DETERMINE-STATUS THRU 2600-EXIT
003080         PERFORM 2900-BUILD-HEALTH-NARRATIVE THRU
003090             2900-EXIT
003100         PERFORM 8000-WRITE-HEALTH-REPORT THRU 8000-EXIT
003110     ELSE
003120         ADD 1 TO WS-RECS-NOTFOUND-CNT
003130     END-IF.
003140     PERFORM 0020-READ-REQUEST THRU 0020-EXIT.
003150 0030-EXIT.
003160     EXIT.
003170 EJECT
003180 0040-CLOSE-FILES.
003190     CLOSE HEALTH-CHECK-REQUEST-FILE.
003200     CLOSE HEALTH-CHECK-REPORT-FILE.
003210 0040-EXIT.
003220     EXIT.
003230 EJECT
003240*****************************************************************
003250*    1000-LOAD-SESSION - SESNFL HAS NO KEYED ACCESS BY THE
003260*    SURROGATE SESSION NUMBER, SO THE Nth RECORD READ OFF THE
003270*    FILE SEQUENTIALLY IS TREATED AS SURROGATE SESSION N, THE
003280*    SAME RULE THE DRIVER USES TO ASSIGN THE NUMBER AT
003290*    START-SESSION TIME.
003300*****************************************************************
003310 1000-LOAD-SESSION.
003320     MOVE 'N' TO WS-SESSION-FOUND-SW.
003330     MOVE ZERO TO WS-SESN-RRN.
003340     OPEN INPUT SESSION-FILE.
003350     IF WS-SESN-FILE-STATUS NOT = '00'
003360         DISPLAY 'RGHLTCHK - SESNFL REOPEN ERROR '
003370             WS-SESN-FILE-STATUS
003380         GO TO 9999-ABEND
003390     END-IF.
003400     MOVE 'N' TO WS-SESN-AT-EOF-SW.
003410     PERFORM 1010-READ-ONE-SESSION THRU 1010-EXIT
003420         UNTIL WS-SESN-AT-EOF
003430         OR WS-SESSION-FOUND.
003440     CLOSE SESSION-FILE.
003450 1000-EXIT.
003460     EXIT.
003470 EJECT
003480 1010-READ-ONE-SESSION.
003490     READ SESSION-FILE
003500         AT END
003510             SET WS-SESN-AT-EOF TO TRUE
003520     END-READ.
003530     IF NOT WS-SESN-AT-EOF
003540         ADD 1 TO WS-SESN-RRN
003550         IF WS-SESN-RRN = WS-CUR-SESSION-ID
003560             SET WS-SESSION-FOUND TO TRUE
003570         END-IF
003580     END-IF.
003590 1010-EXIT.
003600     EXIT.
003610 EJECT
003620*****************************************************************
003630*    1100-LOAD-LAST-BETS - REOPENS BETFL AND LOADS EVERY BET FOR
003640*    THIS SESSION INTO WS-BET-TAB-AREA IN LEDGER ORDER, CAPPED
003650*    AT 500 ROWS.  THE LAST-5 AND LAST-10 WINDOWS ARE TAKEN OFF
003660*    THE TAIL OF THIS TABLE THE SAME WAY RGPATANL WINDOWS THE
003670*    LAST-N SPINS OFF THE SPIN HISTORY TABLE.
003680*****************************************************************
003690 1100-LOAD-LAST-BETS.
003700     MOVE ZERO TO WS-BET-TAB-COUNT.
003710     OPEN INPUT BET-FILE.
003720     IF WS-BET-FILE-STATUS NOT = '00'
003730         DISPLAY 'RGHLTCHK - BETFL REOPEN ERROR '
003740             WS-BET-FILE-STATUS
003750         GO TO 9999-ABEND
003760     END-IF.
003770     MOVE 'N' TO WS-BET-AT-EOF-SW.
003780     PERFORM 1110-READ-ONE-BET THRU 1110-EXIT
003790         UNTIL WS-BET-AT-EOF.
003800     CLOSE BET-FILE.
003810     COMPUTE WS-LAST5-START-IDX =
003820         WS-BET-TAB-COUNT - 4.
003830     IF WS-LAST5-START-IDX < 1
003840         MOVE 1 TO WS-LAST5-START-IDX
003850     END-IF.
003860     COMPUTE WS-LAST10-START-IDX =
003870         WS-BET-TAB-COUNT - 9.
003880     IF WS-LAST10-START-IDX < 1
003890         MOVE 1 TO WS-LAST10-START-IDX
003900     END-IF.
003910     PERFORM 1120-SUMMARIZE-LAST-10 THRU 1120-EXIT.
003920 1100-EXIT.
003930     EXIT.
003940 EJECT
003950 1110-READ-ONE-BET.
003960     READ BET-FILE
003970         AT END
003980             SET WS-BET-AT-EOF TO TRUE
003990     END-READ.
004000     IF NOT WS-BET-AT-EOF
004010         IF RGB-SESSION-ID = WS-CUR-SESSION-ID
004020             IF WS-BET-TAB-COUNT < 500
004030                 ADD 1 TO WS-BET-TAB-COUNT
004040                 MOVE RGB-TOTAL-STAKE TO
004050                     WS-BET-TAB-STAKE (WS-BET-TAB-COUNT)
004060                 MOVE RGB-VALIDATED TO
004070                     WS-BET-TAB-VALID (WS-BET-TAB-COUNT)
004080             END-IF
004090         END-IF
004100     END-IF.
004110 1110-EXIT.
004120     EXIT.
004130 EJECT
004140 1120-SUMMARIZE-LAST-10.
004150     MOVE ZERO TO WS-LAST10-TOTAL-STAKE.
004160     MOVE ZERO TO WS-LAST10-BET-COUNT.
004170     MOVE ZERO TO WS-LAST10-VIOLATION-CNT.
004180     PERFORM 1125-SUMMARIZE-ONE-BET THRU 1125-EXIT
004190         VARYING RG-BET-TAB-IDX
004200         FROM WS-LAST10-START-IDX BY 1
004210         UNTIL RG-BET-TAB-IDX > WS-BET-TAB-COUNT.
004220     IF WS-LAST10-BET-COUNT > ZERO
004230         COMPUTE WS-AVG-STAKE ROUNDED =
004240             WS-LAST10-TOTAL-STAKE / WS-LAST10-BET-COUNT
004250     ELSE
004260         MOVE ZERO TO WS-AVG-STAKE
004270     END-IF.
004280     IF WS-BET-TAB-COUNT > ZERO
004290         MOVE WS-BET-TAB-STAKE (WS-BET-TAB-COUNT)
004300             TO WS-NEWEST-STAKE
004310         MOVE WS-BET-TAB-STAKE (WS-LAST5-START-IDX)
004320             TO WS-OLDEST-OF-5-STAKE
004330     END-IF.
004340 1120-EXIT.
004350     EXIT.
004360 EJECT
004370 1125-SUMMARIZE-ONE-BET.
004380     ADD 1 TO WS-LAST10-BET-COUNT.
004390     ADD WS-BET-TAB-STAKE (RG-BET-TAB-IDX)
004400         TO WS-LAST10-TOTAL-STAKE.
004410     IF WS-BET-TAB-VALID-NO (RG-BET-TAB-IDX)
004420         ADD 1 TO WS-LAST10-VIOLATION-CNT
004430     END-IF.
004440 1125-EXIT.
004450     EXIT.
004460 EJECT
004470*****************************************************************
004480*    1200-LOAD-ALERTS-FOR-SESSION - REOPENS ALTFL AND TALLIES
004490*    THE FULL ALERT LEDGER FOR THIS SESSION BY SEVERITY AND
004500*    ACKNOWLEDGMENT STATE.  THE LEDGER IS NOT MATERIALIZED AS A
004510*    LIST - THIS PASS NEEDS COUNTS ONLY, NOT THE ALERT TEXT.
004520*****************************************************************
004530 1200-LOAD-ALERTS-FOR-SESSION.
004540     MOVE ZERO TO WS-SEV-COUNT-INFO.
004550     MOVE ZERO TO WS-SEV-COUNT-WARNING.
004560     MOVE ZERO TO WS-SEV-COUNT-CRITICAL.
004570     MOVE ZERO TO WS-UNACK-CRIT-CNT.
004580     MOVE ZERO TO RGH-ALERT-COUNT.
004590     MOVE ZERO TO RGH-UNACK-ALERT-COUNT.
004600     OPEN INPUT ALERT-FILE.
004610     IF WS-ALT-FILE-STATUS NOT = '00'
004620         DISPLAY 'RGHLTCHK - ALTFL REOPEN ERROR '
004630             WS-ALT-FILE-STATUS
004640         GO TO 9999-ABEND
004650     END-IF.
004660     MOVE 'N' TO WS-ALT-AT-EOF-SW.
004670     PERFORM 1210-READ-ONE-ALERT THRU 1210-EXIT
004680         UNTIL WS-ALT-AT-EOF.
004690     CLOSE ALERT-FILE.
004700 1200-EXIT.
004710     EXIT.
004720 EJECT
004730 1210-READ-ONE-ALERT.
004740     READ ALERT-FILE
004750         AT END
004760             SET WS-ALT-AT-EOF TO TRUE
004770     END-READ.
004780     IF NOT WS-ALT-AT-EOF
004790         IF RGA-SESSION-ID = WS-CUR-SESSION-ID
004800             PERFORM 5000-COUNT-ONE-ALERT THRU 5000-EXIT
004810         END-IF
004820     END-IF.
004830 1210-EXIT.
004840     EXIT.
004850 EJECT
004860*****************************************************************
004870*    5000-COUNT-ONE-ALERT - ONE ALERT RECORD FOR THIS SESSION
004880*    HAS BEEN READ.  FOLDS IT INTO THE ALL-ALERTS COUNT, THE
004890*    UNACKNOWLEDGED COUNT, AND THE SEVERITY TALLY.  THIS STANDS
004900*    IN FOR ALERTSERVICE'S LIST-ALERTS / LIST-UNACK-ALERTS /
004910*    HAS-CRITICAL-ALERTS QUERIES - THE REPORT RECORD CARRIES
004920*    COUNTS ONLY, NOT THE ALERT TEXT.
004930*****************************************************************
004940 5000-COUNT-ONE-ALERT.
004950     ADD 1 TO RGH-ALERT-COUNT.
004960     EVALUATE TRUE
004970         WHEN RGA-SEVERITY-INFO
004980             ADD 1 TO WS-SEV-COUNT-INFO
004990         WHEN RGA-SEVERITY-WARNING
005000             ADD 1 TO WS-SEV-COUNT-WARNING
005010         WHEN RGA-SEVERITY-CRITICAL
005020             ADD 1 TO WS-SEV-COUNT-CRITICAL
005030     END-EVALUATE.
005040     IF RGA-ACKNOWLEDGED-NO
005050         ADD 1 TO RGH-UNACK-ALERT-COUNT
005060         IF RGA-SEVERITY-CRITICAL
005070             ADD 1 TO WS-UNACK-CRIT-CNT
005080         END-IF
005090     END-IF.
005100 5000-EXIT.
005110     EXIT.
005120 EJECT
005130*****************************************************************
005140*    2000-STOP-LOSS-DISTANCE - CURRENT-PROFIT-PERCENT IS TAKEN
005150*    AGAINST THE STARTING BANKROLL.  A SESSION WITH NO STOP-LOSS
005160*    PERCENT ON FILE (ZERO) TAKES THE HOUSE DEFAULT OF -20.
005170*****************************************************************
005180 2000-STOP-LOSS-DISTANCE.
005190     MOVE 'N' TO WS-STOP-LOSS-SW.
005200     IF RGS-INITIAL-BANKROLL = ZERO
005210         MOVE ZERO TO WS-PROFIT-PERCENT
005220     ELSE
005230         COMPUTE WS-PROFIT-PERCENT ROUNDED =
005240             (RGS-CURRENT-PROFIT / RGS-INITIAL-BANKROLL) * 100
005250     END-IF.
005260     IF RGS-STOP-LOSS-PERCENT = ZERO
005270         MOVE -20 TO WS-STOP-LOSS-PCT
005280     ELSE
005290         MOVE RGS-STOP-LOSS-PERCENT TO WS-STOP-LOSS-PCT
005300     END-IF.
005310     COMPUTE WS-STOP-LOSS-DIST =
005320         WS-PROFIT-PERCENT - WS-STOP-LOSS-PCT.
005330     IF WS-STOP-LOSS-DIST < ZERO
005340         COMPUTE WS-STOP-LOSS-DIST = WS-STOP-LOSS-DIST * -1
005350     END-IF.
005360     IF WS-STOP-LOSS-DIST < 20
005370         SET WS-STOP-LOSS-CRITICAL TO TRUE
005380     ELSE
005390         IF WS-STOP-LOSS-DIST < 40
005400             SET WS-STOP-LOSS-WARNING TO TRUE
005410         END-IF
005420     END-IF.
005430 2000-EXIT.
005440     EXIT.
005450 EJECT
005460*****************************************************************
005470*    2100-TAKE-PROFIT-DISTANCE - PARSES THE TAKE-PROFIT-LEVELS
005480*    CSV STRING INTO WS-TPL-TABLE, THEN FINDS THE NEAREST LEVEL
005490*    ABOVE THE CURRENT PROFIT PERCENT.  INFORMATIONAL ONLY - NO
005500*    STATUS FLAG IS SET OFF THIS DISTANCE.
005510*****************************************************************
005520 2100-TAKE-PROFIT-DISTANCE.
005530     PERFORM 2110-PARSE-TAKE-PROFIT-LEVELS THRU 2110-EXIT.
005540     MOVE ZERO TO WS-TAKE-PROFIT-DIST.
005550     MOVE 'N' TO WS-TAKE-PROFIT-FOUND-SW.
005560     PERFORM 2130-TEST-ONE-TPL-LEVEL THRU 2130-EXIT
005570         VARYING RG-TPL-IDX FROM 1 BY 1
005580         UNTIL RG-TPL-IDX > WS-TPL-COUNT.
005590     IF WS-TAKE-PROFIT-FOUND AND WS-TAKE-PROFIT-DIST < 10
005600         SET RGH-TAKE-PROFIT-CLOSE TO TRUE
005610     ELSE
005620         MOVE 'N' TO RGH-TAKE-PROFIT-NOTE
005630     END-IF.
005640 2100-EXIT.
005650     EXIT.
005660 EJECT
005670 2110-PARSE-TAKE-PROFIT-LEVELS.
005680     MOVE ZERO TO WS-TPL-LIST.
005690     MOVE ZERO TO WS-TPL-COUNT.
005700     MOVE 1 TO WS-CSV-PTR.
005710     PERFORM 2120-UNPACK-ONE-LEVEL THRU 2120-EXIT
005720         VARYING WS-TPL-SUB FROM 1 BY 1
005730         UNTIL WS-TPL-SUB > 5
005740         OR WS-CSV-PTR > 100.
005750 2110-EXIT.
005760     EXIT.
005770 EJECT
005780 2130-TEST-ONE-TPL-LEVEL.
005790     IF WS-TPL-LEVEL (RG-TPL-IDX) > WS-PROFIT-PERCENT
005800         IF NOT WS-TAKE-PROFIT-FOUND
005810             OR (WS-TPL-LEVEL (RG-TPL-IDX) -
005820                 WS-PROFIT-PERCENT) < WS-TAKE-PROFIT-DIST
005830             COMPUTE WS-TAKE-PROFIT-DIST =
005840                 WS-TPL-LEVEL (RG-TPL-IDX) - WS-PROFIT-PERCENT
005850             SET WS-TAKE-PROFIT-FOUND TO TRUE
005860         END-IF
005870     END-IF.
005880 2130-EXIT.
005890     EXIT.
005900 EJECT
005910 2120-UNPACK-ONE-LEVEL.
005920     IF WS-CSV-PTR <= 100
005930         IF RGS-TAKE-PROFIT-LEVELS (WS-CSV-PTR:1) NOT = SPACE
005940             MOVE SPACES TO WS-CSV-DISPLAY-NUM
005950             UNSTRING RGS-TAKE-PROFIT-LEVELS
005960                 DELIMITED BY ','
005970                 INTO WS-CSV-DISPLAY-NUM
005980                 WITH POINTER WS-CSV-PTR
005990             END-UNSTRING
006000             IF WS-CSV-DISPLAY-NUM NOT = SPACES
006010                 ADD 1 TO WS-TPL-COUNT
006020                 MOVE WS-CSV-DISPLAY-NUM TO
006030                     WS-TPL-LEVEL (WS-TPL-COUNT)
006040             END-IF
006050         ELSE
006060             MOVE 101 TO WS-CSV-PTR
006070         END-IF
006080     END-IF.
006090 2120-EXIT.
006100     EXIT.
006110 EJECT
006120*****************************************************************
006130*    2200-CHECK-OVERBETTING - RECOMMENDED-MAX-STAKE IS THE
006140*    SESSION'S FLAT-BET CEILING PERCENT APPLIED TO THE CURRENT
006150*    BANKROLL.  OVERBETTING FIRES WHEN THE LAST-10-BETS AVERAGE
006160*    STAKE RUNS PAST THAT CEILING.
006170*****************************************************************
006180 2200-CHECK-OVERBETTING.
006190     COMPUTE WS-RECOMMEND-MAX-STAKE ROUNDED =
006200         RGS-CURRENT-BANKROLL * RGS-FLAT-BET-MAX-PERCENT / 100.
006210     MOVE 'N' TO WS-OVERBETTING-SW.
006220     IF WS-AVG-STAKE > WS-RECOMMEND-MAX-STAKE
006230         SET WS-OVERBETTING TO TRUE
006240     END-IF.
006250 2200-EXIT.
006260     EXIT.
006270 EJECT
006280*****************************************************************
006290*    2300-DETECT-TILT - TWO INDEPENDENT TESTS, EITHER ONE TRIPS
006300*    THE TILT FLAG - STAKE ESCALATION ACROSS THE LAST 5 BETS, OR
006310*    VALIDATION-FAILURE DENSITY ACROSS THE LAST 10 BETS.
006320*****************************************************************
006330 2300-DETECT-TILT.
006340     PERFORM 2310-CHECK-STAKE-ESCALATION THRU 2310-EXIT.
006350     PERFORM 2320-CHECK-VIOLATION-DENSITY THRU 2320-EXIT.
006360     MOVE 'N' TO WS-TILT-SW.
006370     IF WS-TILT-ESCALATION OR WS-TILT-DENSITY
006380         SET WS-TILT-DETECTED TO TRUE
006390     END-IF.
006400 2300-EXIT.
006410     EXIT.
006420 EJECT
006430 2310-CHECK-STAKE-ESCALATION.
006440     MOVE 'N' TO WS-TILT-ESCALATION-SW.
006450     IF WS-BET-TAB-COUNT >= 2
006460         IF WS-OLDEST-OF-5-STAKE > ZERO
006470             COMPUTE WS-STAKE-INCREASE-PCT ROUNDED =
006480                 ((WS-NEWEST-STAKE - WS-OLDEST-OF-5-STAKE) /
006490                     WS-OLDEST-OF-5-STAKE) * 100
006500             IF WS-STAKE-INCREASE-PCT > 50
006510                 SET WS-TILT-ESCALATION TO TRUE
006520             END-IF
006530         END-IF
006540     END-IF.
006550 2310-EXIT.
006560     EXIT.
006570 EJECT
006580 2320-CHECK-VIOLATION-DENSITY.
006590     MOVE 'N' TO WS-TILT-DENSITY-SW.
006600     IF WS-LAST10-VIOLATION-CNT >= 3
006610         SET WS-TILT-DENSITY TO TRUE
006620     END-IF.
006630 2320-EXIT.
006640     EXIT.
006650 EJECT
006660*****************************************************************
006670*    2400-CHECK-COUNTS - SESSION-LEVEL RUNNING TOTALS THAT ALSO
006680*    RAISE A WARNING ON THEIR OWN, INDEPENDENT OF THE LAST-N
006690*    BET WINDOW.
006700*****************************************************************
006710 2400-CHECK-COUNTS.
006720     MOVE 'N' TO WS-VIOLATIONS-SW.
006730     IF RGS-RULE-VIOLATIONS > 5
006740         SET WS-VIOLATIONS-HIGH TO TRUE
006750     END-IF.
006760     MOVE 'N' TO WS-TILT-EVENTS-SW.
006770     IF RGS-TILT-EVENTS > 2
006780         SET WS-TILT-EVENTS-HIGH TO TRUE
006790     END-IF.
006800 2400-EXIT.
006810     EXIT.
006820 EJECT
006830*****************************************************************
006840*    2500-CHECK-SPINS-REMAINING - A SESSION WITH NO MAX-SPINS
006850*    LIMIT ON FILE (ZERO) IS TREATED AS UNLIMITED - NO NOTE IS
006860*    RAISED.  INFORMATIONAL ONLY.
006870*****************************************************************
006880 2500-CHECK-SPINS-REMAINING.
006890     MOVE 'N' TO WS-SPINS-LOW-SW.
006900     IF RGS-MAX-SPINS = ZERO
006910         MOVE ZERO TO WS-SPINS-REMAINING
006920     ELSE
006930         COMPUTE WS-SPINS-REMAINING =
006940             RGS-MAX-SPINS - RGS-TOTAL-SPINS.
006950         IF WS-SPINS-REMAINING <= 10
006960             SET WS-SPINS-LOW TO TRUE
006970         END-IF
006980     END-IF.
006990 2500-EXIT.
007000     EXIT.
007010 EJECT
007020*****************************************************************
007030*    2600-DETERMINE-STATUS - A SESSION THAT IS NO LONGER ACTIVE
007040*    REPORTS STOPPED REGARDLESS OF THE OTHER FLAGS.  OTHERWISE
007050*    STOP-LOSS DISTANCE TAKES PRECEDENCE, THEN ANY OF THE
007060*    REMAINING WARNING-LEVEL FLAGS, THEN OK.
007070*****************************************************************
007080 2600-DETERMINE-STATUS.
007090     MOVE 'N' TO RGH-HEALTHY-FLAG.
007100     IF NOT RGS-STATUS-ACTIVE
007110         SET RGH-STATUS-STOPPED TO TRUE
007120     ELSE
007130         IF WS-STOP-LOSS-CRITICAL
007140             SET RGH-STATUS-CRITICAL TO TRUE
007150         ELSE
007160             IF WS-STOP-LOSS-WARNING OR WS-TILT-DETECTED
007170                 OR WS-OVERBETTING OR WS-VIOLATIONS-HIGH
007180                 OR WS-TILT-EVENTS-HIGH
007190                 SET RGH-STATUS-WARNING TO TRUE
007200             ELSE
007210                 SET RGH-STATUS-OK TO TRUE
007220                 SET RGH-IS-HEALTHY TO TRUE
007230             END-IF
007240         END-IF
007250     END-IF.
007260 2600-EXIT.
007270     EXIT.
007280 EJECT
007290*****************************************************************
007300*    2900-BUILD-HEALTH-NARRATIVE - ONE SHORT PHRASE PER FLAG
007310*    THAT FIRED THIS PASS, SEMICOLON-SEPARATED, FOR THE FLOOR
007320*    SUPERVISOR SCREEN.  NO FLAGS FIRED READS "NO ISSUES NOTED".
007330*****************************************************************
007340 2900-BUILD-HEALTH-NARRATIVE.
007350     MOVE SPACES TO WS-FLAG-DESC-LIST.
007360     MOVE ZERO TO WS-FLAG-DESC-COUNT.
007370     IF WS-STOP-LOSS-CRITICAL
007380         ADD 1 TO WS-FLAG-DESC-COUNT
007390         MOVE 'STOP-LOSS DISTANCE CRITICAL' TO
007400             WS-FLAG-DESC (WS-FLAG-DESC-COUNT)
007410     ELSE
007420         IF WS-STOP-LOSS-WARNING
007430             ADD 1 TO WS-FLAG-DESC-COUNT
007440             MOVE 'STOP-LOSS DISTANCE CLOSE' TO
007450                 WS-FLAG-DESC (WS-FLAG-DESC-COUNT)
007460         END-IF
007470     END-IF.
007480     IF RGH-TAKE-PROFIT-CLOSE
007490         ADD 1 TO WS-FLAG-DESC-COUNT
007500         MOVE 'TAKE-PROFIT LEVEL CLOSE' TO
007510             WS-FLAG-DESC (WS-FLAG-DESC-COUNT)
007520     END-IF.
007530     IF WS-OVERBETTING
007540         ADD 1 TO WS-FLAG-DESC-COUNT
007550         MOVE 'AVERAGE STAKE OVER LIMIT' TO
007560             WS-FLAG-DESC (WS-FLAG-DESC-COUNT)
007570     END-IF.
007580     IF WS-TILT-DETECTED
007590         ADD 1 TO WS-FLAG-DESC-COUNT
007600         MOVE 'TILT PATTERN DETECTED' TO
007610             WS-FLAG-DESC (WS-FLAG-DESC-COUNT)
007620     END-IF.
007630     IF WS-VIOLATIONS-HIGH
007640         ADD 1 TO WS-FLAG-DESC-COUNT
007650         MOVE 'RULE VIOLATIONS OVER LIMIT' TO
007660             WS-FLAG-DESC (WS-FLAG-DESC-COUNT)
007670     END-IF.
007680     IF WS-TILT-EVENTS-HIGH
007690         ADD 1 TO WS-FLAG-DESC-COUNT
007700         MOVE 'TILT EVENTS OVER LIMIT' TO
007710             WS-FLAG-DESC (WS-FLAG-DESC-COUNT)
007720     END-IF.
007730     MOVE SPACES TO WS-STATUS-NARRATIVE.
007740     MOVE 1 TO WS-NARR-PTR.
007750     IF WS-FLAG-DESC-COUNT = ZERO
007760         MOVE 'NO ISSUES NOTED' TO WS-STATUS-NARRATIVE
007770     ELSE
007780         PERFORM 2910-ADD-ONE-NARR-PHRASE THRU
007790             2910-EXIT
007800             VARYING WS-FLAG-SUB FROM 1 BY 1
007810             UNTIL WS-FLAG-SUB > WS-FLAG-DESC-COUNT
007820     END-IF.
007830     MOVE WS-STATUS-NARRATIVE TO RGH-NARRATIVE.
007840 2900-EXIT.
007850     EXIT.
007860 EJECT
007870 2910-ADD-ONE-NARR-PHRASE.
007880     IF WS-FLAG-SUB > 1
007890         STRING '; ' DELIMITED BY SIZE
007900             INTO WS-STATUS-NARRATIVE
007910             WITH POINTER WS-NARR-PTR
007920         END-STRING
007930     END-IF.
007940     STRING WS-FLAG-DESC (WS-FLAG-SUB) DELIMITED BY SPACE
007950         INTO WS-STATUS-NARRATIVE
007960         WITH POINTER WS-NARR-PTR
007970     END-STRING.
007980 2910-EXIT.
007990     EXIT.
008000 EJECT
008010*****************************************************************
008020*    8000-WRITE-HEALTH-REPORT - MOVES THE COMPUTED WORK FIELDS
008030*    INTO THE OUTPUT RECORD AND WRITES IT.
008040*****************************************************************
008050 8000-WRITE-HEALTH-REPORT.
008060     MOVE WS-CUR-SESSION-ID TO
008070         RGH-SESSION-ID OF RG-HEALTH-CHECK-REPORT-RECORD.
008080     MOVE WS-PROFIT-PERCENT TO RGH-PROFIT-PERCENT.
008090     MOVE WS-STOP-LOSS-DIST TO RGH-STOP-LOSS-DISTANCE.
008100     MOVE WS-TAKE-PROFIT-DIST TO RGH-TAKE-PROFIT-DISTANCE.
008110     MOVE WS-RECOMMEND-MAX-STAKE TO RGH-RECOMMENDED-MAX-STAKE.
008120     MOVE WS-AVG-STAKE TO RGH-CURRENT-AVERAGE-STAKE.
008130     MOVE WS-OVERBETTING-SW TO RGH-OVERBETTING-FLAG.
008140     MOVE WS-TILT-SW TO RGH-TILT-FLAG.
008150     MOVE WS-SPINS-REMAINING TO RGH-SPINS-REMAINING.
008160     MOVE WS-SPINS-LOW-SW TO RGH-SPINS-LOW-NOTE.
008170     IF WS-UNACK-CRIT-CNT > ZERO
008180         SET RGH-HAS-CRITICAL-ALERTS TO TRUE
008190     ELSE
008200         MOVE 'N' TO RGH-CRITICAL-ALERT-FLAG
008210     END-IF.
008220     WRITE RG-HEALTH-CHECK-REPORT-RECORD.
008230     IF WS-HCKO-FILE-STATUS NOT = '00'
008240         DISPLAY 'RGHLTCHK - HCKOFL WRITE ERROR '
008250             WS-HCKO-FILE-STATUS
008260         GO TO 9999-ABEND
008270     END-IF.
008280 8000-EXIT.
008290     EXIT.
008300 EJECT
008310*****************************************************************
008320*    9999-ABEND - COMMON ABEND EXIT FOR FATAL I/O ERRORS.
008330*****************************************************************
008340 9999-ABEND.
008350     DISPLAY 'RGHLTCHK - ABENDING - SEE MESSAGES ABOVE'.
008360     MOVE 16 TO RETURN-CODE.
008370     GOBACK.
008380 9999-EXIT.
008390     EXIT.
