000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RGSESDRV.
000030 AUTHOR.        R F GUNTER.
000040 INSTALLATION.  SIERRA GAMING SYSTEMS - DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  11/14/1988.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080****************************************************************
000090*
000100*A   ABSTRACT..
000110*    NIGHTLY LEDGER-POSTING RUN FOR ONE ROULETTE SESSION.
000120*    READS THE SESSION'S TRANSACTION STREAM (START-SESSION,
000130*    RECORD-SPIN, PLACE-BET, STOP-SESSION) IN ARRIVAL ORDER
000140*    AND POSTS EACH ONE AGAINST THE RUNNING SESSION CONTROL
000150*    RECORD - SETTLING PENDING BETS AGAINST EACH NEW SPIN,
000160*    UPDATING BANKROLL/PROFIT TOTALS, ENFORCING THE STOP-LOSS,
000170*    TAKE-PROFIT, MAX-SPINS, STAKE-LIMIT AND TILT DISCIPLINE
000180*    RULES, AND RAISING ALERTS.  PRODUCES THE SESSION MASTER,
000190*    THE SPIN LOG, THE SETTLED BET LOG AND THE ALERT LEDGER
000200*    CONSUMED BY THE DOWNSTREAM PATTERN, RULE, SUGGESTION AND
000210*    HEALTH-CHECK JOBS.
000220*
000230*J   JCL..
000240*
000250* //RGSESDRV EXEC PGM=RGSESDRV
000260* //SYSOUT   DD SYSOUT=*
000270* //TRANFL   DD DSN=RGS.SESSION.TRANS.DATA,DISP=SHR
000280* //SESSFL   DD DSN=RGS.SESSION.MASTER.DATA,
000290* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000300* //            SPACE=(TRK,(1,1),RLSE),
000310* //            DCB=(RECFM=FB,LRECL=345,BLKSIZE=0)
000320* //SPINFL   DD DSN=RGS.SESSION.SPIN.DATA,
000330* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000340* //            SPACE=(TRK,(5,5),RLSE),
000350* //            DCB=(RECFM=FB,LRECL=126,BLKSIZE=0)
000360* //BETFL    DD DSN=RGS.SESSION.BET.DATA,
000370* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000380* //            SPACE=(TRK,(5,5),RLSE),
000390* //            DCB=(RECFM=FB,LRECL=3257,BLKSIZE=0)
000400* //ALRTFL   DD DSN=RGS.SESSION.ALERT.DATA,
000410* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000420* //            SPACE=(TRK,(2,2),RLSE),
000430* //            DCB=(RECFM=FB,LRECL=1099,BLKSIZE=0)
000440* //SYSIPT   DD DUMMY
000450*
000460*P   ENTRY PARAMETERS..
000470*    NONE.
000480*
000490*E   ERRORS DETECTED BY THIS ELEMENT..
000500*    I/O ERROR ON FILES.
000510*
000520*C   ELEMENTS INVOKED BY THIS ELEMENT..
000530*    NONE - ALL LOGIC IS PERFORMED IN-LINE.
000540*
000550*U   USER CONSTANTS AND TABLES REFERENCED..
000560*    RGWHLTAB -- WHEEL-ORDER / COLOR / SECTOR CONSTANT TABLES.
000570*    RGCTRS   -- COMMON SWITCHES, COUNTERS.
000580*
000590*M   MAINTENANCE LOG..
000600*
000610* 1988-11-14 RFG TKT-4417 WRITTEN - INITIAL LEDGER-POSTING RUN.
000620* 1988-12-20 RFG TKT-4419 ADDED STOP-LOSS / TAKE-PROFIT CHECKS.
000630* 1989-03-02 RFG TKT-4425 ADDED MAX-SPINS DISCIPLINE CHECK.
000640* 1989-07-18 LMT TKT-4431 ADDED TILT DETECTION AND ALERT LEDGER.
000650* 1990-05-09 LMT TKT-4447 CORRECTED PEAK-PROFIT CARRY-FORWARD WHEN
000660*            A SETTLEMENT REDUCES CURRENT-PROFIT BELOW PEAK.
000670* 1991-09-30 DQC TKT-4458 ADDED FLAT-BET MIN/MAX STAKE VALIDATION.
000680* 1993-02-11 DQC TKT-4466 ADDED MARTINGALE STAKE-ESCALATION CHECK.
000690* 1995-06-27 JHK TKT-4479 RULE-VIOLATIONS/TILT-EVENTS NOW CARRIED
000700*            ON THE SESSION MASTER PER COMPLIANCE REQUEST.
000710* 1998-01-14 JHK TKT-4488 ADDED MANUAL STOP-SESSION TRANSACTION.
000720* 1999-02-02 RFG TKT-4417 Y2K REVIEW - ALL TIMESTAMPS ARE X(26)
000730*            ISO-8601 FROM THE UPSTREAM FEED, NO 2-DIGIT YEAR
000740*            ARITHMETIC IN THIS PROGRAM - NO CHANGE REQUIRED.
000750* 2001-04-05 LMT TKT-4511 RAISE CRITICAL ALERT ON STOP-LOSS HIT,
000760*            INFO ALERT ON TAKE-PROFIT, PER REVISED ALERT MATRIX.
000770****************************************************************
000780 EJECT
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM
000830     CLASS RG-WHEEL-DIGIT IS '0' THRU '9'
000840     UPSI-0 ON STATUS IS RG-SUPPRESS-ALERT-SW.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT TRAN-FILE ASSIGN TO TRANFL
000880         FILE STATUS IS WS-TRAN-FILE-STATUS.
000890     SELECT SESSION-FILE ASSIGN TO SESSFL
000900         FILE STATUS IS WS-SESSION-FILE-STATUS.
000910     SELECT SPIN-FILE ASSIGN TO SPINFL
000920         FILE STATUS IS WS-SPIN-FILE-STATUS.
000930     SELECT BET-FILE ASSIGN TO BETFL
000940         FILE STATUS IS WS-BET-FILE-STATUS.
000950     SELECT ALERT-FILE ASSIGN TO ALRTFL
000960         FILE STATUS IS WS-ALERT-FILE-STATUS.
000970 EJECT
000980 DATA DIVISION.
000990 FILE SECTION.
001000 FD  TRAN-FILE
001010     RECORDING MODE IS F
001020     BLOCK CONTAINS 0 RECORDS
001030     LABEL RECORDS ARE STANDARD.
001040     COPY RGTRNREC.
001050 FD  SESSION-FILE
001060     RECORDING MODE IS F
001070     BLOCK CONTAINS 0 RECORDS
001080     LABEL RECORDS ARE STANDARD.
001090     COPY RGSESREC.
001100 FD  SPIN-FILE
001110     RECORDING MODE IS F
001120     BLOCK CONTAINS 0 RECORDS
001130     LABEL RECORDS ARE STANDARD.
001140     COPY RGSPNREC.
001150 FD  BET-FILE
001160     RECORDING MODE IS F
001170     BLOCK CONTAINS 0 RECORDS
001180     LABEL RECORDS ARE STANDARD.
001190     COPY RGBETREC.
001200 FD  ALERT-FILE
001210     RECORDING MODE IS F
001220     BLOCK CONTAINS 0 RECORDS
001230     LABEL RECORDS ARE STANDARD.
001240     COPY RGALTREC.
001250 EJECT
001260 WORKING-STORAGE SECTION.
001270 01  FILLER PIC X(32)
001280     VALUE 'RGSESDRV WORKING STORAGE BEGINS'.
001290*****************************************************************
001300*    COMMON DATA AREAS                                         *
001310*****************************************************************
001320     COPY RGCTRS.
001330     EJECT
001340     COPY RGWHLTAB.
001350     EJECT
001360*****************************************************************
001370*    FILE STATUS WORK AREA                                     *
001380*****************************************************************
001390 01  WS-FILE-STATUS-AREA.
001400     05  WS-FILE-STATUS-LIST.
001410         10  WS-TRAN-FILE-STATUS  PIC X(02) VALUE '00'.
001420             88  WS-TRAN-OK           VALUE '00'.
001430             88  WS-TRAN-EOF          VALUE '10'.
001440         10  WS-SESSION-FILE-STATUS
001450                               PIC X(02) VALUE '00'.
001460             88  WS-SESSION-OK        VALUE '00'.
001470         10  WS-SPIN-FILE-STATUS  PIC X(02) VALUE '00'.
001480             88  WS-SPIN-OK           VALUE '00'.
001490         10  WS-BET-FILE-STATUS   PIC X(02) VALUE '00'.
001500             88  WS-BET-OK            VALUE '00'.
001510         10  WS-ALERT-FILE-STATUS PIC X(02) VALUE '00'.
001520             88  WS-ALERT-OK          VALUE '00'.
001530     05  WS-FILE-STATUS-TABLE REDEFINES WS-FILE-STATUS-LIST.
001540         10  WS-FILE-STATUS-ONE   PIC X(02)
001550                       OCCURS 5 TIMES
001560                       INDEXED BY RG-FSTAT-IDX.
001570     05  FILLER                   PIC X(10) VALUE SPACES.
001580 EJECT
001590*****************************************************************
001600*    IN-MEMORY BET TABLE - HOLDS ALL BETS FOR THIS SESSION'S    *
001610*    RUN SO PENDING BETS CAN BE SETTLED AGAINST EACH NEW SPIN   *
001620*    WITHOUT RE-READING THE BET FILE BACK OFF DISK - ONE        *
001630*    SESSION'S BETS FIT THE TABLE EASILY AND THE FILE IS        *
001640*    WRITTEN ONCE, FULLY SETTLED, AT END OF JOB.                *
001650*****************************************************************
001660 01  RG-BET-TABLE-AREA.
001670     05  RG-BET-COUNT             PIC S9(4) COMP-3 VALUE +0.
001680     05  RG-BET-ENTRY OCCURS 500 TIMES
001690                       INDEXED BY RG-BET-IDX.
001700         COPY RGBETREC REPLACING ==01  RG-BET-RECORD==
001710                              BY ==10  RG-BET-ENTRY-FLD==.
001720 EJECT
001730*****************************************************************
001740*    TKT-4618 - RECENT-SPIN WINDOW FOR THE VALIDATE-BET PATTERN *
001750*    CHECK BELOW.  HOLDS EVERY SPIN NUMBER THIS SESSION HAS     *
001760*    SEEN SO FAR SO THE LAST-15 WINDOW CAN BE RESCANNED AT      *
001770*    EACH NEW BET WITHOUT RE-READING THE SPIN FILE BACK OFF     *
001780*    DISK - SAME IN-MEMORY-TABLE APPROACH AS RG-BET-TABLE-AREA. *
001790*****************************************************************
001800 01  RG-SPIN-NUM-TABLE-AREA.
001810     05  RG-SPIN-NUM-COUNT        PIC S9(4) COMP-3 VALUE +0.
001820     05  RG-SPIN-NUM-ENTRY        PIC 9(02)
001830                       OCCURS 500 TIMES
001840                       INDEXED BY RG-SPIN-NUM-IDX.
001850 EJECT
001860*****************************************************************
001870*    TKT-4618 - HOT-NUMBER/WHEEL-NEIGHBOR PRESENCE TABLE FOR     *
001880*    THE VALIDATE-BET PATTERN CHECK.  ENTRY (N+1) IS 'Y' WHEN   *
001890*    WHEEL NUMBER N IS HOT OVER THE LAST 15 SPINS OR IS A       *
001900*    TWO-EITHER-SIDE WHEEL NEIGHBOR OF A HOT NUMBER - SAME      *
001910*    PRESENCE-TABLE TECHNIQUE RGPATANL USES FOR ITS SUGGESTED-  *
001920*    NUMBER SET.                                                *
001930*****************************************************************
001940 01  RG-PATTERN-TABLE-AREA.
001950     05  RG-PATTERN-FREQ-ENTRY    PIC S9(03) COMP-3 VALUE +0
001960                       OCCURS 37 TIMES.
001970     05  RG-PATTERN-PRESENT-ENTRY OCCURS 37 TIMES
001980                       INDEXED BY RG-PAT-IDX.
001990         10  WS-PATTERN-PRESENT-SW    PIC X(01) VALUE 'N'.
002000             88  WS-PATTERN-PRESENT       VALUE 'Y'.
002010 EJECT
002020*****************************************************************
002030*    MISCELLANEOUS WORKING FIELDS                               *
002040*****************************************************************
002050 01  WS-MISC-WORK-AREA.
002060     05  WS-SPIN-NUM              PIC 9(02).
002070     05  WS-WHEEL-POS-FOUND       PIC S9(4) COMP-3.
002080     05  WS-PROFIT-PERCENT        PIC S9(5)V9999 COMP-3.
002090     05  WS-STOP-LOSS-AMOUNT      PIC S9(8)V99 COMP-3.
002100     05  WS-TARGET-BANKROLL       PIC S9(8)V99 COMP-3.
002110     05  WS-TAKE-PROFIT-LIST.
002120         10  WS-TP-LEVEL OCCURS 10 TIMES PIC S9(5).
002130     05  WS-TP-COUNT               PIC S9(4) COMP-3 VALUE +0.
002140     05  WS-TP-IDX                 PIC S9(4) COMP-3.
002150     05  WS-TP-SCAN-POS            PIC S9(4) COMP-3.
002160     05  WS-DISC-HIT-SW-LIST.
002170         10  WS-STOP-LOSS-HIT-SW  PIC X(01) VALUE 'N'.
002180             88  WS-STOP-LOSS-HIT     VALUE 'Y'.
002190         10  WS-TAKE-PROFIT-HIT-SW
002200                               PIC X(01) VALUE 'N'.
002210             88  WS-TAKE-PROFIT-HIT   VALUE 'Y'.
002220         10  WS-MAX-SPINS-HIT-SW  PIC X(01) VALUE 'N'.
002230             88  WS-MAX-SPINS-HIT     VALUE 'Y'.
002240     05  WS-DISC-HIT-SW-TABLE REDEFINES WS-DISC-HIT-SW-LIST.
002250         10  WS-DISC-HIT-SW-ONE   PIC X(01)
002260                       OCCURS 3 TIMES
002270                       INDEXED BY RG-DHIT-IDX.
002280     05  WS-MIN-FLAT-BET           PIC S9(8)V99 COMP-3.
002290     05  WS-MAX-FLAT-BET           PIC S9(8)V99 COMP-3.
002300     05  WS-RECOMMENDED-STAKE      PIC S9(8)V99 COMP-3.
002310     05  WS-PRIOR-TOTAL-STAKE      PIC S9(8)V99 COMP-3.
002320     05  WS-STAKE-INCREASE-PCT     PIC S9(5)V9999 COMP-3.
002330     05  WS-VALIDATION-VIOLATIONS  PIC X(1000).
002340     05  WS-VALIDATION-LEN         PIC S9(4) COMP-3.
002350     05  WS-VALID-SW               PIC X(01) VALUE 'Y'.
002360         88  WS-BET-VALID              VALUE 'Y'.
002370         88  WS-BET-INVALID            VALUE 'N'.
002380     05  WS-TILT-SW                PIC X(01) VALUE 'N'.
002390         88  WS-TILT-DETECTED          VALUE 'Y'.
002400     05  WS-TILT-ESCALATE-SW       PIC X(01) VALUE 'N'.
002410     05  WS-TILT-DENSITY-SW        PIC X(01) VALUE 'N'.
002420     05  WS-INVALID-BET-CNT        PIC S9(4) COMP-3.
002430     05  WS-OLDEST-OF-FIVE-IDX     PIC S9(4) COMP-3.
002440     05  WS-NEXT-ALERT-ID          PIC 9(09) VALUE ZERO.
002450     05  WS-NEXT-BET-ID            PIC 9(09) VALUE ZERO.
002460     05  WS-NEXT-SPIN-ID           PIC 9(09) VALUE ZERO.
002470     05  WS-SESSION-SEQ-NO         PIC 9(09) VALUE ZERO.
002480     05  WS-PENDING-TOTAL-STAKE    PIC S9(8)V99 COMP-3.
002490     05  WS-BET-NUMBER-CNT         PIC S9(4) COMP-3 VALUE +1.
002500     05  WS-CSV-NUM-LIST.
002510         10  WS-CSV-NUM-1          PIC 9(02).
002520         10  WS-CSV-NUM-2          PIC 9(02).
002530         10  WS-CSV-NUM-3          PIC 9(02).
002540         10  WS-CSV-NUM-4          PIC 9(02).
002550         10  WS-CSV-NUM-5          PIC 9(02).
002560         10  WS-CSV-NUM-6          PIC 9(02).
002570         10  WS-CSV-NUM-7          PIC 9(02).
002580         10  WS-CSV-NUM-8          PIC 9(02).
002590         10  WS-CSV-NUM-9          PIC 9(02).
002600         10  WS-CSV-NUM-10         PIC 9(02).
002610         10  WS-CSV-NUM-11         PIC 9(02).
002620         10  WS-CSV-NUM-12         PIC 9(02).
002630         10  WS-CSV-NUM-13         PIC 9(02).
002640         10  WS-CSV-NUM-14         PIC 9(02).
002650         10  WS-CSV-NUM-15         PIC 9(02).
002660     05  WS-CSV-NUM-TABLE REDEFINES WS-CSV-NUM-LIST.
002670         10  WS-CSV-NUM-TBL        PIC 9(02) OCCURS 15 TIMES.
002680     05  WS-ALERT-TYPE             PIC X(30).
002690     05  WS-ALERT-SEVERITY         PIC X(10).
002700     05  WS-ALERT-TEXT             PIC X(200).
002710     05  WS-VIOLATION-MSG          PIC X(60).
002720     05  WS-COL-TEMP           PIC S9(4) COMP-3.
002730     05  WS-COL-QUOTIENT       PIC S9(4) COMP-3.
002740     05  WS-COL-REMAINDER      PIC S9(4) COMP-3.
002750     05  WS-EVEN-QUOTIENT      PIC S9(4) COMP-3.
002760     05  WS-EVEN-REMAINDER     PIC S9(4) COMP-3.
002770     05  WS-LAST15-START-IDX   PIC S9(4) COMP-3.
002780     05  WS-TBL-SUB            PIC S9(4) COMP-3.
002790     05  WS-NEIGHBOR-BASE-NUM  PIC 9(02).
002800     05  WS-NEIGHBOR-OFFSET    PIC S9(1).
002810     05  WS-NEIGHBOR-POS       PIC S9(4) COMP-3.
002820     05  WS-BET-MATCH-NUMS     PIC S9(3) COMP-3.
002830     05  WS-BET-MATCH-PCT      PIC S9(3)V9 COMP-3.
002840     05  WS-MISC-WORK-FILLER   PIC X(20) VALUE SPACES.
002850 EJECT
002860 LINKAGE SECTION.
002870 EJECT
002880 PROCEDURE DIVISION.
002890*****************************************************************
002900*                        MAINLINE LOGIC                         *
002910*****************************************************************
002920 0000-MAINLINE.
002930     PERFORM 0010-INITIALIZATION     THRU 0010-EXIT.
002940     PERFORM 0020-OPEN-FILES         THRU 0020-EXIT.
002950     PERFORM 0030-READ-TRAN          THRU 0030-EXIT.
002960     PERFORM 0040-PROCESS-TRAN       THRU 0040-EXIT
002970         UNTIL RG-END-OF-FILE.
002980     PERFORM 0050-CLOSE-FILES        THRU 0050-EXIT.
002990     GOBACK.
003000 EJECT
003010*****************************************************************
003020*                      INITIALIZATION                           *
003030*****************************************************************
003040 0010-INITIALIZATION.
003050     INITIALIZE RG-SWITCHES RG-WORK-COUNTERS WS-MISC-WORK-AREA.
003060     INITIALIZE RG-BET-TABLE-AREA.
003070     INITIALIZE RG-SPIN-NUM-TABLE-AREA.
003080     SET RG-CONTINUE-PROCESS TO TRUE.
003090     ACCEPT RG-WS-CURR-DATE FROM DATE.
003100 0010-EXIT.
003110     EXIT.
003120 EJECT
003130*****************************************************************
003140*                       OPEN ALL FILES                          *
003150*****************************************************************
003160 0020-OPEN-FILES.
003170     OPEN INPUT  TRAN-FILE.
003180     IF NOT WS-TRAN-OK
003190         DISPLAY 'RGSESDRV - OPEN FAILED ON TRAN-FILE '
003200             WS-TRAN-FILE-STATUS
003210         GO TO 9999-ABEND
003220     END-IF.
003230     OPEN OUTPUT SESSION-FILE.
003240     OPEN OUTPUT SPIN-FILE.
003250     OPEN OUTPUT BET-FILE.
003260     OPEN OUTPUT ALERT-FILE.
003270     IF NOT WS-SESSION-OK OR NOT WS-SPIN-OK
003280        OR NOT WS-BET-OK OR NOT WS-ALERT-OK
003290         DISPLAY 'RGSESDRV - OPEN FAILED ON AN OUTPUT FILE'
003300         GO TO 9999-ABEND
003310     END-IF.
003320 0020-EXIT.
003330     EXIT.
003340 EJECT
003350*****************************************************************
003360*                      READ NEXT TRANSACTION                    *
003370*****************************************************************
003380 0030-READ-TRAN.
003390     READ TRAN-FILE
003400         AT END
003410             SET RG-END-OF-FILE TO TRUE
003420     END-READ.
003430     IF NOT RG-END-OF-FILE AND NOT WS-TRAN-OK
003440         DISPLAY 'RGSESDRV - READ ERROR ON TRAN-FILE '
003450             WS-TRAN-FILE-STATUS
003460         GO TO 9999-ABEND
003470     END-IF.
003480 0030-EXIT.
003490     EXIT.
003500 EJECT
003510*****************************************************************
003520*                    DISPATCH ONE TRANSACTION                   *
003530*****************************************************************
003540 0040-PROCESS-TRAN.
003550     EVALUATE TRUE
003560         WHEN RGT-TRAN-START
003570             PERFORM 1000-START-SESSION  THRU 1099-EXIT
003580         WHEN RGT-TRAN-SPIN
003590             PERFORM 2000-RECORD-SPIN    THRU 2099-EXIT
003600         WHEN RGT-TRAN-BET
003610             PERFORM 3100-PLACE-BET      THRU 3199-EXIT
003620         WHEN RGT-TRAN-STOP
003630             PERFORM 4000-STOP-SESSION   THRU 4099-EXIT
003640         WHEN OTHER
003650             DISPLAY 'RGSESDRV - UNKNOWN TRAN CODE ' RGT-TRAN-CODE
003660     END-EVALUATE.
003670     PERFORM 0030-READ-TRAN THRU 0030-EXIT.
003680 0040-EXIT.
003690     EXIT.
003700 EJECT
003710*****************************************************************
003720*                        CLOSE ALL FILES                         *
003730*****************************************************************
003740 0050-CLOSE-FILES.
003750     PERFORM 4900-WRITE-SETTLED-BETS THRU 4900-EXIT.
003760     WRITE RG-SESSION-RECORD.
003770     CLOSE TRAN-FILE SESSION-FILE SPIN-FILE BET-FILE ALERT-FILE.
003780     DISPLAY 'RGSESDRV - SPINS POSTED  : ' RGS-TOTAL-SPINS.
003790     DISPLAY 'RGSESDRV - BETS POSTED   : ' RGS-TOTAL-BETS.
003800     DISPLAY 'RGSESDRV - ALERTS RAISED : ' RG-RECS-WRITTEN-CNT.
003810 0050-EXIT.
003820     EXIT.
003830 EJECT
003840*****************************************************************
003850*                       START-SESSION                            *
003860*****************************************************************
003870 1000-START-SESSION.
003880     ADD 1 TO WS-SESSION-SEQ-NO.
003890     INITIALIZE RG-SESSION-RECORD.
003900     MOVE RGT-SESSION-ID         TO RGS-SESSION-ID.
003910     MOVE RGT-TIMESTAMP          TO RGS-START-TIME.
003920     MOVE SPACES                 TO RGS-END-TIME.
003930     SET RGS-STATUS-ACTIVE       TO TRUE.
003940     MOVE RGT-INIT-BANKROLL      TO RGS-INITIAL-BANKROLL
003950                                     RGS-CURRENT-BANKROLL.
003960     MOVE ZERO TO RGS-PEAK-PROFIT     RGS-CURRENT-PROFIT
003970                  RGS-TOTAL-SPINS     RGS-TOTAL-BETS
003980                  RGS-TOTAL-WINS      RGS-TOTAL-LOSSES
003990                  RGS-RULE-VIOLATIONS RGS-TILT-EVENTS
004000                  RGS-PROFIT-PROTECTED.
004010     MOVE SPACES TO RGS-STOP-REASON.
004020     IF RGT-STOP-LOSS-PCT = ZERO
004030         MOVE -20 TO RGS-STOP-LOSS-PERCENT
004040     ELSE
004050         MOVE RGT-STOP-LOSS-PCT TO RGS-STOP-LOSS-PERCENT
004060     END-IF.
004070     MOVE RGT-TAKE-PROFIT-LVLS   TO RGS-TAKE-PROFIT-LEVELS.
004080     MOVE RGT-FLAT-MIN-PCT       TO RGS-FLAT-BET-MIN-PERCENT.
004090     COMPUTE RGS-FLAT-BET-MAX-PERCENT =
004100         RGT-FLAT-MIN-PCT + 10.
004110     MOVE RGT-MAX-SPINS-IN       TO RGS-MAX-SPINS.
004120     MOVE RGT-MAX-DURATION-IN    TO RGS-MAX-DURATION-MINUTES.
004130     PERFORM 8100-PARSE-TAKE-PROFIT-LIST THRU 8100-EXIT.
004140 1099-EXIT.
004150     EXIT.
004160 EJECT
004170*****************************************************************
004180*                        RECORD-SPIN                             *
004190*****************************************************************
004200 2000-RECORD-SPIN.
004210     IF NOT RGS-STATUS-ACTIVE
004220         DISPLAY 'RGSESDRV - SPIN REJECTED, SESSION NOT ACTIVE '
004230             RGS-SESSION-ID
004240     ELSE
004250         ADD 1 TO WS-NEXT-SPIN-ID
004260         MOVE RGT-SPIN-NUMBER    TO RGP-SPIN-NUMBER
004270         MOVE WS-NEXT-SPIN-ID    TO RGP-SPIN-ID
004280         MOVE WS-SESSION-SEQ-NO     TO RGP-SESSION-ID
004290         ADD 1 TO RGS-TOTAL-SPINS
004300         MOVE RGS-TOTAL-SPINS    TO RGP-SEQUENCE-NUMBER
004310         MOVE RGT-TIMESTAMP      TO RGP-TIMESTAMP
004320         PERFORM 2100-DERIVE-SPIN-FIELDS THRU 2100-EXIT
004330         IF RG-SPIN-NUM-COUNT < 500
004340             ADD 1 TO RG-SPIN-NUM-COUNT
004350             MOVE WS-SPIN-NUM
004360                 TO RG-SPIN-NUM-ENTRY (RG-SPIN-NUM-COUNT)
004370         END-IF
004380         WRITE RG-SPIN-RECORD
004390         PERFORM 2200-SETTLE-PENDING-BETS THRU 2200-EXIT
004400         PERFORM 2300-DISCIPLINE-CHECK    THRU 2300-EXIT
004410     END-IF.
004420 2099-EXIT.
004430     EXIT.
004440 EJECT
004450*****************************************************************
004460*              DERIVE SPIN FIELDS (ROULETTE CHARACTERISTICS)    *
004470*****************************************************************
004480 2100-DERIVE-SPIN-FIELDS.
004490     MOVE RGP-SPIN-NUMBER TO WS-SPIN-NUM.
004500     IF WS-SPIN-NUM = ZERO
004510         SET RGP-COLOR-GREEN TO TRUE
004520     ELSE
004530         SET RG-NOT-FOUND TO TRUE
004540         SET RG-RED-IDX TO 1
004550         SEARCH RG-RED-NUMBER-TABLE
004560             WHEN RG-RED-NUMBER-ENTRY (RG-RED-IDX) = WS-SPIN-NUM
004570                 SET RG-FOUND TO TRUE
004580         END-SEARCH
004590         IF RG-FOUND
004600             SET RGP-COLOR-RED TO TRUE
004610         ELSE
004620             SET RGP-COLOR-BLACK TO TRUE
004630         END-IF
004640     END-IF.
004650     EVALUATE TRUE
004660         WHEN WS-SPIN-NUM = ZERO
004670             MOVE ZERO TO RGP-DOZEN
004680         WHEN WS-SPIN-NUM <= 12
004690             MOVE 1 TO RGP-DOZEN
004700         WHEN WS-SPIN-NUM <= 24
004710             MOVE 2 TO RGP-DOZEN
004720         WHEN OTHER
004730             MOVE 3 TO RGP-DOZEN
004740     END-EVALUATE.
004750     IF WS-SPIN-NUM = ZERO
004760         MOVE ZERO TO RGP-COLUMN-NUM
004770     ELSE
004780         COMPUTE WS-COL-TEMP = WS-SPIN-NUM - 1
004790         DIVIDE WS-COL-TEMP BY 3 GIVING WS-COL-QUOTIENT
004800             REMAINDER WS-COL-REMAINDER
004810         COMPUTE RGP-COLUMN-NUM = WS-COL-REMAINDER + 1
004820     END-IF.
004830     IF WS-SPIN-NUM = ZERO
004840         MOVE 'N' TO RGP-IS-EVEN
004850     ELSE
004860         DIVIDE WS-SPIN-NUM BY 2 GIVING WS-EVEN-QUOTIENT
004870             REMAINDER WS-EVEN-REMAINDER
004880         IF WS-EVEN-REMAINDER = ZERO
004890             MOVE 'Y' TO RGP-IS-EVEN
004900         ELSE
004910             MOVE 'N' TO RGP-IS-EVEN
004920         END-IF
004930     END-IF.
004940     IF WS-SPIN-NUM = ZERO
004950         MOVE SPACE TO RGP-IS-HIGH
004960     ELSE
004970         IF WS-SPIN-NUM >= 19
004980             MOVE 'Y' TO RGP-IS-HIGH
004990         ELSE
005000             MOVE 'N' TO RGP-IS-HIGH
005010         END-IF
005020     END-IF.
005030     IF WS-SPIN-NUM = ZERO
005040         SET RGP-SECTION-ZERO TO TRUE
005050     ELSE
005060         SET RG-NOT-FOUND TO TRUE
005070         SET RG-VOI-IDX TO 1
005080         SEARCH RG-VOISINS-TABLE
005090             WHEN RG-VOISINS-ENTRY (RG-VOI-IDX) = WS-SPIN-NUM
005100                 SET RG-FOUND TO TRUE
005110         END-SEARCH
005120         IF RG-FOUND
005130             SET RGP-SECTION-VOISINS TO TRUE
005140         ELSE
005150             SET RG-NOT-FOUND TO TRUE
005160             SET RG-ORP-IDX TO 1
005170             SEARCH RG-ORPHELINS-TABLE
005180                 WHEN RG-ORPHELINS-ENTRY (RG-ORP-IDX)
005190                      = WS-SPIN-NUM
005200                     SET RG-FOUND TO TRUE
005210             END-SEARCH
005220             IF RG-FOUND
005230                 SET RGP-SECTION-ORPHELINS TO TRUE
005240             ELSE
005250                 SET RGP-SECTION-TIERS TO TRUE
005260             END-IF
005270         END-IF
005280     END-IF.
005290 2100-EXIT.
005300     EXIT.
005310 EJECT
005320*****************************************************************
005330*                  SETTLE PENDING BETS ON THIS SPIN              *
005340*****************************************************************
005350 2200-SETTLE-PENDING-BETS.
005360     PERFORM 2205-SETTLE-IF-PENDING THRU 2205-EXIT
005370         VARYING RG-BET-IDX FROM 1 BY 1
005380         UNTIL RG-BET-IDX > RG-BET-COUNT.
005390 2200-EXIT.
005400     EXIT.
005410 EJECT
005420 2205-SETTLE-IF-PENDING.
005430     IF RGB-UNSETTLED (RG-BET-IDX)
005440         PERFORM 2210-SETTLE-ONE-BET THRU 2210-EXIT
005450     END-IF.
005460 2205-EXIT.
005470     EXIT.
005480 EJECT
005490 2210-SETTLE-ONE-BET.
005500     MOVE RGP-SPIN-NUMBER TO RGB-RESULT-SPIN-NUMBER (RG-BET-IDX).
005510     PERFORM 2220-CHECK-BET-COVERAGE THRU 2220-EXIT.
005520     IF RG-MATCHED
005530         SET RGB-IS-WIN-YES (RG-BET-IDX) TO TRUE
005540         ADD 1 TO RGS-TOTAL-WINS
005550     ELSE
005560         SET RGB-IS-WIN-NO (RG-BET-IDX) TO TRUE
005570         MOVE ZERO TO RGB-PAYOUT (RG-BET-IDX)
005580         ADD 1 TO RGS-TOTAL-LOSSES
005590     END-IF.
005600     COMPUTE RGB-NET-RESULT (RG-BET-IDX) ROUNDED =
005610         RGB-PAYOUT (RG-BET-IDX) - RGB-TOTAL-STAKE (RG-BET-IDX).
005620     ADD RGB-NET-RESULT (RG-BET-IDX) TO RGS-CURRENT-BANKROLL.
005630     COMPUTE RGS-CURRENT-PROFIT =
005640         RGS-CURRENT-BANKROLL - RGS-INITIAL-BANKROLL.
005650     IF RGS-CURRENT-PROFIT > RGS-PEAK-PROFIT
005660         MOVE RGS-CURRENT-PROFIT TO RGS-PEAK-PROFIT
005670     END-IF.
005680 2210-EXIT.
005690     EXIT.
005700 EJECT
005710*****************************************************************
005720*           CHECK BET COVERAGE - STRAIGHT NUMBER, 35:1          *
005730*****************************************************************
005740 2220-CHECK-BET-COVERAGE.
005750     SET RG-NOT-MATCHED TO TRUE.
005760     MOVE SPACES TO RGB-WINNING-SOURCES (RG-BET-IDX).
005770*    RGB-NUMBERS IS A CSV LIST OF STRAIGHT-UP NUMBERS; THE SHOP'S
005780*    STAKE-PER-NUMBER CONVENTION IS A SINGLE UNIFORM STAKE WHEN
005790*    RGB-STAKES IS BLANK - THE 35:1 PAYOUT (36 INCLUDING RETURN
005800*    OF STAKE) APPLIES TO THE STAKE ON THE WINNING NUMBER ONLY.
005810*    TKT-4613 - A BET CAN CARRY AS MANY AS 15 STRAIGHT-UP NUMBERS
005820*    (THE SUGGESTION SERVICE'S MAX-NUMBERS CEILING) SO THE CSV
005830*    PARSE TABLE HAS TO COVER ALL 15 SLOTS OR A WINNER SITTING
005840*    PAST SLOT 6 NEVER GETS CHECKED AND THE BET SETTLES AS A LOSS.
005850     MOVE ZERO TO WS-CSV-NUM-LIST.
005860     UNSTRING RGB-NUMBERS (RG-BET-IDX) DELIMITED BY ','
005870         INTO WS-CSV-NUM-1  WS-CSV-NUM-2  WS-CSV-NUM-3
005880              WS-CSV-NUM-4  WS-CSV-NUM-5  WS-CSV-NUM-6
005890              WS-CSV-NUM-7  WS-CSV-NUM-8  WS-CSV-NUM-9
005900              WS-CSV-NUM-10 WS-CSV-NUM-11 WS-CSV-NUM-12
005910              WS-CSV-NUM-13 WS-CSV-NUM-14 WS-CSV-NUM-15
005920     END-UNSTRING.
005930     PERFORM 2225-CHECK-ONE-CSV-NUM THRU 2225-EXIT
005940         VARYING RG-SUB FROM 1 BY 1 UNTIL RG-SUB > 15.
005950 2220-EXIT.
005960     EXIT.
005970 EJECT
005980 2225-CHECK-ONE-CSV-NUM.
005990     IF WS-CSV-NUM-TBL (RG-SUB) NUMERIC
006000        AND WS-CSV-NUM-TBL (RG-SUB) = RGP-SPIN-NUMBER
006010         SET RG-MATCHED TO TRUE
006020         STRING RGP-SPIN-NUMBER DELIMITED BY SIZE
006030                ':STRAIGHT' DELIMITED BY SIZE
006040             INTO RGB-WINNING-SOURCES (RG-BET-IDX)
006050         END-STRING
006060         COMPUTE RGB-PAYOUT (RG-BET-IDX) ROUNDED =
006070             RGB-STAKE-PER-NUMBER (RG-BET-IDX) * 36
006080     END-IF.
006090 2225-EXIT.
006100     EXIT.
006110 EJECT
006120*****************************************************************
006130*   DISCIPLINE CHECK - STOP-LOSS / TAKE-PROFIT / MAX-SPINS      *
006140*   FIRST MATCH SETS STATUS, BUT ALL THREE ARE INDEPENDENTLY    *
006150*   EVALUATED AGAINST THE POST-SETTLEMENT STATE, PER TKT-4425.  *
006160*****************************************************************
006170 2300-DISCIPLINE-CHECK.
006180     PERFORM 2310-CHECK-STOP-LOSS      THRU 2310-EXIT.
006190     PERFORM 2320-CHECK-TAKE-PROFIT    THRU 2320-EXIT.
006200     PERFORM 2330-CHECK-MAX-SPINS      THRU 2330-EXIT.
006210     IF WS-STOP-LOSS-HIT
006220         SET RGS-STATUS-STOPPED  TO TRUE
006230         SET RGS-STOP-LOSS-HIT   TO TRUE
006240         MOVE 'STOP-LOSS LIMIT REACHED' TO WS-ALERT-TEXT
006250         MOVE 'CRITICAL' TO WS-ALERT-SEVERITY
006260         MOVE 'STOP_LOSS_HIT' TO WS-ALERT-TYPE
006270         PERFORM 9000-CREATE-ALERT THRU 9000-EXIT
006280     ELSE
006290         IF WS-TAKE-PROFIT-HIT
006300             SET RGS-STATUS-STOPPED    TO TRUE
006310             SET RGS-STOP-TAKE-PROFIT  TO TRUE
006320             MOVE 'TAKE-PROFIT LEVEL REACHED' TO WS-ALERT-TEXT
006330             MOVE 'INFO' TO WS-ALERT-SEVERITY
006340             MOVE 'TAKE_PROFIT_REACHED' TO WS-ALERT-TYPE
006350             PERFORM 9000-CREATE-ALERT THRU 9000-EXIT
006360         ELSE
006370             IF WS-MAX-SPINS-HIT
006380                 SET RGS-STATUS-STOPPED   TO TRUE
006390                 SET RGS-STOP-MAX-SPINS   TO TRUE
006400             END-IF
006410         END-IF
006420     END-IF.
006430 2300-EXIT.
006440     EXIT.
006450 EJECT
006460 2310-CHECK-STOP-LOSS.
006470     MOVE 'N' TO WS-STOP-LOSS-HIT-SW.
006480     COMPUTE WS-STOP-LOSS-AMOUNT ROUNDED =
006490         RGS-INITIAL-BANKROLL * RGS-STOP-LOSS-PERCENT / 100.
006500     IF RGS-CURRENT-PROFIT <= WS-STOP-LOSS-AMOUNT
006510         SET WS-STOP-LOSS-HIT TO TRUE
006520     END-IF.
006530 2310-EXIT.
006540     EXIT.
006550 2320-CHECK-TAKE-PROFIT.
006560     MOVE 'N' TO WS-TAKE-PROFIT-HIT-SW.
006570     PERFORM 2325-CHECK-ONE-TP-LEVEL THRU 2325-EXIT
006580         VARYING WS-TP-IDX FROM 1 BY 1
006590         UNTIL WS-TP-IDX > WS-TP-COUNT.
006600 2320-EXIT.
006610     EXIT.
006620 EJECT
006630 2325-CHECK-ONE-TP-LEVEL.
006640     COMPUTE WS-TARGET-BANKROLL ROUNDED =
006650         RGS-INITIAL-BANKROLL * WS-TP-LEVEL (WS-TP-IDX) / 100.
006660     IF RGS-CURRENT-BANKROLL >= WS-TARGET-BANKROLL
006670         SET WS-TAKE-PROFIT-HIT TO TRUE
006680     END-IF.
006690 2325-EXIT.
006700     EXIT.
006710 EJECT
006720 2330-CHECK-MAX-SPINS.
006730     MOVE 'N' TO WS-MAX-SPINS-HIT-SW.
006740     IF RGS-MAX-SPINS > ZERO
006750         AND RGS-TOTAL-SPINS >= RGS-MAX-SPINS
006760         SET WS-MAX-SPINS-HIT TO TRUE
006770     END-IF.
006780 2330-EXIT.
006790     EXIT.
006800 EJECT
006810*****************************************************************
006820*                        VALIDATE-BET                            *
006830*   READ-ONLY - DOES NOT MUTATE SESSION/BET STATE.               *
006840*****************************************************************
006850 3000-VALIDATE-BET.
006860     SET WS-BET-VALID TO TRUE.
006870     MOVE SPACES TO WS-VALIDATION-VIOLATIONS.
006880     MOVE 1      TO WS-VALIDATION-LEN.
006890     COMPUTE WS-RECOMMENDED-STAKE ROUNDED =
006900         RGS-CURRENT-BANKROLL * RGS-FLAT-BET-MIN-PERCENT / 100.
006910     PERFORM 3010-VALIDATE-STAKE-LIMITS THRU 3010-EXIT.
006920     PERFORM 3020-CHECK-MARTINGALE      THRU 3020-EXIT.
006930     PERFORM 3025-CHECK-PATTERN-MATCH   THRU 3025-EXIT.
006940 3099-EXIT.
006950     EXIT.
006960 EJECT
006970 3010-VALIDATE-STAKE-LIMITS.
006980     COMPUTE WS-MIN-FLAT-BET ROUNDED =
006990         RGS-CURRENT-BANKROLL * RGS-FLAT-BET-MIN-PERCENT / 100.
007000     COMPUTE WS-MAX-FLAT-BET ROUNDED =
007010         RGS-CURRENT-BANKROLL * RGS-FLAT-BET-MAX-PERCENT / 100.
007020     IF WS-PENDING-TOTAL-STAKE > RGS-CURRENT-BANKROLL
007030         MOVE 'TOTAL STAKE EXCEEDS CURRENT BANKROLL'
007040             TO WS-VIOLATION-MSG
007050         PERFORM 3050-ADD-VIOLATION THRU 3050-EXIT
007060         SET WS-BET-INVALID TO TRUE
007070     END-IF.
007080     IF WS-PENDING-TOTAL-STAKE < WS-MIN-FLAT-BET
007090        OR WS-PENDING-TOTAL-STAKE > WS-MAX-FLAT-BET
007100         MOVE 'STAKE OUTSIDE FLAT-BET MIN/MAX PERCENT RANGE'
007110             TO WS-VIOLATION-MSG
007120         PERFORM 3050-ADD-VIOLATION THRU 3050-EXIT
007130         SET WS-BET-INVALID TO TRUE
007140     END-IF.
007150 3010-EXIT.
007160     EXIT.
007170 EJECT
007180*****************************************************************
007190*   MARTINGALE CHECK - COMPARE TO MOST RECENT OF LAST 5 BETS    *
007200*****************************************************************
007210 3020-CHECK-MARTINGALE.
007220     IF RG-BET-COUNT > ZERO
007230         MOVE RGB-TOTAL-STAKE (RG-BET-COUNT)
007240             TO WS-PRIOR-TOTAL-STAKE
007250         IF WS-PRIOR-TOTAL-STAKE > ZERO
007260             COMPUTE WS-STAKE-INCREASE-PCT ROUNDED =
007270                 (WS-PENDING-TOTAL-STAKE - WS-PRIOR-TOTAL-STAKE)
007280                  / WS-PRIOR-TOTAL-STAKE * 100
007290             IF WS-STAKE-INCREASE-PCT > 50
007300                 MOVE 'STAKE INCREASED OVER 50 PCT FROM LAST BET'
007310                     TO WS-VIOLATION-MSG
007320                 PERFORM 3050-ADD-VIOLATION THRU 3050-EXIT
007330                 SET WS-BET-INVALID TO TRUE
007340             END-IF
007350         END-IF
007360     END-IF.
007370 3020-EXIT.
007380     EXIT.
007390 EJECT
007400*****************************************************************
007410*   TKT-4618 - PATTERN-MATCH CHECK.  RESCANS THE LAST 15 SPINS  *
007420*   OF THIS SESSION'S HISTORY FOR HOT NUMBERS (FREQ >= 3) PLUS  *
007430*   EACH HOT NUMBER'S TWO WHEEL NEIGHBORS EACH SIDE - THE SAME  *
007440*   PRESENCE-TABLE TECHNIQUE RGPATANL USES FOR ITS COMBINED     *
007450*   SUGGESTED-NUMBER SET - AND FLAGS THE BET IF FEWER THAN      *
007460*   HALF ITS NUMBERS FALL IN THAT SET.  SKIPPED UNTIL AT LEAST  *
007470*   5 SPINS HAVE BEEN RECORDED - TOO THIN A WINDOW TO JUDGE.    *
007480*****************************************************************
007490 3025-CHECK-PATTERN-MATCH.
007500     IF RG-SPIN-NUM-COUNT >= 5
007510         INITIALIZE RG-PATTERN-TABLE-AREA.
007520         COMPUTE WS-LAST15-START-IDX = RG-SPIN-NUM-COUNT - 14.
007530         IF WS-LAST15-START-IDX < 1
007540             MOVE 1 TO WS-LAST15-START-IDX
007550         END-IF
007560         PERFORM 3026-TALLY-ONE-RECENT-SPIN THRU 3026-EXIT
007570             VARYING RG-SPIN-NUM-IDX FROM WS-LAST15-START-IDX
007580             BY 1 UNTIL RG-SPIN-NUM-IDX > RG-SPIN-NUM-COUNT
007590         PERFORM 3027-MARK-ONE-HOT-AND-NEIGHBORS THRU 3027-EXIT
007600             VARYING RG-PAT-IDX FROM 1 BY 1 UNTIL RG-PAT-IDX > 37
007610         MOVE ZERO TO WS-CSV-NUM-LIST
007620         UNSTRING RGT-BET-NUMBERS DELIMITED BY ','
007630             INTO WS-CSV-NUM-1  WS-CSV-NUM-2  WS-CSV-NUM-3
007640                  WS-CSV-NUM-4  WS-CSV-NUM-5  WS-CSV-NUM-6
007650                  WS-CSV-NUM-7  WS-CSV-NUM-8  WS-CSV-NUM-9
007660                  WS-CSV-NUM-10 WS-CSV-NUM-11 WS-CSV-NUM-12
007670                  WS-CSV-NUM-13 WS-CSV-NUM-14 WS-CSV-NUM-15
007680         END-UNSTRING
007690         MOVE ZERO TO WS-BET-MATCH-NUMS
007700         PERFORM 3029-CHECK-ONE-BET-NUM THRU 3029-EXIT
007710             VARYING RG-SUB FROM 1 BY 1
007720             UNTIL RG-SUB > WS-BET-NUMBER-CNT
007730         COMPUTE WS-BET-MATCH-PCT ROUNDED =
007740             WS-BET-MATCH-NUMS * 1000 / WS-BET-NUMBER-CNT / 10
007750         IF WS-BET-MATCH-PCT < 50.0
007760             MOVE 'BET NUMBERS BELOW 50 PCT PATTERN MATCH'
007770                 TO WS-VIOLATION-MSG
007780             PERFORM 3050-ADD-VIOLATION THRU 3050-EXIT
007790             SET WS-BET-INVALID TO TRUE
007800         END-IF
007810     END-IF.
007820 3025-EXIT.
007830     EXIT.
007840 EJECT
007850 3026-TALLY-ONE-RECENT-SPIN.
007860     COMPUTE WS-TBL-SUB = RG-SPIN-NUM-ENTRY (RG-SPIN-NUM-IDX) + 1.
007870     ADD 1 TO RG-PATTERN-FREQ-ENTRY (WS-TBL-SUB).
007880 3026-EXIT.
007890     EXIT.
007900 EJECT
007910 3027-MARK-ONE-HOT-AND-NEIGHBORS.
007920     IF RG-PATTERN-FREQ-ENTRY (RG-PAT-IDX) >= 3
007930         SET WS-PATTERN-PRESENT (RG-PAT-IDX) TO TRUE
007940         COMPUTE WS-NEIGHBOR-BASE-NUM = RG-PAT-IDX - 1
007950         SET RG-NOT-FOUND TO TRUE
007960         SET RG-WHEEL-IDX TO 1
007970         SEARCH RG-WHEEL-ORDER-TABLE
007980             WHEN RG-WHEEL-POS-NUM (RG-WHEEL-IDX)
007990                  = WS-NEIGHBOR-BASE-NUM
008000                 SET RG-FOUND TO TRUE
008010                 SET WS-WHEEL-POS-FOUND TO RG-WHEEL-IDX
008020         END-SEARCH
008030         IF RG-FOUND
008040             PERFORM 3028-MARK-ONE-NEIGHBOR THRU 3028-EXIT
008050                 VARYING WS-NEIGHBOR-OFFSET FROM -2 BY 1
008060                 UNTIL WS-NEIGHBOR-OFFSET > 2
008070         END-IF
008080     END-IF.
008090 3027-EXIT.
008100     EXIT.
008110 EJECT
008120 3028-MARK-ONE-NEIGHBOR.
008130     COMPUTE WS-NEIGHBOR-POS =
008140         WS-WHEEL-POS-FOUND + WS-NEIGHBOR-OFFSET.
008150     IF WS-NEIGHBOR-POS < 1
008160         ADD 37 TO WS-NEIGHBOR-POS
008170     END-IF.
008180     IF WS-NEIGHBOR-POS > 37
008190         SUBTRACT 37 FROM WS-NEIGHBOR-POS
008200     END-IF.
008210     SET RG-WHEEL-IDX TO WS-NEIGHBOR-POS.
008220     COMPUTE WS-TBL-SUB = RG-WHEEL-POS-NUM (RG-WHEEL-IDX) + 1.
008230     SET WS-PATTERN-PRESENT (WS-TBL-SUB) TO TRUE.
008240 3028-EXIT.
008250     EXIT.
008260 EJECT
008270 3029-CHECK-ONE-BET-NUM.
008280     COMPUTE WS-TBL-SUB = WS-CSV-NUM-TBL (RG-SUB) + 1.
008290     IF WS-PATTERN-PRESENT (WS-TBL-SUB)
008300         ADD 1 TO WS-BET-MATCH-NUMS
008310     END-IF.
008320 3029-EXIT.
008330     EXIT.
008340 EJECT
008350*****************************************************************
008360*   DETECT-TILT - STAKE ESCALATION OR VIOLATION DENSITY          *
008370*****************************************************************
008380 3030-DETECT-TILT.
008390     MOVE 'N' TO WS-TILT-ESCALATE-SW.
008400     MOVE 'N' TO WS-TILT-DENSITY-SW.
008410     IF RG-BET-COUNT >= 2
008420         COMPUTE WS-OLDEST-OF-FIVE-IDX =
008430             RG-BET-COUNT - 4
008440         IF WS-OLDEST-OF-FIVE-IDX < 1
008450             MOVE 1 TO WS-OLDEST-OF-FIVE-IDX
008460         END-IF
008470         MOVE RGB-TOTAL-STAKE (WS-OLDEST-OF-FIVE-IDX)
008480             TO WS-PRIOR-TOTAL-STAKE
008490         IF WS-PRIOR-TOTAL-STAKE > ZERO
008500             COMPUTE WS-STAKE-INCREASE-PCT ROUNDED =
008510                 (RGB-TOTAL-STAKE (RG-BET-COUNT) -
008520                  WS-PRIOR-TOTAL-STAKE)
008530                  / WS-PRIOR-TOTAL-STAKE * 100
008540             IF WS-STAKE-INCREASE-PCT > 50
008550                 MOVE 'Y' TO WS-TILT-ESCALATE-SW
008560             END-IF
008570         END-IF
008580     END-IF.
008590     MOVE ZERO TO WS-INVALID-BET-CNT.
008600     COMPUTE WS-TP-SCAN-POS = RG-BET-COUNT - 9.
008610     IF WS-TP-SCAN-POS < 1
008620         MOVE 1 TO WS-TP-SCAN-POS
008630     END-IF.
008640     PERFORM 3035-COUNT-INVALID-BET THRU 3035-EXIT
008650         VARYING RG-BET-IDX FROM WS-TP-SCAN-POS BY 1
008660         UNTIL RG-BET-IDX > RG-BET-COUNT.
008670     IF WS-INVALID-BET-CNT >= 3
008680         MOVE 'Y' TO WS-TILT-DENSITY-SW
008690     END-IF.
008700     IF WS-TILT-ESCALATE-SW = 'Y' OR WS-TILT-DENSITY-SW = 'Y'
008710         SET WS-TILT-DETECTED TO TRUE
008720     ELSE
008730         MOVE 'N' TO WS-TILT-SW
008740     END-IF.
008750 3030-EXIT.
008760     EXIT.
008770 EJECT
008780 3035-COUNT-INVALID-BET.
008790     IF RGB-VALIDATED-NO (RG-BET-IDX)
008800         ADD 1 TO WS-INVALID-BET-CNT
008810     END-IF.
008820 3035-EXIT.
008830     EXIT.
008840 EJECT
008850 3050-ADD-VIOLATION.
008860     IF WS-VALIDATION-LEN > 1
008870         STRING '; ' DELIMITED BY SIZE
008880             INTO WS-VALIDATION-VIOLATIONS
008890             WITH POINTER WS-VALIDATION-LEN
008900     END-IF.
008910     STRING WS-VIOLATION-MSG DELIMITED BY SIZE
008920         INTO WS-VALIDATION-VIOLATIONS
008930         WITH POINTER WS-VALIDATION-LEN.
008940 3050-EXIT.
008950     EXIT.
008960 EJECT
008970*****************************************************************
008980*                           PLACE-BET                            *
008990*****************************************************************
009000 3100-PLACE-BET.
009010     PERFORM 3110-COUNT-BET-NUMBERS THRU 3110-EXIT.
009020     PERFORM 3000-VALIDATE-BET THRU 3099-EXIT.
009030     PERFORM 3030-DETECT-TILT THRU 3030-EXIT.
009040     ADD 1 TO RG-BET-COUNT.
009050     ADD 1 TO WS-NEXT-BET-ID.
009060     MOVE WS-NEXT-BET-ID TO RGB-BET-ID (RG-BET-COUNT).
009070     MOVE WS-SESSION-SEQ-NO TO RGB-SESSION-ID (RG-BET-COUNT).
009080     MOVE RGT-BET-NUMBERS TO RGB-NUMBERS (RG-BET-COUNT).
009090     MOVE RGT-BET-SOURCES TO RGB-BET-SOURCES (RG-BET-COUNT).
009100     MOVE SPACES TO RGB-STAKES (RG-BET-COUNT).
009110     MOVE RGT-BET-STAKE-PER-NUM
009120         TO RGB-STAKE-PER-NUMBER (RG-BET-COUNT).
009130     MOVE WS-PENDING-TOTAL-STAKE
009140         TO RGB-TOTAL-STAKE (RG-BET-COUNT).
009150     MOVE RGT-TIMESTAMP TO RGB-TIMESTAMP (RG-BET-COUNT).
009160     MOVE ZERO   TO RGB-RESULT-SPIN-NUMBER (RG-BET-COUNT).
009170     MOVE SPACE  TO RGB-IS-WIN (RG-BET-COUNT).
009180     ADD 1 TO RGS-TOTAL-BETS.
009190     IF WS-BET-INVALID
009200         SET RGB-VALIDATED-NO (RG-BET-COUNT) TO TRUE
009210         MOVE WS-VALIDATION-VIOLATIONS
009220             TO RGB-VALIDATION-RESULT (RG-BET-COUNT)
009230         ADD 1 TO RGS-RULE-VIOLATIONS
009240         MOVE 'BET_RULE_VIOLATION' TO WS-ALERT-TYPE
009250         MOVE 'WARNING' TO WS-ALERT-SEVERITY
009260         MOVE WS-VALIDATION-VIOLATIONS TO WS-ALERT-TEXT
009270         PERFORM 9000-CREATE-ALERT THRU 9000-EXIT
009280     ELSE
009290         SET RGB-VALIDATED-YES (RG-BET-COUNT) TO TRUE
009300         MOVE 'VALID' TO RGB-VALIDATION-RESULT (RG-BET-COUNT)
009310     END-IF.
009320     IF WS-TILT-DETECTED
009330         ADD 1 TO RGS-TILT-EVENTS
009340         MOVE 'TILT_DETECTED' TO WS-ALERT-TYPE
009350         MOVE 'CRITICAL' TO WS-ALERT-SEVERITY
009360         MOVE 'PROGRESSIVE-BETTING PATTERN DETECTED'
009370             TO WS-ALERT-TEXT
009380         PERFORM 9000-CREATE-ALERT THRU 9000-EXIT
009390     END-IF.
009400 3199-EXIT.
009410     EXIT.
009420 EJECT
009430 3110-COUNT-BET-NUMBERS.
009440     MOVE 1 TO WS-BET-NUMBER-CNT.
009450     INSPECT RGT-BET-NUMBERS TALLYING WS-BET-NUMBER-CNT
009460         FOR ALL ','.
009470     COMPUTE WS-PENDING-TOTAL-STAKE =
009480         RGT-BET-STAKE-PER-NUM * WS-BET-NUMBER-CNT.
009490 3110-EXIT.
009500     EXIT.
009510 EJECT
009520*****************************************************************
009530*                          STOP-SESSION                          *
009540*****************************************************************
009550 4000-STOP-SESSION.
009560     SET RGS-STATUS-STOPPED TO TRUE.
009570     SET RGS-STOP-MANUAL TO TRUE.
009580     MOVE RGT-TIMESTAMP TO RGS-END-TIME.
009590 4099-EXIT.
009600     EXIT.
009610 EJECT
009620*****************************************************************
009630*            WRITE ALL SETTLED BETS AT END OF JOB               *
009640*****************************************************************
009650 4900-WRITE-SETTLED-BETS.
009660     PERFORM 4905-WRITE-ONE-BET THRU 4905-EXIT
009670         VARYING RG-BET-IDX FROM 1 BY 1
009680         UNTIL RG-BET-IDX > RG-BET-COUNT.
009690 4900-EXIT.
009700     EXIT.
009710 EJECT
009720 4905-WRITE-ONE-BET.
009730     MOVE RG-BET-ENTRY-FLD (RG-BET-IDX) TO RG-BET-RECORD.
009740     WRITE RG-BET-RECORD.
009750     ADD 1 TO RG-RECS-WRITTEN-CNT.
009760 4905-EXIT.
009770     EXIT.
009780 EJECT
009790*****************************************************************
009800*                          CREATE-ALERT                          *
009810*****************************************************************
009820 9000-CREATE-ALERT.
009830     ADD 1 TO WS-NEXT-ALERT-ID.
009840     MOVE WS-NEXT-ALERT-ID       TO RGA-ALERT-ID.
009850     MOVE WS-SESSION-SEQ-NO      TO RGA-SESSION-ID.
009860     MOVE WS-ALERT-TYPE          TO RGA-ALERT-TYPE.
009870     MOVE WS-ALERT-SEVERITY      TO RGA-SEVERITY.
009880     MOVE WS-ALERT-TEXT          TO RGA-MESSAGE.
009890     MOVE RGT-TIMESTAMP          TO RGA-TIMESTAMP.
009900     SET RGA-ACKNOWLEDGED-NO     TO TRUE.
009910     WRITE RG-ALERT-RECORD.
009920 9000-EXIT.
009930     EXIT.
009940 EJECT
009950*****************************************************************
009960*           PARSE CSV TAKE-PROFIT-LEVELS INTO A TABLE            *
009970*****************************************************************
009980 8100-PARSE-TAKE-PROFIT-LIST.
009990     MOVE ZERO TO WS-TP-COUNT.
010000     UNSTRING RGS-TAKE-PROFIT-LEVELS DELIMITED BY ','
010010         INTO WS-TP-LEVEL (1) WS-TP-LEVEL (2) WS-TP-LEVEL (3)
010020              WS-TP-LEVEL (4) WS-TP-LEVEL (5) WS-TP-LEVEL (6)
010030              WS-TP-LEVEL (7) WS-TP-LEVEL (8) WS-TP-LEVEL (9)
010040              WS-TP-LEVEL (10)
010050         TALLYING IN WS-TP-COUNT
010060     END-UNSTRING.
010070 8100-EXIT.
010080     EXIT.
010090 EJECT
010100*****************************************************************
010110*                             ABEND                              *
010120*****************************************************************
010130 9999-ABEND.
010140     DISPLAY 'RGSESDRV - PROGRAM ABENDING DUE TO I/O ERROR'.
010150 9999-EXIT.
010160     EXIT.
010170
