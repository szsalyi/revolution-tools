000010*****************************************************************
000020*                                                               *
000030*    RGRULREC  -  CUSTOM PATTERN RULE MASTER RECORD LAYOUT     *
000040*    SMALL REFERENCE FILE, RULE-FILE, LOADED IN FULL EACH RUN  *
000050*    INTO THE RGRULEVL RULE TABLE                              *
000060*                                                               *
000070* 1999-01-11 RFG TKT-4444  WRITTEN - CUSTOM RULE MASTER LAYOUT *
000080* 1999-04-19 LMT TKT-4481  ADDED HIT-COUNT / TOTAL-TRIGGERS    *
000090*            FOR RULE HIT-RATE BOOKKEEPING                     *
000100*                                                               *
000110*****************************************************************
000120 01  RG-RULE-RECORD.
000130     05  RGR-RULE-ID                 PIC 9(09).
000140     05  RGR-NAME                    PIC X(100).
000150     05  RGR-DESCRIPTION             PIC X(500).
000160     05  RGR-RULE-TYPE                PIC X(20).
000170         88  RGR-TYPE-ADJACENT           VALUE 'ADJACENT'.
000180         88  RGR-TYPE-PAIR               VALUE 'PAIR'.
000190         88  RGR-TYPE-DELAYED-PAIR       VALUE 'DELAYED_PAIR'.
000200         88  RGR-TYPE-GROUP-CORR         VALUE
000205-            'GROUP_CORRELATION'.
000210         88  RGR-TYPE-SEQUENCE           VALUE 'SEQUENCE'.
000220         88  RGR-TYPE-HOT-STREAK         VALUE 'HOT_STREAK'.
000230         88  RGR-TYPE-COLD-NUMBER        VALUE 'COLD_NUMBER'.
000240         88  RGR-TYPE-TIME-BASED         VALUE 'TIME_BASED'.
000250         88  RGR-TYPE-COLOR-ALT          VALUE
000255-            'COLOR_ALTERNATION'.
000260         88  RGR-TYPE-SECTOR-BOUNCE      VALUE 'SECTOR_BOUNCE'.
000270         88  RGR-TYPE-DOZEN-CYCLE        VALUE 'DOZEN_CYCLE'.
000280         88  RGR-TYPE-EVEN-ODD           VALUE 'EVEN_ODD_PATTERN'.
000290         88  RGR-TYPE-REPEAT-DIST        VALUE
000295-            'REPEATING_DISTANCE'.
000300         88  RGR-TYPE-MIRROR             VALUE 'MIRROR_NUMBERS'.
000310         88  RGR-TYPE-GAP-PATTERN        VALUE 'GAP_PATTERN'.
000320         88  RGR-TYPE-STREAK-BREAKER     VALUE 'STREAK_BREAKER'.
000330     05  RGR-TRIGGER-NUMBERS         PIC X(200).
000340     05  RGR-SUGGESTED-NUMBERS       PIC X(200).
000350     05  RGR-CONFIDENCE              PIC 9(03).
000360     05  RGR-HIT-COUNT               PIC 9(06).
000370     05  RGR-TOTAL-TRIGGERS          PIC 9(06).
000380     05  RGR-ENABLED                 PIC X(01).
000390         88  RGR-ENABLED-YES             VALUE 'Y'.
000400         88  RGR-ENABLED-NO              VALUE 'N'.
000410     05  FILLER                      PIC X(20).
