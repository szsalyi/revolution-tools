000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RGPATANL.
000030 AUTHOR.        R F GUNTER.
000040 INSTALLATION.  SIERRA GAMING SYSTEMS - DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  11/21/1998.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*****************************************************************
000090*
000100*A   ABSTRACT..
000110*    ON-DEMAND PATTERN-DETECTION PASS OVER ONE SESSION'S SPIN
000120*    HISTORY.  READS A CONTROL CARD PER SESSION TO BE ANALYZED,
000130*    RESCANS THE SPIN LOG FOR THAT SESSION'S LAST 15 AND LAST 20
000140*    SPINS, BUILDS THE HOT-NUMBER, MISSING-NUMBER, WHEEL-SECTION
000150*    CLUSTERING AND COMBINED SUGGESTED-NUMBER LISTS, RESCANS THE
000160*    BET LOG TO COUNT HOW MANY OF THE SESSION'S BETS ALREADY
000170*    COVER THE SUGGESTED NUMBERS, AND WRITES ONE PATTERN REPORT
000180*    RECORD PER CONTROL CARD FOR THE SMART-BET-SUGGESTION AND
000190*    HEALTH-CHECK JOBS TO PICK UP DOWNSTREAM.
000200*
000210*J   JCL..
000220*
000230* //RGPATANL EXEC PGM=RGPATANL
000240* //SYSOUT   DD SYSOUT=*
000250* //PRQFL    DD DSN=RGS.PATTERN.REQUEST.DATA,DISP=SHR
000260* //SPINFL   DD DSN=RGS.SESSION.SPIN.DATA,DISP=SHR
000270* //BETFL    DD DSN=RGS.SESSION.BET.DATA,DISP=SHR
000280* //PATRFL   DD DSN=RGS.PATTERN.REPORT.DATA,
000290* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000300* //            SPACE=(TRK,(5,5),RLSE),
000310* //            DCB=(RECFM=FB,LRECL=400,BLKSIZE=0)
000320* //SYSIPT   DD DUMMY
000330*
000340*P   ENTRY PARAMETERS..
000350*    NONE.
000360*
000370*E   ERRORS DETECTED BY THIS ELEMENT..
000380*    I/O ERROR ON FILES.
000390*
000400*C   ELEMENTS INVOKED BY THIS ELEMENT..
000410*    NONE - ALL LOGIC IS PERFORMED IN-LINE.
000420*
000430*U   USER CONSTANTS AND TABLES REFERENCED..
000440*    RGWHLTAB -- WHEEL-ORDER / COLOR / SECTOR CONSTANT TABLES.
000450*    RGCTRS   -- COMMON SWITCHES, COUNTERS.
000460*
000470*M   MAINTENANCE LOG..
000480*
000490* 1998-11-21 RFG TKT-4431 WRITTEN - INITIAL PATTERN SCAN JOB.
000500* 1998-12-19 RFG TKT-4431 ADDED WHEEL-SECTION CLUSTERING SCAN.
000510* 1999-02-02 RFG TKT-4417 Y2K REVIEW - ALL TIMESTAMPS ARE X(26)
000520*            ISO-8601 FROM THE UPSTREAM FEED - NO 2-DIGIT YEAR
000530*            ARITHMETIC IN THIS PROGRAM - NO CHANGE REQUIRED.
000540* 1999-05-14 LMT TKT-4431 MISSING-NUMBERS NOW TAKEN IN ASCENDING
000550*            NUMERIC ORDER INSTEAD OF THE OLD RANDOM DRAW - AUDIT
000560*            WANTED A REPRODUCIBLE ANSWER ACROSS RERUNS.
000570* 2000-08-30 DQC TKT-4467 ADDED BET-LOG RESCAN SO THE REPORT CAN
000580*            SHOW HOW MANY OPEN BETS ALREADY COVER THE SUGGESTED
000590*            NUMBERS, PER SMART-BET-SUGGESTION REQUEST.
000600*****************************************************************
000610 EJECT
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS RG-WHEEL-DIGIT IS '0' THRU '9'
000670     UPSI-0 ON STATUS IS RG-SUPPRESS-ALERT-SW.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT PATTERN-REQUEST-FILE ASSIGN TO PRQFL
000710         FILE STATUS IS WS-PREQ-FILE-STATUS.
000720     SELECT SPIN-FILE ASSIGN TO SPINFL
000730         FILE STATUS IS WS-SPIN-FILE-STATUS.
000740     SELECT BET-FILE ASSIGN TO BETFL
000750         FILE STATUS IS WS-BET-FILE-STATUS.
000760     SELECT PATTERN-REPORT-FILE ASSIGN TO PATRFL
000770         FILE STATUS IS WS-PATR-FILE-STATUS.
000780 EJECT
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  PATTERN-REQUEST-FILE
000820     RECORDING MODE IS F
000830     BLOCK CONTAINS 0 RECORDS
000840     LABEL RECORDS ARE STANDARD.
000850     COPY RGPATREQ.
000860 FD  SPIN-FILE
000870     RECORDING MODE IS F
000880     BLOCK CONTAINS 0 RECORDS
000890     LABEL RECORDS ARE STANDARD.
000900     COPY RGSPNREC.
000910 FD  BET-FILE
000920     RECORDING MODE IS F
000930     BLOCK CONTAINS 0 RECORDS
000940     LABEL RECORDS ARE STANDARD.
000950     COPY RGBETREC.
000960 FD  PATTERN-REPORT-FILE
000970     RECORDING MODE IS F
000980     BLOCK CONTAINS 0 RECORDS
000990     LABEL RECORDS ARE STANDARD.
001000     COPY RGPATREC.
001010 EJECT
001020 WORKING-STORAGE SECTION.
001030 01  FILLER PIC X(32)
001040     VALUE 'RGPATANL WORKING STORAGE BEGINS'.
001050*****************************************************************
001060*    STANDALONE SCRATCH ITEMS - NOT PART OF ANY RECORD, USED     *
001070*    ONLY WHILE THIS RUN UNIT IS EXECUTING.                     *
001080*****************************************************************
001090 77  WS-PATTERN-LOOP-CTR       PIC 9(06) COMP-3 VALUE ZERO.
001100 77  WS-PATTERN-ABEND-SW       PIC X(01) VALUE 'N'.
001110*****************************************************************
001120*    COMMON DATA AREAS                                         *
001130*****************************************************************
001140     COPY RGCTRS.
001150     EJECT
001160     COPY RGWHLTAB.
001170     EJECT
001180*****************************************************************
001190*    FILE STATUS WORK AREA                                     *
001200*****************************************************************
001210 01  WS-FILE-STATUS-AREA.
001220     05  WS-FILE-STATUS-LIST.
001230         10  WS-PREQ-FILE-STATUS  PIC X(02) VALUE '00'.
001240             88  WS-PREQ-OK           VALUE '00'.
001250             88  WS-PREQ-EOF          VALUE '10'.
001260         10  WS-SPIN-FILE-STATUS  PIC X(02) VALUE '00'.
001270             88  WS-SPIN-OK           VALUE '00'.
001280         10  WS-BET-FILE-STATUS   PIC X(02) VALUE '00'.
001290             88  WS-BET-OK            VALUE '00'.
001300         10  WS-PATR-FILE-STATUS  PIC X(02) VALUE '00'.
001310             88  WS-PATR-OK           VALUE '00'.
001320     05  WS-FILE-STATUS-TABLE REDEFINES WS-FILE-STATUS-LIST.
001330         10  WS-FILE-STATUS-ONE   PIC X(02)
001340                       OCCURS 4 TIMES
001350                       INDEXED BY RG-FSTAT-IDX.
001360     05  FILLER                   PIC X(10) VALUE SPACES.
001370 EJECT
001380*****************************************************************
001390*    IN-MEMORY SPIN-HISTORY TABLE - HOLDS THE REQUESTED          *
001400*    SESSION'S SPINS IN FILE (CHRONOLOGICAL) ORDER SO THE LAST  *
001410*    15/20 ENTRIES CAN BE TAKEN AS A SLIDING WINDOW OFF THE     *
001420*    TAIL WITHOUT A SECOND PASS OF THE SPIN FILE.                *
001430*****************************************************************
001440 01  RG-SPIN-TABLE-AREA.
001450     05  RG-SPIN-TAB-COUNT        PIC S9(4) COMP-3 VALUE +0.
001460     05  RG-SPIN-TAB-ENTRY OCCURS 500 TIMES
001470                       INDEXED BY RG-SPIN-TAB-IDX.
001480         10  WS-SPIN-TAB-NUMBER       PIC 9(02).
001490     05  FILLER                   PIC X(04) VALUE SPACES.
001500 EJECT
001510*****************************************************************
001520*    SPIN-NUMBER FREQUENCY TABLE OVER THE LAST-15 WINDOW -      *
001530*    ENTRY (N+1) HOLDS THE HIT COUNT FOR WHEEL NUMBER N.        *
001540*****************************************************************
001550 01  RG-FREQ-TABLE-AREA.
001560     05  RG-FREQ-ENTRY OCCURS 37 TIMES
001570                       INDEXED BY RG-FREQ-IDX.
001580         10  WS-FREQ-COUNT            PIC S9(03) COMP-3
001590                                       VALUE +0.
001600     05  FILLER                   PIC X(04) VALUE SPACES.
001610 EJECT
001620*****************************************************************
001630*    SPIN-NUMBER FREQUENCY TABLE OVER THE LAST-20 WINDOW, USED  *
001640*    ONLY BY SECTION CLUSTERING.                                 *
001650*****************************************************************
001660 01  RG-LAST20-FREQ-TABLE-AREA.
001670     05  RG-L20-FREQ-ENTRY OCCURS 37 TIMES
001680                       INDEXED BY RG-L20-FREQ-IDX.
001690         10  WS-L20-FREQ-COUNT        PIC S9(03) COMP-3
001700                                       VALUE +0.
001710     05  FILLER                   PIC X(04) VALUE SPACES.
001720 EJECT
001730*****************************************************************
001740*    HOT-NUMBER CANDIDATE TABLE - FREQUENCY >= 3 IN LAST 15,    *
001750*    CAPPED AT 10, SORTED DESCENDING BY FREQUENCY.              *
001760*****************************************************************
001770 01  RG-HOT-TABLE-AREA.
001780     05  RG-HOT-COUNT             PIC S9(4) COMP-3 VALUE +0.
001790     05  RG-HOT-ENTRY OCCURS 10 TIMES
001800                       INDEXED BY RG-HOT-IDX.
001810         10  WS-HOT-NUMBER            PIC 9(02).
001820         10  WS-HOT-FREQ              PIC S9(03) COMP-3.
001830     05  FILLER                   PIC X(04) VALUE SPACES.
001840 EJECT
001850*****************************************************************
001860*    SUGGESTED-NUMBER PRESENCE TABLE - ENTRY (N+1) IS 'Y' WHEN  *
001870*    WHEEL NUMBER N IS PART OF THE COMBINED SUGGESTED-NUMBER    *
001880*    SET.  GIVES FREE DEDUPLICATION AND ASCENDING ORDER ON A    *
001890*    STRAIGHT TABLE SCAN - NO SEPARATE SORT STEP NEEDED.        *
001900*****************************************************************
001910 01  RG-SUGGESTED-TABLE-AREA.
001920     05  RG-SUGGESTED-COUNT       PIC S9(4) COMP-3 VALUE +0.
001930     05  RG-SUGGESTED-ENTRY OCCURS 37 TIMES
001940                       INDEXED BY RG-SUGG-IDX.
001950         10  WS-SUGG-PRESENT-SW       PIC X(01) VALUE 'N'.
001960             88  WS-SUGG-PRESENT          VALUE 'Y'.
001970     05  FILLER                   PIC X(04) VALUE SPACES.
001980 EJECT
001990*****************************************************************
002000*    WHEEL-WINDOW HIT-RATE TABLE FOR SECTION CLUSTERING -       *
002010*    ENTRY P IS THE 8-NUMBER WINDOW STARTING AT WHEEL POSITION  *
002020*    P, WRAPPING MODULO RG-WHEEL-TOTAL-POS.                      *
002030*****************************************************************
002040 01  RG-WINDOW-TABLE-AREA.
002050     05  RG-WINDOW-ENTRY OCCURS 37 TIMES
002060                       INDEXED BY RG-WIN-IDX.
002070         10  WS-WIN-HIT-CNT           PIC S9(03) COMP-3
002080                                       VALUE +0.
002090         10  WS-WIN-HIT-RATE          PIC S9(03)V9 COMP-3
002100                                       VALUE +0.
002110         10  WS-WIN-KEPT-SW           PIC X(01) VALUE 'N'.
002120             88  WS-WIN-KEPT              VALUE 'Y'.
002130     05  FILLER                   PIC X(04) VALUE SPACES.
002140 EJECT
002150*****************************************************************
002160*    ACCEPTED-WINDOW TABLE - UP TO 5 WINDOWS CLEARING THE 25    *
002170*    PERCENT HIT-RATE FLOOR, IN DESCENDING HIT-RATE ORDER,      *
002180*    AFTER THE 50 PERCENT OVERLAP FILTER HAS BEEN APPLIED.      *
002190*****************************************************************
002200 01  RG-KEPT-WINDOW-AREA.
002210     05  RG-KEPT-COUNT            PIC S9(4) COMP-3 VALUE +0.
002220     05  RG-KEPT-ENTRY OCCURS 5 TIMES
002230                       INDEXED BY RG-KEPT-IDX.
002240         10  WS-KEPT-START-NUM        PIC 9(02).
002250         10  WS-KEPT-START-POS        PIC S9(4) COMP-3.
002260         10  WS-KEPT-HIT-RATE         PIC S9(03)V9 COMP-3.
002270     05  FILLER                   PIC X(04) VALUE SPACES.
002280 EJECT
002290*****************************************************************
002300*    COARSE ROULETTE-SECTION FALLBACK TALLY - USED ONLY WHEN NO *
002310*    WHEEL WINDOW CLEARS THE 30 PERCENT "MODERATE" THRESHOLD.   *
002320*****************************************************************
002330 01  RG-SECTION-TALLY-AREA.
002340     05  WS-SECTION-TALLY-LIST.
002350         10  WS-ZERO-TALLY        PIC S9(03) COMP-3 VALUE +0.
002360         10  WS-VOISINS-TALLY     PIC S9(03) COMP-3 VALUE +0.
002370         10  WS-TIERS-TALLY       PIC S9(03) COMP-3 VALUE +0.
002380         10  WS-ORPHELINS-TALLY   PIC S9(03) COMP-3 VALUE +0.
002390     05  WS-SECTION-TALLY-TABLE REDEFINES WS-SECTION-TALLY-LIST.
002400         10  WS-SECTION-TALLY-ONE PIC S9(03) COMP-3
002410                       OCCURS 4 TIMES
002420                       INDEXED BY RG-SECT-IDX.
002430     05  FILLER                   PIC X(04) VALUE SPACES.
002440 EJECT
002450*****************************************************************
002460*    CSV-NUMBER PARSE TABLE - A BET CARRIES AT MOST 6 STRAIGHT  *
002470*    NUMBERS IN THIS SHOP'S BET MODEL, SAME AS RGSESDRV.        *
002480*****************************************************************
002490 01  RG-CSV-NUM-AREA.
002500     05  WS-CSV-NUM-LIST.
002510         10  WS-CSV-NUM-1             PIC 9(02).
002520         10  WS-CSV-NUM-2             PIC 9(02).
002530         10  WS-CSV-NUM-3             PIC 9(02).
002540         10  WS-CSV-NUM-4             PIC 9(02).
002550         10  WS-CSV-NUM-5             PIC 9(02).
002560         10  WS-CSV-NUM-6             PIC 9(02).
002570         10  WS-CSV-NUM-7             PIC 9(02).
002580         10  WS-CSV-NUM-8             PIC 9(02).
002590         10  WS-CSV-NUM-9             PIC 9(02).
002600         10  WS-CSV-NUM-10            PIC 9(02).
002610         10  WS-CSV-NUM-11            PIC 9(02).
002620         10  WS-CSV-NUM-12            PIC 9(02).
002630         10  WS-CSV-NUM-13            PIC 9(02).
002640         10  WS-CSV-NUM-14            PIC 9(02).
002650         10  WS-CSV-NUM-15            PIC 9(02).
002660     05  WS-CSV-NUM-TABLE REDEFINES WS-CSV-NUM-LIST.
002670         10  WS-CSV-NUM-TBL           PIC 9(02) OCCURS 15 TIMES.
002680 EJECT
002690*****************************************************************
002700*    MISCELLANEOUS WORKING FIELDS                               *
002710*****************************************************************
002720 01  WS-MISC-WORK-AREA.
002730     05  WS-SPIN-EOF-SW           PIC X(01) VALUE 'N'.
002740         88  WS-SPIN-AT-EOF           VALUE 'Y'.
002750     05  WS-BET-EOF-SW            PIC X(01) VALUE 'N'.
002760         88  WS-BET-AT-EOF            VALUE 'Y'.
002770     05  WS-SORT-DONE-SW          PIC X(01) VALUE 'N'.
002780         88  WS-SORT-DONE             VALUE 'Y'.
002790         88  WS-SORT-NOT-DONE         VALUE 'N'.
002800     05  WS-LAST15-START-IDX      PIC S9(4) COMP-3.
002810     05  WS-LAST20-START-IDX      PIC S9(4) COMP-3.
002820     05  WS-LAST20-SPIN-CNT       PIC S9(4) COMP-3.
002830     05  WS-TBL-SUB               PIC S9(3) COMP-3.
002840     05  WS-TEMP-SWAP-NUM         PIC 9(02).
002850     05  WS-TEMP-SWAP-FREQ        PIC S9(03) COMP-3.
002860     05  WS-CSV-PTR               PIC S9(4) COMP-3.
002870     05  WS-CSV-DISPLAY-NUM       PIC 9(02).
002880     05  WS-WHEEL-POS-FOUND       PIC S9(4) COMP-3.
002890     05  WS-NEIGHBOR-BASE-NUM     PIC 9(02).
002900     05  WS-NEIGHBOR-OFFSET       PIC S9(2).
002910     05  WS-NEIGHBOR-POS          PIC S9(4) COMP-3.
002920     05  WS-NEIGHBOR-NUM          PIC 9(02).
002930     05  WS-WIN-MEMBER-POS        PIC S9(4) COMP-3.
002940     05  WS-WIN-OFFSET            PIC S9(2).
002950     05  WS-OVERLAP-CNT           PIC S9(03) COMP-3.
002960     05  WS-NONOVERLAP-SW         PIC X(01) VALUE 'N'.
002970         88  WS-WINDOW-NONOVERLAP     VALUE 'Y'.
002980     05  WS-BET-TOTAL-NUMS        PIC S9(3) COMP-3.
002990     05  WS-BET-MATCH-NUMS        PIC S9(3) COMP-3.
003000     05  WS-BET-MATCH-PCT         PIC S9(3)V9 COMP-3.
003010     05  WS-MISSING-BUILT-CNT     PIC S9(4) COMP-3.
003020     05  WS-BEST-WIN-IDX          PIC S9(4) COMP-3.
003030     05  WS-BEST-WIN-RATE         PIC S9(03)V9 COMP-3.
003040     05  WS-CAND-FOUND-SW         PIC X(01) VALUE 'N'.
003050         88  WS-CANDIDATE-FOUND       VALUE 'Y'.
003060     05  WS-WIN-A-POS             PIC S9(4) COMP-3.
003070     05  WS-WIN-B-POS             PIC S9(4) COMP-3.
003080     05  WS-SPIN-WHEEL-POS        PIC S9(4) COMP-3.
003090     05  WS-DOM-WIN-SUB           PIC S9(4) COMP-3.
003100     05  WS-VOISINS-HIT-SW        PIC X(01) VALUE 'N'.
003110         88  WS-VOISINS-HIT           VALUE 'Y'.
003120     05  WS-ORPHELINS-HIT-SW      PIC X(01) VALUE 'N'.
003130         88  WS-ORPHELINS-HIT         VALUE 'Y'.
003140     05  FILLER                   PIC X(08) VALUE SPACES.
003150 EJECT
003160 LINKAGE SECTION.
003170 EJECT
003180 PROCEDURE DIVISION.
003190*****************************************************************
003200*                        MAINLINE LOGIC                         *
003210*****************************************************************
003220 0000-MAINLINE.
003230     PERFORM 0010-INITIALIZATION     THRU 0010-EXIT.
003240     PERFORM 0020-OPEN-FILES         THRU 0020-EXIT.
003250     PERFORM 0030-READ-REQUEST       THRU 0030-EXIT.
003260     PERFORM 0040-PROCESS-REQUEST    THRU 0040-EXIT
003270         UNTIL RG-END-OF-FILE.
003280     PERFORM 0050-CLOSE-FILES        THRU 0050-EXIT.
003290     GOBACK.
003300 EJECT
003310*****************************************************************
003320*                      INITIALIZATION                           *
003330*****************************************************************
003340 0010-INITIALIZATION.
003350     INITIALIZE RG-SWITCHES RG-WORK-COUNTERS WS-MISC-WORK-AREA.
003360     SET RG-CONTINUE-PROCESS TO TRUE.
003370     ACCEPT RG-WS-CURR-DATE FROM DATE.
003380 0010-EXIT.
003390     EXIT.
003400 EJECT
003410*****************************************************************
003420*                       OPEN ALL FILES                          *
003430*****************************************************************
003440 0020-OPEN-FILES.
003450     OPEN INPUT  PATTERN-REQUEST-FILE.
003460     IF NOT WS-PREQ-OK
003470         DISPLAY 'RGPATANL - OPEN FAILED ON PRQFL '
003480             WS-PREQ-FILE-STATUS
003490         GO TO 9999-ABEND
003500     END-IF.
003510     OPEN OUTPUT PATTERN-REPORT-FILE.
003520     IF NOT WS-PATR-OK
003530         DISPLAY 'RGPATANL - OPEN FAILED ON PATRFL '
003540             WS-PATR-FILE-STATUS
003550         GO TO 9999-ABEND
003560     END-IF.
003570 0020-EXIT.
003580     EXIT.
003590 EJECT
003600*****************************************************************
003610*                  READ NEXT PATTERN REQUEST                    *
003620*****************************************************************
003630 0030-READ-REQUEST.
003640     READ PATTERN-REQUEST-FILE
003650         AT END
003660             SET RG-END-OF-FILE TO TRUE
003670     END-READ.
003680     IF NOT RG-END-OF-FILE AND NOT WS-PREQ-OK
003690         DISPLAY 'RGPATANL - READ ERROR ON PRQFL '
003700             WS-PREQ-FILE-STATUS
003710         GO TO 9999-ABEND
003720     END-IF.
003730 0030-EXIT.
003740     EXIT.
003750 EJECT
003760*****************************************************************
003770*      ANALYZE ONE SESSION AND WRITE ITS PATTERN REPORT          *
003780*****************************************************************
003790 0040-PROCESS-REQUEST.
003800     ADD 1 TO RG-RECS-READ-CNT.
003810     INITIALIZE RG-PATTERN-REPORT-RECORD.
003820     MOVE RGQ-SESSION-ID TO RGN-SESSION-ID.
003830     PERFORM 1000-LOAD-SPIN-HISTORY     THRU 1099-EXIT.
003840     MOVE RG-SPIN-TAB-COUNT TO RGN-SPINS-EXAMINED.
003850     PERFORM 2000-BUILD-HOT-NUMBERS     THRU 2099-EXIT.
003860     PERFORM 2100-BUILD-MISSING-NUMBERS THRU 2100-EXIT.
003870     PERFORM 2200-SECTION-CLUSTERING    THRU 2299-EXIT.
003880     PERFORM 2300-BUILD-SUGGESTED-NUMBERS THRU 2300-EXIT.
003890     PERFORM 2400-BET-MATCHES-PATTERN   THRU 2499-EXIT.
003900     PERFORM 8000-WRITE-PATTERN-REPORT  THRU 8000-EXIT.
003910     PERFORM 0030-READ-REQUEST          THRU 0030-EXIT.
003920 0040-EXIT.
003930     EXIT.
003940 EJECT
003950*****************************************************************
003960*                        CLOSE ALL FILES                         *
003970*****************************************************************
003980 0050-CLOSE-FILES.
003990     CLOSE PATTERN-REQUEST-FILE PATTERN-REPORT-FILE.
004000     DISPLAY 'RGPATANL - REQUESTS PROCESSED : ' RG-RECS-READ-CNT.
004010     DISPLAY 'RGPATANL - REPORTS WRITTEN    : '
004020         RG-RECS-WRITTEN-CNT.
004030 0050-EXIT.
004040     EXIT.
004050 EJECT
004060*****************************************************************
004070*   LOAD THIS SESSION'S SPIN HISTORY INTO THE IN-MEMORY TABLE    *
004080*****************************************************************
004090 1000-LOAD-SPIN-HISTORY.
004100     MOVE ZERO TO RG-SPIN-TAB-COUNT.
004110     MOVE 'N' TO WS-SPIN-EOF-SW.
004120     OPEN INPUT SPIN-FILE.
004130     IF NOT WS-SPIN-OK
004140         DISPLAY 'RGPATANL - OPEN FAILED ON SPINFL '
004150             WS-SPIN-FILE-STATUS
004160         GO TO 9999-ABEND
004170     END-IF.
004180     PERFORM 1010-READ-ONE-SPIN THRU 1010-EXIT
004190         UNTIL WS-SPIN-AT-EOF.
004200     CLOSE SPIN-FILE.
004210 1099-EXIT.
004220     EXIT.
004230 EJECT
004240 1010-READ-ONE-SPIN.
004250     READ SPIN-FILE
004260         AT END
004270             SET WS-SPIN-AT-EOF TO TRUE
004280     END-READ.
004290     IF NOT WS-SPIN-AT-EOF
004300         IF NOT WS-SPIN-OK
004310             DISPLAY 'RGPATANL - READ ERROR ON SPINFL '
004320                 WS-SPIN-FILE-STATUS
004330             GO TO 9999-ABEND
004340         END-IF
004350         IF RGP-SESSION-ID = RGQ-SESSION-ID
004360             AND RG-SPIN-TAB-COUNT < 500
004370             ADD 1 TO RG-SPIN-TAB-COUNT
004380             MOVE RGP-SPIN-NUMBER
004390                 TO WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-COUNT)
004400         END-IF
004410     END-IF.
004420 1010-EXIT.
004430     EXIT.
004440 EJECT
004450*****************************************************************
004460*   BUILD HOT-NUMBERS - LAST 15 SPINS, FREQ >= 3, TOP 10 BY      *
004470*   FREQUENCY DESCENDING.                                        *
004480*****************************************************************
004490 2000-BUILD-HOT-NUMBERS.
004500     INITIALIZE RG-FREQ-TABLE-AREA.
004510     MOVE ZERO TO RG-HOT-COUNT.
004520     COMPUTE WS-LAST15-START-IDX = RG-SPIN-TAB-COUNT - 14.
004530     IF WS-LAST15-START-IDX < 1
004540         MOVE 1 TO WS-LAST15-START-IDX
004550     END-IF.
004560     IF RG-SPIN-TAB-COUNT > ZERO
004570         PERFORM 2010-TALLY-ONE-SPIN THRU 2010-EXIT
004580             VARYING RG-SPIN-TAB-IDX FROM WS-LAST15-START-IDX
004590             BY 1 UNTIL RG-SPIN-TAB-IDX > RG-SPIN-TAB-COUNT
004600     END-IF.
004610     PERFORM 2020-SELECT-HOT-CANDIDATE THRU 2020-EXIT
004620         VARYING RG-FREQ-IDX FROM 1 BY 1 UNTIL RG-FREQ-IDX > 37.
004630     PERFORM 2030-SORT-HOT-NUMBERS THRU 2030-EXIT.
004640     PERFORM 2060-BUILD-HOT-CSV THRU 2060-EXIT.
004650 2099-EXIT.
004660     EXIT.
004670 EJECT
004680 2010-TALLY-ONE-SPIN.
004690     COMPUTE WS-TBL-SUB =
004700         WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX) + 1.
004710     ADD 1 TO WS-FREQ-COUNT (WS-TBL-SUB).
004720 2010-EXIT.
004730     EXIT.
004740 EJECT
004750 2020-SELECT-HOT-CANDIDATE.
004760     IF WS-FREQ-COUNT (RG-FREQ-IDX) >= 3
004770         AND RG-HOT-COUNT < 10
004780         ADD 1 TO RG-HOT-COUNT
004790         COMPUTE WS-HOT-NUMBER (RG-HOT-COUNT) = RG-FREQ-IDX - 1
004800         MOVE WS-FREQ-COUNT (RG-FREQ-IDX)
004810             TO WS-HOT-FREQ (RG-HOT-COUNT)
004820     END-IF.
004830 2020-EXIT.
004840     EXIT.
004850 EJECT
004860*****************************************************************
004870*   BUBBLE-SORT THE HOT CANDIDATES DESCENDING BY FREQUENCY       *
004880*****************************************************************
004890 2030-SORT-HOT-NUMBERS.
004900     SET WS-SORT-NOT-DONE TO TRUE.
004910     IF RG-HOT-COUNT > 1
004920         PERFORM 2040-SORT-PASS THRU 2040-EXIT
004930             UNTIL WS-SORT-DONE
004940     END-IF.
004950 2030-EXIT.
004960     EXIT.
004970 EJECT
004980 2040-SORT-PASS.
004990     SET WS-SORT-DONE TO TRUE.
005000     PERFORM 2050-COMPARE-ADJACENT THRU 2050-EXIT
005010         VARYING RG-SUB FROM 1 BY 1
005020         UNTIL RG-SUB > RG-HOT-COUNT - 1.
005030 2040-EXIT.
005040     EXIT.
005050 EJECT
005060 2050-COMPARE-ADJACENT.
005070     COMPUTE RG-SUB2 = RG-SUB + 1.
005080     IF WS-HOT-FREQ (RG-SUB) < WS-HOT-FREQ (RG-SUB2)
005090         MOVE WS-HOT-NUMBER (RG-SUB) TO WS-TEMP-SWAP-NUM
005100         MOVE WS-HOT-FREQ   (RG-SUB) TO WS-TEMP-SWAP-FREQ
005110         MOVE WS-HOT-NUMBER (RG-SUB2) TO WS-HOT-NUMBER (RG-SUB)
005120         MOVE WS-HOT-FREQ   (RG-SUB2) TO WS-HOT-FREQ   (RG-SUB)
005130         MOVE WS-TEMP-SWAP-NUM  TO WS-HOT-NUMBER (RG-SUB2)
005140         MOVE WS-TEMP-SWAP-FREQ TO WS-HOT-FREQ   (RG-SUB2)
005150         SET WS-SORT-NOT-DONE TO TRUE
005160     END-IF.
005170 2050-EXIT.
005180     EXIT.
005190 EJECT
005200*****************************************************************
005210*   BUILD THE HOT-NUMBERS CSV FOR THE REPORT RECORD              *
005220*****************************************************************
005230 2060-BUILD-HOT-CSV.
005240     MOVE SPACES TO RGN-HOT-NUMBERS.
005250     MOVE 1 TO WS-CSV-PTR.
005260     IF RG-HOT-COUNT > ZERO
005270         PERFORM 2065-APPEND-ONE-HOT-NUM THRU 2065-EXIT
005280             VARYING RG-HOT-IDX FROM 1 BY 1
005290             UNTIL RG-HOT-IDX > RG-HOT-COUNT
005300     END-IF.
005310 2060-EXIT.
005320     EXIT.
005330 EJECT
005340 2065-APPEND-ONE-HOT-NUM.
005350     IF RG-HOT-IDX > 1
005360         STRING ',' DELIMITED BY SIZE
005370             INTO RGN-HOT-NUMBERS
005380             WITH POINTER WS-CSV-PTR
005390     END-IF.
005400     MOVE WS-HOT-NUMBER (RG-HOT-IDX) TO WS-CSV-DISPLAY-NUM.
005410     STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
005420         INTO RGN-HOT-NUMBERS
005430         WITH POINTER WS-CSV-PTR.
005440 2065-EXIT.
005450     EXIT.
005460 EJECT
005470*****************************************************************
005480*   BUILD MISSING-NUMBERS - LAST 15 SPINS, NUMBERS 0-36 THAT     *
005490*   DID NOT APPEAR, ASCENDING, CAPPED AT 8.                      *
005500*****************************************************************
005510 2100-BUILD-MISSING-NUMBERS.
005520     MOVE SPACES TO RGN-MISSING-NUMBERS.
005530     MOVE 1 TO WS-CSV-PTR.
005540     MOVE ZERO TO WS-MISSING-BUILT-CNT.
005550     IF RG-SPIN-TAB-COUNT > ZERO
005560         PERFORM 2110-CHECK-ONE-MISSING THRU 2110-EXIT
005570             VARYING RG-FREQ-IDX FROM 1 BY 1
005580             UNTIL RG-FREQ-IDX > 37
005590                 OR WS-MISSING-BUILT-CNT >= 8
005600     END-IF.
005610 2100-EXIT.
005620     EXIT.
005630 EJECT
005640 2110-CHECK-ONE-MISSING.
005650     IF WS-FREQ-COUNT (RG-FREQ-IDX) = ZERO
005660         IF WS-MISSING-BUILT-CNT > ZERO
005670             STRING ',' DELIMITED BY SIZE
005680                 INTO RGN-MISSING-NUMBERS
005690                 WITH POINTER WS-CSV-PTR
005700         END-IF.
005710         COMPUTE WS-CSV-DISPLAY-NUM = RG-FREQ-IDX - 1.
005720         STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
005730             INTO RGN-MISSING-NUMBERS
005740             WITH POINTER WS-CSV-PTR
005750         ADD 1 TO WS-MISSING-BUILT-CNT
005760     END-IF.
005770 2110-EXIT.
005780     EXIT.
005790 EJECT
005800*****************************************************************
005810*   LOCATE A NUMBER'S POSITION ON THE PHYSICAL WHEEL AND MARK    *
005820*   ITS TWO NEIGHBORS EACH SIDE AS SUGGESTED CANDIDATES.         *
005830*****************************************************************
005840 2150-WHEEL-NEIGHBORS.
005850     PERFORM 2160-FIND-WHEEL-POSITION THRU 2160-EXIT.
005860     IF RG-FOUND
005870         PERFORM 2170-MARK-ONE-NEIGHBOR THRU 2170-EXIT
005880             VARYING WS-NEIGHBOR-OFFSET FROM -2 BY 1
005890             UNTIL WS-NEIGHBOR-OFFSET > 2
005900     END-IF.
005910 2150-EXIT.
005920     EXIT.
005930 EJECT
005940 2160-FIND-WHEEL-POSITION.
005950     SET RG-NOT-FOUND TO TRUE.
005960     SET RG-WHEEL-IDX TO 1.
005970     PERFORM 2165-TEST-ONE-WHEEL-POS THRU 2165-EXIT
005980         VARYING RG-WHEEL-IDX FROM 1 BY 1
005990         UNTIL RG-WHEEL-IDX > RG-WHEEL-TOTAL-POS
006000             OR RG-FOUND.
006010 2160-EXIT.
006020     EXIT.
006030 EJECT
006040 2165-TEST-ONE-WHEEL-POS.
006050     IF RG-WHEEL-POS-NUM (RG-WHEEL-IDX) = WS-NEIGHBOR-BASE-NUM
006060         SET RG-FOUND TO TRUE
006070         SET WS-WHEEL-POS-FOUND TO RG-WHEEL-IDX
006080     END-IF.
006090 2165-EXIT.
006100     EXIT.
006110 EJECT
006120 2170-MARK-ONE-NEIGHBOR.
006130     COMPUTE WS-NEIGHBOR-POS =
006140         WS-WHEEL-POS-FOUND + WS-NEIGHBOR-OFFSET.
006150     IF WS-NEIGHBOR-POS < 1
006160         ADD 37 TO WS-NEIGHBOR-POS
006170     END-IF.
006180     IF WS-NEIGHBOR-POS > 37
006190         SUBTRACT 37 FROM WS-NEIGHBOR-POS
006200     END-IF.
006210     SET RG-WHEEL-IDX TO WS-NEIGHBOR-POS.
006220     COMPUTE WS-TBL-SUB = RG-WHEEL-POS-NUM (RG-WHEEL-IDX) + 1.
006230     SET WS-SUGG-PRESENT (WS-TBL-SUB) TO TRUE.
006240 2170-EXIT.
006250     EXIT.
006260 EJECT
006270*****************************************************************
006280*   SECTION CLUSTERING - LAST 20 SPINS, NEEDS AT LEAST 10 TO    *
006290*   ANALYZE.  SCANS ALL 37 8-NUMBER WHEEL WINDOWS FOR HIT RATE, *
006300*   KEEPS NON-OVERLAPPING WINDOWS CLEARING 25 PERCENT, FALLS    *
006310*   BACK TO THE COARSE TABLE-LAYOUT SECTION TALLY IF NONE OF    *
006320*   THE WINDOWS IS CONVINCING ENOUGH ON ITS OWN.                *
006330*****************************************************************
006340 2200-SECTION-CLUSTERING.
006350     MOVE SPACES TO RGN-CLUSTER-DESC.
006360     INITIALIZE RG-WINDOW-TABLE-AREA RG-KEPT-WINDOW-AREA
006370         RG-SECTION-TALLY-AREA RG-LAST20-FREQ-TABLE-AREA.
006380     COMPUTE WS-LAST20-START-IDX = RG-SPIN-TAB-COUNT - 19.
006390     IF WS-LAST20-START-IDX < 1
006400         MOVE 1 TO WS-LAST20-START-IDX
006410     END-IF.
006420     COMPUTE WS-LAST20-SPIN-CNT =
006430         RG-SPIN-TAB-COUNT - WS-LAST20-START-IDX + 1.
006440     IF WS-LAST20-SPIN-CNT >= 10
006450         PERFORM 2205-TALLY-ONE-L20-SPIN THRU 2205-EXIT
006460             VARYING RG-SPIN-TAB-IDX FROM WS-LAST20-START-IDX
006470             BY 1 UNTIL RG-SPIN-TAB-IDX > RG-SPIN-TAB-COUNT
006480         PERFORM 2210-RATE-ONE-WINDOW THRU 2210-EXIT
006490             VARYING RG-WIN-IDX FROM 1 BY 1 UNTIL RG-WIN-IDX > 37
006500         PERFORM 2230-SELECT-QUALIFYING-WINDOWS THRU 2230-EXIT.
006510         PERFORM 2250-BUILD-CLUSTER-DESC THRU 2250-EXIT
006520     END-IF.
006530 2299-EXIT.
006540     EXIT.
006550 EJECT
006560 2205-TALLY-ONE-L20-SPIN.
006570     COMPUTE WS-TBL-SUB =
006580         WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX) + 1.
006590     ADD 1 TO WS-L20-FREQ-COUNT (WS-TBL-SUB).
006600 2205-EXIT.
006610     EXIT.
006620 EJECT
006630*****************************************************************
006640*   RATE ONE 8-NUMBER WINDOW STARTING AT WHEEL POSITION          *
006650*   RG-WIN-IDX.                                                  *
006660*****************************************************************
006670 2210-RATE-ONE-WINDOW.
006680     MOVE ZERO TO WS-WIN-HIT-CNT (RG-WIN-IDX).
006690     PERFORM 2215-SUM-ONE-WINDOW-SLOT THRU 2215-EXIT
006700         VARYING WS-WIN-OFFSET FROM 0 BY 1
006710         UNTIL WS-WIN-OFFSET > 7.
006720     COMPUTE WS-WIN-HIT-RATE (RG-WIN-IDX) ROUNDED =
006730         WS-WIN-HIT-CNT (RG-WIN-IDX) * 1000 / WS-LAST20-SPIN-CNT
006740             / 10.
006750 2210-EXIT.
006760     EXIT.
006770 EJECT
006780 2215-SUM-ONE-WINDOW-SLOT.
006790     COMPUTE WS-SPIN-WHEEL-POS = RG-WIN-IDX + WS-WIN-OFFSET.
006800     IF WS-SPIN-WHEEL-POS > 37
006810         SUBTRACT 37 FROM WS-SPIN-WHEEL-POS
006820     END-IF.
006830     SET RG-WHEEL-IDX TO WS-SPIN-WHEEL-POS.
006840     COMPUTE WS-TBL-SUB = RG-WHEEL-POS-NUM (RG-WHEEL-IDX) + 1.
006850     ADD WS-L20-FREQ-COUNT (WS-TBL-SUB)
006860         TO WS-WIN-HIT-CNT (RG-WIN-IDX).
006870 2215-EXIT.
006880     EXIT.
006890 EJECT
006900*****************************************************************
006910*   GREEDILY PICK UP TO 5 NON-OVERLAPPING WINDOWS, HIGHEST HIT   *
006920*   RATE FIRST, EACH CLEARING THE 25 PERCENT FLOOR.              *
006930*****************************************************************
006940 2230-SELECT-QUALIFYING-WINDOWS.
006950     SET WS-CANDIDATE-FOUND TO TRUE.
006960     PERFORM 2235-SELECT-ONE-WINDOW THRU 2235-EXIT
006970         UNTIL RG-KEPT-COUNT >= 5
006980             OR NOT WS-CANDIDATE-FOUND.
006990 2230-EXIT.
007000     EXIT.
007010 EJECT
007020 2235-SELECT-ONE-WINDOW.
007030     MOVE 'N' TO WS-CAND-FOUND-SW.
007040     MOVE ZERO TO WS-BEST-WIN-RATE.
007050     PERFORM 2237-CONSIDER-ONE-WINDOW THRU 2237-EXIT
007060         VARYING RG-WIN-IDX FROM 1 BY 1 UNTIL RG-WIN-IDX > 37.
007070     IF WS-CANDIDATE-FOUND
007080         ADD 1 TO RG-KEPT-COUNT
007090         SET RG-WHEEL-IDX TO WS-BEST-WIN-IDX
007100         MOVE RG-WHEEL-POS-NUM (RG-WHEEL-IDX)
007110             TO WS-KEPT-START-NUM (RG-KEPT-COUNT)
007120         MOVE WS-BEST-WIN-IDX TO WS-KEPT-START-POS (RG-KEPT-COUNT)
007130         MOVE WS-BEST-WIN-RATE TO WS-KEPT-HIT-RATE (RG-KEPT-COUNT)
007140         SET RG-WIN-IDX TO WS-BEST-WIN-IDX
007150         SET WS-WIN-KEPT (RG-WIN-IDX) TO TRUE
007160     END-IF.
007170 2235-EXIT.
007180     EXIT.
007190 EJECT
007200 2237-CONSIDER-ONE-WINDOW.
007210     IF NOT WS-WIN-KEPT (RG-WIN-IDX)
007220         AND WS-WIN-HIT-RATE (RG-WIN-IDX) > 25.0
007230         AND WS-WIN-HIT-RATE (RG-WIN-IDX) > WS-BEST-WIN-RATE
007240         PERFORM 2240-CHECK-OVERLAP-WITH-KEPT THRU 2240-EXIT
007250         IF WS-WINDOW-NONOVERLAP
007260             MOVE WS-WIN-HIT-RATE (RG-WIN-IDX) TO WS-BEST-WIN-RATE
007270             SET WS-BEST-WIN-IDX TO RG-WIN-IDX
007280             MOVE 'Y' TO WS-CAND-FOUND-SW
007290         END-IF
007300     END-IF.
007310 2237-EXIT.
007320     EXIT.
007330 EJECT
007340*****************************************************************
007350*   CANDIDATE WINDOW RG-WIN-IDX OVERLAPS A KEPT WINDOW WHEN 4 OR *
007360*   MORE OF ITS 8 WHEEL SLOTS ARE ALSO IN THE KEPT WINDOW.       *
007370*****************************************************************
007380 2240-CHECK-OVERLAP-WITH-KEPT.
007390     SET WS-WINDOW-NONOVERLAP TO TRUE.
007400     IF RG-KEPT-COUNT > ZERO
007410         PERFORM 2245-CHECK-ONE-KEPT-OVERLAP THRU 2245-EXIT
007420             VARYING RG-KEPT-IDX FROM 1 BY 1
007430             UNTIL RG-KEPT-IDX > RG-KEPT-COUNT
007440                 OR NOT WS-WINDOW-NONOVERLAP
007450     END-IF.
007460 2240-EXIT.
007470     EXIT.
007480 EJECT
007490 2245-CHECK-ONE-KEPT-OVERLAP.
007500     MOVE ZERO TO WS-OVERLAP-CNT.
007510     PERFORM 2247-COUNT-OVERLAP-SLOT THRU 2247-EXIT
007520         VARYING WS-WIN-OFFSET FROM 0 BY 1
007530         UNTIL WS-WIN-OFFSET > 7.
007540     IF WS-OVERLAP-CNT >= 4
007550         MOVE 'N' TO WS-NONOVERLAP-SW
007560     END-IF.
007570 2245-EXIT.
007580     EXIT.
007590 EJECT
007600 2247-COUNT-OVERLAP-SLOT.
007610     COMPUTE WS-WIN-A-POS = RG-WIN-IDX + WS-WIN-OFFSET.
007620     IF WS-WIN-A-POS > 37
007630         SUBTRACT 37 FROM WS-WIN-A-POS
007640     END-IF.
007650     PERFORM 2248-COMPARE-ONE-MEMBER THRU 2248-EXIT
007660         VARYING WS-WIN-MEMBER-POS FROM 0 BY 1
007670         UNTIL WS-WIN-MEMBER-POS > 7.
007680 2247-EXIT.
007690     EXIT.
007700 EJECT
007710 2248-COMPARE-ONE-MEMBER.
007720     COMPUTE WS-WIN-B-POS =
007730         WS-KEPT-START-POS (RG-KEPT-IDX) + WS-WIN-MEMBER-POS.
007740     IF WS-WIN-B-POS > 37
007750         SUBTRACT 37 FROM WS-WIN-B-POS
007760     END-IF.
007770     IF WS-WIN-A-POS = WS-WIN-B-POS
007780         ADD 1 TO WS-OVERLAP-CNT
007790     END-IF.
007800 2248-EXIT.
007810     EXIT.
007820 EJECT
007830*****************************************************************
007840*   BUILD THE CLUSTER-DESCRIPTION TEXT FOR THE REPORT RECORD -  *
007850*   TWO OR MORE QUALIFYING WINDOWS ARE JOINED WITH ' + ', A     *
007860*   SINGLE WINDOW IS CALLED OUT AS DOMINANT OR MODERATE, AND    *
007870*   WITH NOTHING CONVINCING WE FALL BACK TO THE COARSE TABLE-   *
007880*   LAYOUT SECTION TALLY.                                        *
007890*****************************************************************
007900 2250-BUILD-CLUSTER-DESC.
007910     EVALUATE TRUE
007920         WHEN RG-KEPT-COUNT >= 2
007930             PERFORM 2255-BUILD-MULTI-WINDOW-DESC THRU 2255-EXIT
007940         WHEN RG-KEPT-COUNT = 1
007950             AND WS-KEPT-HIT-RATE (1) > 40.0
007960             PERFORM 2260-BUILD-DOMINANT-DESC THRU 2260-EXIT
007970         WHEN RG-KEPT-COUNT = 1
007980             AND WS-KEPT-HIT-RATE (1) > 30.0
007990             PERFORM 2265-BUILD-MODERATE-DESC THRU 2265-EXIT
008000         WHEN OTHER
008010             PERFORM 2270-BUILD-FALLBACK-DESC THRU 2270-EXIT
008020     END-EVALUATE.
008030 2250-EXIT.
008040     EXIT.
008050 EJECT
008060 2255-BUILD-MULTI-WINDOW-DESC.
008070     MOVE 1 TO WS-CSV-PTR.
008080     PERFORM 2257-APPEND-ONE-WINDOW-DESC THRU 2257-EXIT
008090         VARYING RG-KEPT-IDX FROM 1 BY 1
008100         UNTIL RG-KEPT-IDX > RG-KEPT-COUNT.
008110 2255-EXIT.
008120     EXIT.
008130 EJECT
008140 2257-APPEND-ONE-WINDOW-DESC.
008150     IF RG-KEPT-IDX > 1
008160         STRING ' + ' DELIMITED BY SIZE
008170             INTO RGN-CLUSTER-DESC
008180             WITH POINTER WS-CSV-PTR
008190     END-IF.
008200     MOVE WS-KEPT-START-NUM (RG-KEPT-IDX) TO WS-CSV-DISPLAY-NUM.
008210     STRING 'WINDOW@' DELIMITED BY SIZE
008220         WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
008230         INTO RGN-CLUSTER-DESC
008240         WITH POINTER WS-CSV-PTR.
008250 2257-EXIT.
008260     EXIT.
008270 EJECT
008280 2260-BUILD-DOMINANT-DESC.
008290     MOVE WS-KEPT-START-NUM (1) TO WS-CSV-DISPLAY-NUM.
008300     STRING 'DOMINANT WINDOW@' DELIMITED BY SIZE
008310         WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
008320         INTO RGN-CLUSTER-DESC.
008330 2260-EXIT.
008340     EXIT.
008350 EJECT
008360 2265-BUILD-MODERATE-DESC.
008370     MOVE WS-KEPT-START-NUM (1) TO WS-CSV-DISPLAY-NUM.
008380     STRING 'MODERATE WINDOW@' DELIMITED BY SIZE
008390         WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
008400         INTO RGN-CLUSTER-DESC.
008410 2265-EXIT.
008420     EXIT.
008430 EJECT
008440*****************************************************************
008450*   NO WINDOW WAS CONVINCING - FALL BACK TO THE COARSE TABLE-    *
008460*   LAYOUT SECTION TALLY (ZERO / VOISINS / TIERS / ORPHELINS)   *
008470*   OVER THE SAME LAST-20-SPIN WINDOW.                           *
008480*****************************************************************
008490*    TKT-4531 - THE ZERO TALLY IS KEPT RIGHT ALONGSIDE VOISINS,
008500*    ORPHELINS AND TIERS IN 2275 BUT WAS NEVER TESTED HERE - A
008510*    SAMPLE THAT HANGS AROUND ZERO FELL THROUGH TO "NO CLEAR
008520*    PATTERN" INSTEAD OF BEING CALLED OUT.  ZERO IS CHECKED FIRST
008530*    SINCE ITS POCKET IS THE SMALLEST AND EASIEST TO DROWN OUT.
008540 2270-BUILD-FALLBACK-DESC.
008550     PERFORM 2275-TALLY-ONE-SECTION THRU 2275-EXIT
008560         VARYING RG-SPIN-TAB-IDX FROM WS-LAST20-START-IDX
008570         BY 1 UNTIL RG-SPIN-TAB-IDX > RG-SPIN-TAB-COUNT.
008580     IF WS-ZERO-TALLY * 10 > WS-LAST20-SPIN-CNT * 4
008590         STRING 'ZERO' DELIMITED BY SIZE
008600             INTO RGN-CLUSTER-DESC
008610     ELSE
008620         IF WS-VOISINS-TALLY * 10 > WS-LAST20-SPIN-CNT * 4
008630             STRING 'VOISINS DU ZERO' DELIMITED BY SIZE
008640                 INTO RGN-CLUSTER-DESC
008650         ELSE
008660             IF WS-ORPHELINS-TALLY * 10 > WS-LAST20-SPIN-CNT * 4
008670                 STRING 'ORPHELINS' DELIMITED BY SIZE
008680                     INTO RGN-CLUSTER-DESC
008690             ELSE
008700                 IF WS-TIERS-TALLY * 10 > WS-LAST20-SPIN-CNT * 4
008710                     STRING 'TIERS DU CYLINDRE' DELIMITED BY SIZE
008720                         INTO RGN-CLUSTER-DESC
008730                 ELSE
008740                     STRING 'NO CLEAR PATTERN' DELIMITED BY SIZE
008750                         INTO RGN-CLUSTER-DESC
008760                 END-IF
008770             END-IF
008780         END-IF
008790     END-IF.
008800 2270-EXIT.
008810     EXIT.
008820 EJECT
008830 2275-TALLY-ONE-SECTION.
008840     MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX)
008850         TO WS-NEIGHBOR-BASE-NUM.
008860     IF WS-NEIGHBOR-BASE-NUM = ZERO
008870         ADD 1 TO WS-ZERO-TALLY
008880     ELSE
008890         MOVE 'N' TO WS-VOISINS-HIT-SW
008900         MOVE 'N' TO WS-ORPHELINS-HIT-SW
008910         PERFORM 2277-TEST-VOISINS-MEMBER THRU 2277-EXIT
008920             VARYING RG-VOI-IDX FROM 1 BY 1
008930             UNTIL RG-VOI-IDX > 17
008940                 OR WS-VOISINS-HIT
008950         IF WS-VOISINS-HIT
008960             ADD 1 TO WS-VOISINS-TALLY
008970         ELSE
008980             PERFORM 2278-TEST-ORPHELINS-MEMBER THRU 2278-EXIT
008990                 VARYING RG-ORP-IDX FROM 1 BY 1
009000                 UNTIL RG-ORP-IDX > 8
009010                     OR WS-ORPHELINS-HIT
009020             IF WS-ORPHELINS-HIT
009030                 ADD 1 TO WS-ORPHELINS-TALLY
009040             ELSE
009050                 ADD 1 TO WS-TIERS-TALLY
009060             END-IF
009070         END-IF
009080     END-IF.
009090 2275-EXIT.
009100     EXIT.
009110 EJECT
009120 2277-TEST-VOISINS-MEMBER.
009130     IF RG-VOISINS-ENTRY (RG-VOI-IDX) = WS-NEIGHBOR-BASE-NUM
009140         SET WS-VOISINS-HIT TO TRUE
009150     END-IF.
009160 2277-EXIT.
009170     EXIT.
009180 EJECT
009190 2278-TEST-ORPHELINS-MEMBER.
009200     IF RG-ORPHELINS-ENTRY (RG-ORP-IDX) = WS-NEIGHBOR-BASE-NUM
009210         SET WS-ORPHELINS-HIT TO TRUE
009220     END-IF.
009230 2278-EXIT.
009240     EXIT.
009250 EJECT
009260*****************************************************************
009270*   BUILD SUGGESTED-NUMBERS - HOT NUMBERS PLUS EACH HOT NUMBER'S *
009280*   TWO WHEEL NEIGHBORS EACH SIDE, DEDUPED, CAPPED AT 15,        *
009290*   ASCENDING.  THE PRESENCE TABLE DOES THE DEDUP AND THE SORT. *
009300*****************************************************************
009310 2300-BUILD-SUGGESTED-NUMBERS.
009320     INITIALIZE RG-SUGGESTED-TABLE-AREA.
009330     IF RG-HOT-COUNT > ZERO
009340         PERFORM 2310-MARK-ONE-HOT-AND-NEIGHBORS THRU 2310-EXIT
009350             VARYING RG-HOT-IDX FROM 1 BY 1
009360             UNTIL RG-HOT-IDX > RG-HOT-COUNT
009370     END-IF.
009380     PERFORM 2330-COUNT-SUGGESTED THRU 2330-EXIT
009390         VARYING RG-SUGG-IDX FROM 1 BY 1 UNTIL RG-SUGG-IDX > 37.
009400     PERFORM 2350-BUILD-SUGGESTED-CSV THRU 2350-EXIT.
009410 2300-EXIT.
009420     EXIT.
009430 EJECT
009440 2310-MARK-ONE-HOT-AND-NEIGHBORS.
009450     COMPUTE WS-TBL-SUB = WS-HOT-NUMBER (RG-HOT-IDX) + 1.
009460     SET WS-SUGG-PRESENT (WS-TBL-SUB) TO TRUE.
009470     MOVE WS-HOT-NUMBER (RG-HOT-IDX) TO WS-NEIGHBOR-BASE-NUM.
009480     PERFORM 2150-WHEEL-NEIGHBORS THRU 2150-EXIT.
009490 2310-EXIT.
009500     EXIT.
009510 EJECT
009520 2330-COUNT-SUGGESTED.
009530     IF WS-SUGG-PRESENT (RG-SUGG-IDX)
009540         AND RG-SUGGESTED-COUNT < 15
009550         ADD 1 TO RG-SUGGESTED-COUNT
009560     END-IF.
009570 2330-EXIT.
009580     EXIT.
009590 EJECT
009600 2350-BUILD-SUGGESTED-CSV.
009610     MOVE SPACES TO RGN-SUGGESTED-NUMBERS.
009620     MOVE 1 TO WS-CSV-PTR.
009630     MOVE ZERO TO WS-MISSING-BUILT-CNT.
009640     IF RG-SUGGESTED-COUNT > ZERO
009650         PERFORM 2355-APPEND-ONE-SUGGESTED THRU 2355-EXIT
009660             VARYING RG-SUGG-IDX FROM 1 BY 1
009670             UNTIL RG-SUGG-IDX > 37
009680                 OR WS-MISSING-BUILT-CNT >= 15
009690     END-IF.
009700 2350-EXIT.
009710     EXIT.
009720 EJECT
009730 2355-APPEND-ONE-SUGGESTED.
009740     IF WS-SUGG-PRESENT (RG-SUGG-IDX)
009750         IF WS-MISSING-BUILT-CNT > ZERO
009760             STRING ',' DELIMITED BY SIZE
009770                 INTO RGN-SUGGESTED-NUMBERS
009780                 WITH POINTER WS-CSV-PTR
009790         END-IF
009800         COMPUTE WS-CSV-DISPLAY-NUM = RG-SUGG-IDX - 1
009810         STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
009820             INTO RGN-SUGGESTED-NUMBERS
009830             WITH POINTER WS-CSV-PTR
009840         ADD 1 TO WS-MISSING-BUILT-CNT
009850     END-IF.
009860 2355-EXIT.
009870     EXIT.
009880 EJECT
009890*****************************************************************
009900*   RESCAN THIS SESSION'S BETS AND COUNT HOW MANY ALREADY HAVE  *
009910*   AT LEAST HALF THEIR NUMBERS IN THE SUGGESTED-NUMBER SET.    *
009920*****************************************************************
009930 2400-BET-MATCHES-PATTERN.
009940     MOVE ZERO TO RGN-MATCHING-BET-COUNT.
009950     MOVE ZERO TO WS-PATTERN-LOOP-CTR.
009960     MOVE 'N' TO WS-BET-EOF-SW.
009970     OPEN INPUT BET-FILE.
009980     IF NOT WS-BET-OK
009990         DISPLAY 'RGPATANL - OPEN FAILED ON BETFL '
010000             WS-BET-FILE-STATUS
010010         GO TO 9999-ABEND
010020     END-IF.
010030     PERFORM 2410-READ-ONE-BET THRU 2410-EXIT
010040         UNTIL WS-BET-AT-EOF.
010050     CLOSE BET-FILE.
010060 2499-EXIT.
010070     EXIT.
010080 EJECT
010090 2410-READ-ONE-BET.
010100     READ BET-FILE
010110         AT END
010120             SET WS-BET-AT-EOF TO TRUE
010130     END-READ.
010140     IF NOT WS-BET-AT-EOF
010150         IF NOT WS-BET-OK
010160             DISPLAY 'RGPATANL - READ ERROR ON BETFL '
010170                 WS-BET-FILE-STATUS
010180             GO TO 9999-ABEND
010190         END-IF
010200         ADD 1 TO WS-PATTERN-LOOP-CTR
010210         IF RGB-SESSION-ID = RGQ-SESSION-ID
010220             PERFORM 2420-PROCESS-ONE-BET THRU 2420-EXIT
010230         END-IF
010240     END-IF.
010250 2410-EXIT.
010260     EXIT.
010270 EJECT
010280 2420-PROCESS-ONE-BET.
010290     PERFORM 2430-PARSE-BET-NUMBERS THRU 2430-EXIT.
010300     IF WS-BET-TOTAL-NUMS > ZERO
010310         MOVE ZERO TO WS-BET-MATCH-NUMS
010320         PERFORM 2440-CHECK-ONE-BET-NUMBER THRU 2440-EXIT
010330             VARYING RG-SUB FROM 1 BY 1
010340             UNTIL RG-SUB > WS-BET-TOTAL-NUMS
010350         COMPUTE WS-BET-MATCH-PCT ROUNDED =
010360             WS-BET-MATCH-NUMS * 1000 / WS-BET-TOTAL-NUMS / 10
010370         IF WS-BET-MATCH-PCT >= 50.0
010380             ADD 1 TO RGN-MATCHING-BET-COUNT
010390         END-IF
010400     END-IF.
010410 2420-EXIT.
010420     EXIT.
010430 EJECT
010440*    TKT-4619 - A BET MAY CARRY UP TO 15 STRAIGHT-UP NUMBERS (THE
010450*    SUGGESTION SERVICE'S MAX-NUMBERS CEILING); THE CSV PARSE HAS
010460*    TO COVER ALL 15 SLOTS OR A MATCH PAST SLOT 6 IS LOST AND THE
010470*    BET'S MATCH PERCENTAGE COMES OUT LOW.
010480 2430-PARSE-BET-NUMBERS.
010490     MOVE ZERO TO WS-BET-TOTAL-NUMS.
010500     MOVE ZEROES TO WS-CSV-NUM-LIST.
010510     UNSTRING RGB-NUMBERS DELIMITED BY ','
010520         INTO WS-CSV-NUM-1,  WS-CSV-NUM-2,  WS-CSV-NUM-3,
010530             WS-CSV-NUM-4,  WS-CSV-NUM-5,  WS-CSV-NUM-6,
010540             WS-CSV-NUM-7,  WS-CSV-NUM-8,  WS-CSV-NUM-9,
010550             WS-CSV-NUM-10, WS-CSV-NUM-11, WS-CSV-NUM-12,
010560             WS-CSV-NUM-13, WS-CSV-NUM-14, WS-CSV-NUM-15
010570         TALLYING IN WS-BET-TOTAL-NUMS
010580     END-UNSTRING.
010590     IF WS-BET-TOTAL-NUMS > 15
010600         MOVE 15 TO WS-BET-TOTAL-NUMS
010610     END-IF.
010620 2430-EXIT.
010630     EXIT.
010640 EJECT
010650 2440-CHECK-ONE-BET-NUMBER.
010660     COMPUTE WS-TBL-SUB = WS-CSV-NUM-TBL (RG-SUB) + 1.
010670     IF WS-SUGG-PRESENT (WS-TBL-SUB)
010680         ADD 1 TO WS-BET-MATCH-NUMS
010690     END-IF.
010700 2440-EXIT.
010710     EXIT.
010720 EJECT
010730*****************************************************************
010740*                 WRITE ONE PATTERN REPORT RECORD                *
010750*****************************************************************
010760 8000-WRITE-PATTERN-REPORT.
010770     WRITE RG-PATTERN-REPORT-RECORD.
010780     IF NOT WS-PATR-OK
010790         DISPLAY 'RGPATANL - WRITE ERROR ON PATRFL '
010800             WS-PATR-FILE-STATUS
010810         GO TO 9999-ABEND
010820     END-IF.
010830     ADD 1 TO RG-RECS-WRITTEN-CNT.
010840 8000-EXIT.
010850     EXIT.
010860 EJECT
010870*****************************************************************
010880*                       ABEND ROUTINE                           *
010890*****************************************************************
010900 9999-ABEND.
010910     MOVE 'Y' TO WS-PATTERN-ABEND-SW.
010920     DISPLAY 'RGPATANL - ABENDING - SEE MESSAGE ABOVE'.
010930     IF WS-PATTERN-ABEND-SW = 'Y'
010940         MOVE 16 TO RETURN-CODE
010950     END-IF.
010960     GOBACK.
010970 9999-EXIT.
010980     EXIT.
