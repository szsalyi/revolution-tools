000010*****************************************************************
000020*                                                               *
000030*    RGBSGREC -  SMART-BET-SUGGESTION REPORT RECORD LAYOUT     *
000040*    ONE RECORD PER SESSION PROCESSED BY RGBETSUG - BET-       *
000050*    SUGGEST-REPORT-FILE, ONE-FOR-ONE WITH THE RGBSGREQ         *
000060*    CONTROL CARDS                                              *
000070*                                                               *
000080* 1999-07-12 LMT TKT-4490  WRITTEN - BET-SUGGESTION REPORT     *
000090*            RECORD - COMBINES RULE-EVAL, HOT-NUMBER AND        *
000100*            NEIGHBOR/MISSING-NUMBER OUTPUT INTO ONE BET SLIP   *
000110*                                                               *
000120*****************************************************************
000130 01  RG-BET-SUGGEST-REPORT-RECORD.
000140     05  RGG-SESSION-ID              PIC 9(09).
000150     05  RGG-RECOMMENDED-STAKE       PIC S9(8)V99 COMP-3.
000160     05  RGG-BINGO-STAKE             PIC S9(8)V99 COMP-3.
000170     05  RGG-SAFETY-STAKE            PIC S9(8)V99 COMP-3.
000180     05  RGG-BET-NUMBERS             PIC X(80).
000190     05  RGG-BET-TIERS               PIC X(120).
000200     05  RGG-ITEM-COUNT              PIC 9(02).
000210     05  RGG-TOTAL-STAKE             PIC S9(8)V99 COMP-3.
000220     05  RGG-OVER-BUDGET             PIC X(01).
000230         88  RGG-OVER-BUDGET-YES         VALUE 'Y'.
000240         88  RGG-OVER-BUDGET-NO          VALUE 'N'.
000250     05  RGG-CONFIDENCE              PIC X(06).
000260         88  RGG-CONFIDENCE-HIGH         VALUE 'HIGH'.
000270         88  RGG-CONFIDENCE-MEDIUM       VALUE 'MEDIUM'.
000280         88  RGG-CONFIDENCE-LOW          VALUE 'LOW'.
000290     05  FILLER                      PIC X(59).
