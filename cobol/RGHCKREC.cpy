000010*****************************************************************
000020*
000030*    RGHCKREC -  SESSION HEALTH-CHECK REPORT RECORD LAYOUT
000040*    ONE RECORD PER SESSION PROCESSED BY RGHLTCHK - HEALTH-CHECK
000050*    REPORT-FILE, ONE-FOR-ONE WITH THE RGHCKREQ CONTROL CARDS
000060*
000070* 1999-09-03 LMT TKT-4495  WRITTEN - HEALTH-CHECK REPORT RECORD
000080* 1999-09-20 LMT TKT-4495  ADDED ALERT-LEDGER COUNTS SO THE
000090*            REPORT CARRIES THE SAME INFORMATION THE FLOOR
000100*            SUPERVISOR SCREEN SHOWS FOR THIS SESSION
000110*
000120*****************************************************************
000130 01  RG-HEALTH-CHECK-REPORT-RECORD.
000140     05  RGH-SESSION-ID              PIC 9(09).
000150     05  RGH-PROFIT-PERCENT          PIC S9(5)V99 COMP-3.
000160     05  RGH-STOP-LOSS-DISTANCE      PIC S9(5)V99 COMP-3.
000170     05  RGH-TAKE-PROFIT-DISTANCE    PIC S9(5)V99 COMP-3.
000180     05  RGH-TAKE-PROFIT-NOTE        PIC X(01).
000190         88  RGH-TAKE-PROFIT-CLOSE       VALUE 'Y'.
000200     05  RGH-RECOMMENDED-MAX-STAKE   PIC S9(8)V99 COMP-3.
000210     05  RGH-CURRENT-AVERAGE-STAKE   PIC S9(8)V99 COMP-3.
000220     05  RGH-OVERBETTING-FLAG        PIC X(01).
000230         88  RGH-OVERBETTING             VALUE 'Y'.
000240     05  RGH-TILT-FLAG               PIC X(01).
000250         88  RGH-TILT-DETECTED           VALUE 'Y'.
000260     05  RGH-SPINS-REMAINING         PIC S9(06).
000270     05  RGH-SPINS-LOW-NOTE          PIC X(01).
000280         88  RGH-SPINS-RUNNING-LOW       VALUE 'Y'.
000290     05  RGH-ALERT-COUNT             PIC 9(06).
000300     05  RGH-UNACK-ALERT-COUNT       PIC 9(06).
000310     05  RGH-CRITICAL-ALERT-FLAG     PIC X(01).
000320         88  RGH-HAS-CRITICAL-ALERTS     VALUE 'Y'.
000330     05  RGH-STATUS                  PIC X(10).
000340         88  RGH-STATUS-OK               VALUE 'OK'.
000350         88  RGH-STATUS-WARNING          VALUE 'WARNING'.
000360         88  RGH-STATUS-CRITICAL         VALUE 'CRITICAL'.
000370         88  RGH-STATUS-STOPPED          VALUE 'STOPPED'.
000380     05  RGH-HEALTHY-FLAG            PIC X(01).
000390         88  RGH-IS-HEALTHY              VALUE 'Y'.
000400     05  RGH-NARRATIVE               PIC X(200).
000410     05  FILLER                      PIC X(25).
