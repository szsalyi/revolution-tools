000010*****************************************************************
000020*                                                               *
000030*    RGSPNREC  -  ROULETTE SPIN RECORD LAYOUT                  *
000040*    ONE RECORD PER WHEEL SPIN - SPIN-FILE, KEYED BY SESSION   *
000050*    AND SEQUENCE-NUMBER WITHIN SESSION                        *
000060*                                                               *
000070* 1998-11-09 RFG TKT-4417  WRITTEN - SPIN RECORD LAYOUT        *
000080* 1998-12-14 RFG TKT-4431  ADDED DERIVED SECTION FIELD         *
000090* 1999-02-02 RFG TKT-4417  Y2K REVIEW - TIMESTAMP IS X(26)     *
000100*            ISO-8601, NO 2-DIGIT YEAR FIELDS PRESENT          *
000110*                                                               *
000120*****************************************************************
000130 01  RG-SPIN-RECORD.
000140     05  RGP-SPIN-ID                 PIC 9(09).
000150     05  RGP-SESSION-ID              PIC 9(09).
000160     05  RGP-SPIN-NUMBER             PIC 9(02).
000170     05  RGP-COLOR                   PIC X(05).
000180         88  RGP-COLOR-RED               VALUE 'RED'.
000190         88  RGP-COLOR-BLACK             VALUE 'BLACK'.
000200         88  RGP-COLOR-GREEN             VALUE 'GREEN'.
000210     05  RGP-SECTION                 PIC X(10).
000220         88  RGP-SECTION-ZERO            VALUE 'ZERO'.
000230         88  RGP-SECTION-VOISINS         VALUE 'VOISINS'.
000240         88  RGP-SECTION-TIERS           VALUE 'TIERS'.
000250         88  RGP-SECTION-ORPHELINS       VALUE 'ORPHELINS'.
000260     05  RGP-DOZEN                   PIC 9(01).
000270     05  RGP-COLUMN-NUM               PIC 9(01).
000280     05  RGP-IS-EVEN                 PIC X(01).
000290         88  RGP-IS-EVEN-YES             VALUE 'Y'.
000300     05  RGP-IS-HIGH                 PIC X(01).
000310         88  RGP-IS-HIGH-YES             VALUE 'Y'.
000320     05  RGP-SEQUENCE-NUMBER         PIC 9(06).
000330     05  RGP-TIMESTAMP               PIC X(26).
000340     05  FILLER                      PIC X(15).
