000010*****************************************************************
000020*                                                               *
000030*    RGCTRS    -  COMMON WORK AREA - SWITCHES, COUNTERS AND    *
000040*    MISC CONSTANTS SHARED BY ALL ROULETTE BATCH PROGRAMS      *
000050*                                                               *
000060* 1998-11-09 RFG TKT-4417  WRITTEN - COMMON WORK AREA           *
000070* 1999-02-02 RFG TKT-4417  Y2K REVIEW - WS-CURR-DATE IS 2-DIGIT *
000080*            YEAR FROM ACCEPT FROM DATE, DISPLAY-ONLY USE,      *
000090*            NO ARITHMETIC PERFORMED ON IT - NO CHANGE MADE     *
000100* 2001-08-22 DQC TKT-4529  DROPPED THE DEAD CKSETADR-ERA WORK    *
000110*            FIELDS (HWORD/BINARY1/WS-DUMMY/MSG-IO-ERROR) AND    *
000120*            THE UNUSED RECS-MATCHED COUNTER - NOTHING IN THE    *
000130*            CURRENT SUITE CALLS CKSETADR OR COUNTS MATCHES OFF  *
000140*            THIS MEMBER.  COLLAPSED THE DATE-WORK BREAKOUT TO   *
000150*            THE ACCEPT TARGET ONLY - NO PROGRAM EVER ADDRESSED  *
000160*            THE YY/MM/DD PIECES SEPARATELY.                     *
000170*                                                               *
000180*****************************************************************
000190 01  RG-SWITCHES.
000200     05  RG-END-OF-FILE-IND      PIC X(01).
000210         88  RG-END-OF-FILE          VALUE 'Y'.
000220         88  RG-CONTINUE-PROCESS     VALUE 'N'.
000230     05  RG-FOUND-IND            PIC X(01).
000240         88  RG-FOUND                VALUE 'Y'.
000250         88  RG-NOT-FOUND            VALUE 'N'.
000260     05  RG-MATCH-IND            PIC X(01).
000270         88  RG-MATCHED              VALUE 'Y'.
000280         88  RG-NOT-MATCHED          VALUE 'N'.
000290 01  RG-WORK-COUNTERS.
000300     05  RG-RECS-READ-CNT        PIC S9(9) COMP-3 VALUE +0.
000310     05  RG-RECS-WRITTEN-CNT     PIC S9(9) COMP-3 VALUE +0.
000320     05  RG-SUB                  PIC S9(4) COMP-3 VALUE +0.
000330     05  RG-SUB2                 PIC S9(4) COMP-3 VALUE +0.
000340 01  RG-CURRENT-DATE-WORK.
000350     05  RG-WS-CURR-DATE         PIC 9(06).
