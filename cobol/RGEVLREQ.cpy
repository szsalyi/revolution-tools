000010*****************************************************************
000020*                                                               *
000030*    RGEVLREQ  -  CUSTOM-RULE EVALUATION REQUEST RECORD        *
000040*    ONE CONTROL CARD PER SESSION TO BE RULE-EVALUATED BY      *
000050*    RGRULEVL                                                   *
000060*                                                               *
000070* 1999-01-11 RFG TKT-4444  WRITTEN - RULE-EVAL REQUEST CARD    *
000080* 1999-02-02 RFG TKT-4417  Y2K REVIEW - NO DATE FIELDS, N/A    *
000090*                                                               *
000100*****************************************************************
000110 01  RG-RULE-EVAL-REQUEST-RECORD.
000120     05  RGV-SESSION-ID              PIC 9(09).
000130     05  FILLER                      PIC X(11).
