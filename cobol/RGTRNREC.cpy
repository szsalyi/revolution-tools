000010*****************************************************************
000020*                                                               *
000030*    RGTRNREC  -  SESSION TRANSACTION (REQUEST) RECORD LAYOUT  *
000040*    DRIVING INPUT TO RGSESDRV - ONE RECORD PER INCOMING       *
000050*    START-SESSION / RECORD-SPIN / PLACE-BET / STOP-SESSION    *
000060*    REQUEST, SUBMITTED TO THE NIGHTLY LEDGER-POSTING RUN IN   *
000070*    SESSION/TIMESTAMP ORDER.  THIS IS THE CONTROL-CARD-STYLE  *
000080*    EQUIVALENT OF THE PIT CLERK'S ON-LINE SESSION TERMINAL    *
000090*    ENTRIES, BATCHED UP FOR OVERNIGHT LEDGER POSTING.         *
000100*                                                               *
000110* 1998-11-14 RFG TKT-4417  WRITTEN - TRANSACTION RECORD LAYOUT *
000120* 1999-02-02 RFG TKT-4417  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS *
000130*                                                               *
000140*****************************************************************
000150 01  RG-TRAN-RECORD.
000160     05  RGT-TRAN-CODE               PIC X(04).
000170         88  RGT-TRAN-START              VALUE 'STRT'.
000180         88  RGT-TRAN-SPIN               VALUE 'SPIN'.
000190         88  RGT-TRAN-BET                VALUE 'BET '.
000200         88  RGT-TRAN-STOP               VALUE 'STOP'.
000210     05  RGT-SESSION-ID               PIC X(36).
000220     05  RGT-TIMESTAMP                PIC X(26).
000230     05  RGT-START-FIELDS.
000240         10  RGT-INIT-BANKROLL           PIC S9(8)V99.
000250         10  RGT-STOP-LOSS-PCT           PIC S9(03).
000260         10  RGT-TAKE-PROFIT-LVLS        PIC X(100).
000270         10  RGT-FLAT-MIN-PCT            PIC 9(03).
000280         10  RGT-MAX-SPINS-IN            PIC 9(06).
000290         10  RGT-MAX-DURATION-IN         PIC 9(06).
000300         10  FILLER                      PIC X(1574).
000310     05  RGT-SPIN-FIELDS REDEFINES RGT-START-FIELDS.
000320         10  RGT-SPIN-NUMBER             PIC 9(02).
000330         10  FILLER                      PIC X(1698).
000340     05  RGT-BET-FIELDS REDEFINES RGT-START-FIELDS.
000350         10  RGT-BET-NUMBERS             PIC X(500).
000360         10  RGT-BET-SOURCES             PIC X(1000).
000370         10  RGT-BET-STAKE-PER-NUM       PIC S9(6)V99.
000380         10  FILLER                      PIC X(191).
