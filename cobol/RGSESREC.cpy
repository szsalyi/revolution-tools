000010*****************************************************************
000020*                                                               *
000030*    RGSESREC  -  ROULETTE SESSION MASTER RECORD LAYOUT        *
000040*    ONE RECORD PER PLAYING SESSION - SESSION-FILE             *
000050*                                                               *
000060* 1998-11-09 RFG TKT-4417  WRITTEN - SESSION MASTER LAYOUT     *
000070* 1998-12-03 RFG TKT-4431  ADDED TILT-EVENTS, RULE-VIOLATIONS  *
000080* 1999-02-02 RFG TKT-4417  Y2K REVIEW - TIMESTAMPS ARE X(26)   *
000090*            ISO-8601, NOT YY-KEYED, NO CHANGE REQUIRED        *
000100* 1999-06-21 LMT TKT-4502  ADDED PROFIT-PROTECTED RESERVED     *
000110*            FIELD FOR FUTURE PROFIT-LOCK FEATURE              *
000120*                                                               *
000130*****************************************************************
000140 01  RG-SESSION-RECORD.
000150     05  RGS-SESSION-ID              PIC X(36).
000160     05  RGS-START-TIME              PIC X(26).
000170     05  RGS-END-TIME                PIC X(26).
000180     05  RGS-STATUS                  PIC X(10).
000190         88  RGS-STATUS-ACTIVE           VALUE 'ACTIVE'.
000200         88  RGS-STATUS-STOPPED          VALUE 'STOPPED'.
000210         88  RGS-STATUS-COMPLETED        VALUE 'COMPLETED'.
000220         88  RGS-STATUS-LOCKED           VALUE 'LOCKED'.
000230         88  RGS-STATUS-COOLDOWN         VALUE 'COOLDOWN'.
000240     05  RGS-INITIAL-BANKROLL        PIC S9(8)V99 COMP-3.
000250     05  RGS-CURRENT-BANKROLL        PIC S9(8)V99 COMP-3.
000260     05  RGS-PEAK-PROFIT             PIC S9(8)V99 COMP-3.
000270     05  RGS-CURRENT-PROFIT          PIC S9(8)V99 COMP-3.
000280     05  RGS-TOTAL-SPINS             PIC 9(06).
000290     05  RGS-TOTAL-BETS              PIC 9(06).
000300     05  RGS-TOTAL-WINS              PIC 9(06).
000310     05  RGS-TOTAL-LOSSES            PIC 9(06).
000320     05  RGS-STOP-REASON             PIC X(20).
000330         88  RGS-STOP-MANUAL             VALUE 'MANUAL_STOP'.
000340         88  RGS-STOP-LOSS-HIT           VALUE 'STOP_LOSS_HIT'.
000350         88  RGS-STOP-TAKE-PROFIT        VALUE
000355-            'TAKE_PROFIT_REACHED'.
000360         88  RGS-STOP-MAX-SPINS          VALUE
000365-            'MAX_SPINS_REACHED'.
000370         88  RGS-STOP-MAX-DURATION       VALUE
000375-            'MAX_DURATION_REACHED'.
000380         88  RGS-STOP-TILT               VALUE 'TILT_DETECTED'.
000390         88  RGS-STOP-BANKROLL-DEPLETED  VALUE
000395-            'BANKROLL_DEPLETED'.
000400         88  RGS-STOP-SYSTEM-ERROR       VALUE 'SYSTEM_ERROR'.
000410     05  RGS-STOP-LOSS-PERCENT       PIC S9(03).
000420     05  RGS-TAKE-PROFIT-LEVELS      PIC X(100).
000430     05  RGS-FLAT-BET-MIN-PERCENT    PIC 9(03).
000440     05  RGS-FLAT-BET-MAX-PERCENT    PIC 9(03).
000450     05  RGS-MAX-SPINS               PIC 9(06).
000460     05  RGS-MAX-DURATION-MINUTES    PIC 9(06).
000470     05  RGS-RULE-VIOLATIONS         PIC 9(06).
000480     05  RGS-TILT-EVENTS             PIC 9(06).
000490     05  RGS-PROFIT-PROTECTED        PIC S9(8)V99 COMP-3.
000500     05  FILLER                      PIC X(40).
