000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RGRULEVL.
000030 AUTHOR.        R F GUNTER.
000040 INSTALLATION.  SIERRA GAMING SYSTEMS - DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  01/11/1999.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*****************************************************************
000090*
000100*A   ABSTRACT..
000110*    ON-DEMAND CUSTOM-RULE EVALUATION PASS OVER ONE SESSION'S
000120*    SPIN HISTORY.  READS A CONTROL CARD PER SESSION TO BE
000130*    RULE-EVALUATED, LOADS THE SMALL CUSTOM-RULE MASTER IN FULL
000140*    INTO A WORKING-STORAGE TABLE, RESCANS THE SPIN LOG FOR THAT
000150*    SESSION'S FULL HISTORY, TESTS EVERY ENABLED RULE AGAINST
000160*    THE SPIN WINDOW ITS OWN RULE-TYPE CALLS FOR, WRITES ONE
000170*    RULE-EVAL RESULT RECORD PER MATCHED RULE FOR THE SMART-BET-
000180*    SUGGESTION JOB TO PICK UP, AND REWRITES THE CUSTOM-RULE
000190*    MASTER AT END-OF-JOB WITH UPDATED TOTAL-TRIGGERS COUNTS.
000200*
000210*J   JCL..
000220*
000230* //RGRULEVL EXEC PGM=RGRULEVL
000240* //SYSOUT   DD SYSOUT=*
000250* //EVLRFL   DD DSN=RGS.RULE.EVAL.REQUEST.DATA,DISP=SHR
000260* //RULEFL   DD DSN=RGS.CUSTOM.RULE.DATA,DISP=OLD
000270* //SPINFL   DD DSN=RGS.SESSION.SPIN.DATA,DISP=SHR
000280* //EVLOFL   DD DSN=RGS.RULE.EVAL.REPORT.DATA,
000290* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000300* //            SPACE=(TRK,(5,5),RLSE),
000310* //            DCB=(RECFM=FB,LRECL=400,BLKSIZE=0)
000320* //SYSIPT   DD DUMMY
000330*
000340*P   ENTRY PARAMETERS..
000350*    NONE.
000360*
000370*E   ERRORS DETECTED BY THIS ELEMENT..
000380*    I/O ERROR ON FILES.
000390*
000400*C   ELEMENTS INVOKED BY THIS ELEMENT..
000410*    NONE - ALL LOGIC IS PERFORMED IN-LINE.
000420*
000430*U   USER CONSTANTS AND TABLES REFERENCED..
000440*    RGWHLTAB -- WHEEL-ORDER / COLOR / SECTOR CONSTANT TABLES.
000450*    RGCTRS   -- COMMON SWITCHES, COUNTERS.
000460*
000470*M   MAINTENANCE LOG..
000480*
000490* 1999-01-11 RFG TKT-4444 WRITTEN - INITIAL RULE-ENGINE PASS,
000500*            ADJACENT/PAIR/DELAYED_PAIR/GROUP_CORRELATION/
000510*            SEQUENCE RULE TYPES.
000520* 1999-02-02 RFG TKT-4417 Y2K REVIEW - ALL TIMESTAMPS ARE X(26)
000530*            ISO-8601 FROM THE UPSTREAM FEED - NO 2-DIGIT YEAR
000540*            ARITHMETIC IN THIS PROGRAM - NO CHANGE REQUIRED.
000550* 1999-04-19 LMT TKT-4481 ADDED HOT_STREAK/COLD_NUMBER/
000560*            TIME_BASED/COLOR_ALTERNATION/SECTOR_BOUNCE RULE
000570*            TYPES AND THE TOTAL-TRIGGERS REWRITE AT EOJ.
000580* 1999-09-07 LMT TKT-4481 ADDED DOZEN_CYCLE/EVEN_ODD_PATTERN/
000590*            REPEATING_DISTANCE/MIRROR_NUMBERS RULE TYPES.
000600* 2000-03-14 DQC TKT-4502 ADDED GAP_PATTERN AND STREAK_BREAKER
000610*            RULE TYPES - LAST TWO CUSTOM-RULE TYPES ON FILE.
000620* 2000-03-20 DQC TKT-4502 CORRECTED STREAK_BREAKER'S DEFAULT
000630*            SUGGESTION TO DEDUPE ACROSS THE COLOR AND PARITY
000640*            LISTS INSTEAD OF CONCATENATING THEM RAW.
000650*****************************************************************
000660 EJECT
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS RG-WHEEL-DIGIT IS '0' THRU '9'
000720     UPSI-0 ON STATUS IS RG-SUPPRESS-ALERT-SW.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT RULE-EVAL-REQUEST-FILE ASSIGN TO EVLRFL
000760         FILE STATUS IS WS-EVLR-FILE-STATUS.
000770     SELECT RULE-FILE ASSIGN TO RULEFL
000780         FILE STATUS IS WS-RULE-FILE-STATUS.
000790     SELECT SPIN-FILE ASSIGN TO SPINFL
000800         FILE STATUS IS WS-SPIN-FILE-STATUS.
000810     SELECT RULE-EVAL-REPORT-FILE ASSIGN TO EVLOFL
000820         FILE STATUS IS WS-EVLO-FILE-STATUS.
000830 EJECT
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  RULE-EVAL-REQUEST-FILE
000870     RECORDING MODE IS F
000880     BLOCK CONTAINS 0 RECORDS
000890     LABEL RECORDS ARE STANDARD.
000900     COPY RGEVLREQ.
000910 FD  RULE-FILE
000920     RECORDING MODE IS F
000930     BLOCK CONTAINS 0 RECORDS
000940     LABEL RECORDS ARE STANDARD.
000950     COPY RGRULREC.
000960 FD  SPIN-FILE
000970     RECORDING MODE IS F
000980     BLOCK CONTAINS 0 RECORDS
000990     LABEL RECORDS ARE STANDARD.
001000     COPY RGSPNREC.
001010 FD  RULE-EVAL-REPORT-FILE
001020     RECORDING MODE IS F
001030     BLOCK CONTAINS 0 RECORDS
001040     LABEL RECORDS ARE STANDARD.
001050     COPY RGEVLREC.
001060 EJECT
001070 WORKING-STORAGE SECTION.
001080 01  FILLER PIC X(32)
001090     VALUE 'RGRULEVL WORKING STORAGE BEGINS'.
001100*****************************************************************
001110*    STANDALONE SCRATCH ITEMS - NOT PART OF ANY RECORD, USED     *
001120*    ONLY WHILE THIS RUN UNIT IS EXECUTING.                     *
001130*****************************************************************
001140 77  WS-RULE-LOOP-CTR          PIC 9(04) COMP-3 VALUE ZERO.
001150 77  WS-RULE-ABEND-SW          PIC X(01) VALUE 'N'.
001160*****************************************************************
001170*    COMMON DATA AREAS                                         *
001180*****************************************************************
001190     COPY RGCTRS.
001200     EJECT
001210     COPY RGWHLTAB.
001220     EJECT
001230*****************************************************************
001240*    FILE STATUS WORK AREA                                     *
001250*****************************************************************
001260 01  WS-FILE-STATUS-AREA.
001270     05  WS-EVLR-FILE-STATUS     PIC X(02) VALUE '00'.
001280         88  WS-EVLR-OK              VALUE '00'.
001290         88  WS-EVLR-EOF             VALUE '10'.
001300     05  WS-RULE-FILE-STATUS      PIC X(02) VALUE '00'.
001310         88  WS-RULE-OK               VALUE '00'.
001320     05  WS-SPIN-FILE-STATUS      PIC X(02) VALUE '00'.
001330         88  WS-SPIN-OK               VALUE '00'.
001340     05  WS-EVLO-FILE-STATUS      PIC X(02) VALUE '00'.
001350         88  WS-EVLO-OK               VALUE '00'.
001360     05  FILLER                   PIC X(10) VALUE SPACES.
001370 EJECT
001380*****************************************************************
001390*    CUSTOM-RULE MASTER TABLE - RULE-FILE IS A SMALL REFERENCE *
001400*    FILE, LOADED IN FULL AT THE START OF THE RUN AND REWRITTEN*
001410*    IN FULL AT END-OF-JOB WITH UPDATED TOTAL-TRIGGERS COUNTS.  *
001420*****************************************************************
001430 01  RG-RULE-TABLE-AREA.
001440     05  RG-RULE-TAB-COUNT        PIC S9(4) COMP-3 VALUE +0.
001450     05  RG-RULE-TAB-ENTRY OCCURS 50 TIMES
001460                       INDEXED BY RG-RULE-TAB-IDX.
001470         10  WS-RTB-RULE-ID           PIC 9(09).
001480         10  WS-RTB-NAME              PIC X(100).
001490         10  WS-RTB-DESCRIPTION       PIC X(500).
001500         10  WS-RTB-RULE-TYPE         PIC X(20).
001510             88  WS-RTB-TYPE-ADJACENT      VALUE 'ADJACENT'.
001520             88  WS-RTB-TYPE-PAIR          VALUE 'PAIR'.
001530             88  WS-RTB-TYPE-DELAYED-PAIR  VALUE
001540                 'DELAYED_PAIR'.
001550             88  WS-RTB-TYPE-GROUP-CORR    VALUE
001560                 'GROUP_CORRELATION'.
001570             88  WS-RTB-TYPE-SEQUENCE      VALUE 'SEQUENCE'.
001580             88  WS-RTB-TYPE-HOT-STREAK    VALUE 'HOT_STREAK'.
001590             88  WS-RTB-TYPE-COLD-NUMBER   VALUE 'COLD_NUMBER'.
001600             88  WS-RTB-TYPE-TIME-BASED    VALUE 'TIME_BASED'.
001610             88  WS-RTB-TYPE-COLOR-ALT     VALUE
001620                 'COLOR_ALTERNATION'.
001630             88  WS-RTB-TYPE-SECTOR-BOUNCE VALUE
001640                 'SECTOR_BOUNCE'.
001650             88  WS-RTB-TYPE-DOZEN-CYCLE   VALUE 'DOZEN_CYCLE'.
001660             88  WS-RTB-TYPE-EVEN-ODD      VALUE
001670                 'EVEN_ODD_PATTERN'.
001680             88  WS-RTB-TYPE-REPEAT-DIST   VALUE
001690                 'REPEATING_DISTANCE'.
001700             88  WS-RTB-TYPE-MIRROR        VALUE
001710                 'MIRROR_NUMBERS'.
001720             88  WS-RTB-TYPE-GAP-PATTERN   VALUE 'GAP_PATTERN'.
001730             88  WS-RTB-TYPE-STREAK-BREAKER VALUE
001740                 'STREAK_BREAKER'.
001750         10  WS-RTB-TRIGGER-NUMBERS   PIC X(200).
001760         10  WS-RTB-SUGGESTED-NUMBERS PIC X(200).
001770         10  WS-RTB-CONFIDENCE        PIC 9(03).
001780         10  WS-RTB-HIT-COUNT         PIC 9(06).
001790         10  WS-RTB-TOTAL-TRIGGERS    PIC 9(06).
001800         10  WS-RTB-ENABLED-SW        PIC X(01).
001810             88  WS-RTB-ENABLED-YES       VALUE 'Y'.
001820     05  FILLER                   PIC X(04) VALUE SPACES.
001830 EJECT
001840*****************************************************************
001850*    IN-MEMORY SPIN-HISTORY TABLE - SAME SHAPE AS RGPATANL'S -  *
001860*    HOLDS THE REQUESTED SESSION'S SPINS IN FILE (CHRONOLOGICAL)*
001870*    ORDER.  ENTRY RG-SPIN-TAB-COUNT IS THE MOST RECENT SPIN.   *
001880*****************************************************************
001890 01  RG-SPIN-TABLE-AREA.
001900     05  RG-SPIN-TAB-COUNT        PIC S9(4) COMP-3 VALUE +0.
001910     05  RG-SPIN-TAB-ENTRY OCCURS 500 TIMES
001920                       INDEXED BY RG-SPIN-TAB-IDX.
001930         10  WS-SPIN-TAB-NUMBER       PIC 9(02).
001940     05  FILLER                   PIC X(04) VALUE SPACES.
001950 EJECT
001960*****************************************************************
001970*    TRIGGER-NUMBER CSV PARSE TABLE - UP TO 10 TRIGGER VALUES   *
001980*    PER RULE (ROUTINE RULES CARRY ONE OR TWO, GROUP_CORRELATION*
001990*    MAY CARRY A WHOLE CORRELATED GROUP).                       *
002000*****************************************************************
002010 01  RG-TRIG-NUM-AREA.
002020     05  WS-TRIG-NUM-LIST.
002030         10  WS-TRIG-NUM-1            PIC 9(02).
002040         10  WS-TRIG-NUM-2            PIC 9(02).
002050         10  WS-TRIG-NUM-3            PIC 9(02).
002060         10  WS-TRIG-NUM-4            PIC 9(02).
002070         10  WS-TRIG-NUM-5            PIC 9(02).
002080         10  WS-TRIG-NUM-6            PIC 9(02).
002090         10  WS-TRIG-NUM-7            PIC 9(02).
002100         10  WS-TRIG-NUM-8            PIC 9(02).
002110         10  WS-TRIG-NUM-9            PIC 9(02).
002120         10  WS-TRIG-NUM-10           PIC 9(02).
002130     05  WS-TRIG-NUM-TABLE REDEFINES WS-TRIG-NUM-LIST.
002140         10  WS-TRIG-NUM-TBL          PIC 9(02) OCCURS 10 TIMES.
002150     05  FILLER                   PIC X(04) VALUE SPACES.
002160 EJECT
002170*****************************************************************
002180*    ORDERED-SUGGESTION-LIST BUILDER - DEDUPLICATES ON A 37-    *
002190*    ENTRY PRESENCE TABLE BUT KEEPS INSERTION ORDER IN THE LIST,*
002200*    UNLIKE THE ASCENDING-ORDER PRESENCE TABLE RGPATANL USES -  *
002210*    GROUP_CORRELATION AND STREAK_BREAKER NEED INSERTION ORDER. *
002220*    CALLER SETS WS-OLIST-CAP (15 OR 10) BEFORE BUILDING.       *
002230*****************************************************************
002240 01  RG-ORDERED-LIST-AREA.
002250     05  WS-OLIST-COUNT           PIC S9(4) COMP-3 VALUE +0.
002260     05  WS-OLIST-CAP             PIC S9(3) COMP-3 VALUE +0.
002270     05  WS-OLIST-ENTRY OCCURS 15 TIMES
002280                       INDEXED BY RG-OLIST-IDX.
002290         10  WS-OLIST-NUM             PIC 9(02).
002300     05  WS-OLIST-PRESENT-ENTRY OCCURS 37 TIMES
002310                       INDEXED BY RG-OLIST-PRES-IDX.
002320         10  WS-OLIST-PRESENT-SW      PIC X(01) VALUE 'N'.
002330             88  WS-OLIST-PRESENT         VALUE 'Y'.
002340     05  FILLER                   PIC X(04) VALUE SPACES.
002350 EJECT
002360*****************************************************************
002370*    DOZEN-HIT TALLY FOR DOZEN_CYCLE - ENTRY N HOLDS THE LAST-5-*
002380*    SPIN HIT COUNT FOR DOZEN N (1, 2 OR 3).                    *
002390*****************************************************************
002400 01  RG-DOZEN-TALLY-AREA.
002410     05  WS-DOZEN-TALLY-LIST.
002420         10  WS-DOZEN-TALLY-1     PIC S9(03) COMP-3 VALUE +0.
002430         10  WS-DOZEN-TALLY-2     PIC S9(03) COMP-3 VALUE +0.
002440         10  WS-DOZEN-TALLY-3     PIC S9(03) COMP-3 VALUE +0.
002450     05  WS-DOZEN-TALLY-TABLE REDEFINES WS-DOZEN-TALLY-LIST.
002460         10  WS-DOZEN-TALLY       PIC S9(03) COMP-3
002470                       OCCURS 3 TIMES
002480                       INDEXED BY RG-DZ-IDX.
002490     05  FILLER                   PIC X(04) VALUE SPACES.
002500 EJECT
002510*****************************************************************
002520*    GAP-PATTERN PRESENCE TABLES - ENTRY N+1 MARKS WHETHER WHEEL*
002530*    NUMBER N APPEARED DURING THE LAST-20-SPIN GAP WINDOW AND/OR*
002540*    SOMEWHERE BEFORE IT.                                       *
002550*****************************************************************
002560 01  RG-GAP-TABLE-AREA.
002570     05  RG-GAP-ENTRY OCCURS 37 TIMES
002580                       INDEXED BY RG-GAP-IDX.
002590         10  WS-GAP-DURING-SW         PIC X(01) VALUE 'N'.
002600             88  WS-GAP-DURING-YES        VALUE 'Y'.
002610         10  WS-GAP-BEFORE-SW         PIC X(01) VALUE 'N'.
002620             88  WS-GAP-BEFORE-YES        VALUE 'Y'.
002630     05  FILLER                   PIC X(04) VALUE SPACES.
002640 EJECT
002650*****************************************************************
002660*    MISCELLANEOUS WORKING FIELDS                               *
002670*****************************************************************
002680 01  WS-MISC-WORK-AREA.
002690     05  WS-SPIN-EOF-SW           PIC X(01) VALUE 'N'.
002700         88  WS-SPIN-AT-EOF           VALUE 'Y'.
002710     05  WS-RULE-EOF-SW           PIC X(01) VALUE 'N'.
002720         88  WS-RULE-AT-EOF           VALUE 'Y'.
002730     05  WS-TBL-SUB               PIC S9(3) COMP-3.
002740     05  WS-CSV-PTR               PIC S9(4) COMP-3.
002750     05  WS-CSV-DISPLAY-NUM       PIC 9(02).
002760     05  WS-CMP-NUM               PIC 9(02).
002770     05  WS-CAND-NUM              PIC 9(02).
002780     05  WS-TRIG-FOUND-SW         PIC X(01) VALUE 'N'.
002790         88  WS-TRIG-FOUND            VALUE 'Y'.
002800     05  WS-TRIG-TOTAL-NUMS       PIC S9(3) COMP-3.
002810     05  WS-RULE-MATCH-SW         PIC X(01) VALUE 'N'.
002820         88  WS-RULE-MATCHED          VALUE 'Y'.
002830     05  WS-RULE-SCAN-FOUND-SW    PIC X(01) VALUE 'N'.
002840         88  WS-RULE-SCAN-FOUND       VALUE 'Y'.
002850     05  WS-SEQ-MATCH-SW          PIC X(01) VALUE 'N'.
002860         88  WS-SEQ-STILL-MATCHING    VALUE 'Y'.
002870     05  WS-RULE-SUGGESTION       PIC X(80).
002880     05  WS-RULE-REASON           PIC X(80).
002890     05  WS-WIN5-START            PIC S9(4) COMP-3.
002900     05  WS-CAND-COUNT            PIC S9(3) COMP-3.
002910     05  WS-WHEEL-POS-FOUND       PIC S9(4) COMP-3.
002920     05  WS-NEIGHBOR-BASE-NUM     PIC 9(02).
002930     05  WS-NEIGHBOR-OFFSET       PIC S9(2).
002940     05  WS-NEIGHBOR-POS          PIC S9(4) COMP-3.
002950     05  WS-CLASS-NUM             PIC 9(02).
002960     05  WS-CLASS-COLOR           PIC X(01).
002970     05  WS-CLASS-PARITY          PIC X(01).
002980     05  WS-CLASS-DOZEN           PIC 9(01).
002990     05  WS-CLASS-SECTOR          PIC 9(01).
003000     05  WS-DIV-QUOT              PIC S9(03) COMP-3.
003010     05  WS-DIV-REM               PIC S9(03) COMP-3.
003020     05  WS-ALT-COLOR-LIST.
003030         10  WS-ALT-COLOR-0       PIC X(01).
003040         10  WS-ALT-COLOR-1       PIC X(01).
003050         10  WS-ALT-COLOR-2       PIC X(01).
003060     05  WS-ALT-COLOR-TABLE REDEFINES WS-ALT-COLOR-LIST.
003070         10  WS-ALT-COLOR-ONE     PIC X(01)
003080                       OCCURS 3 TIMES
003090                       INDEXED BY RG-ALT-COLOR-IDX.
003100     05  WS-TARGET-COLOR          PIC X(01).
003110     05  WS-COLOR-BUILT-CNT       PIC S9(03) COMP-3.
003120     05  WS-SCAN-NUM              PIC 9(02).
003130     05  WS-HOT-DOZEN             PIC 9(01).
003140     05  WS-DOZEN-BUILT-CNT       PIC S9(03) COMP-3.
003150     05  WS-PAR-LIST.
003160         10  WS-PAR-0             PIC X(01).
003170         10  WS-PAR-1             PIC X(01).
003180         10  WS-PAR-2             PIC X(01).
003190     05  WS-PAR-TABLE REDEFINES WS-PAR-LIST.
003200         10  WS-PAR-ONE           PIC X(01)
003210                       OCCURS 3 TIMES
003220                       INDEXED BY RG-PAR-IDX.
003230     05  WS-TARGET-PARITY         PIC X(01).
003240     05  WS-PARITY-BUILT-CNT      PIC S9(03) COMP-3.
003250     05  WS-RD-SPIN-0             PIC 9(02).
003260     05  WS-RD-SPIN-1             PIC 9(02).
003270     05  WS-RD-DISTANCE           PIC S9(03).
003280     05  WS-RD-CAND               PIC S9(03).
003290     05  WS-RD-BUILT-CNT          PIC S9(03) COMP-3.
003300     05  WS-MIRROR-POS            PIC S9(4) COMP-3.
003310     05  WS-GAP-DURING-START      PIC S9(4) COMP-3.
003320     05  WS-GAP-CAND-CNT          PIC S9(03) COMP-3.
003330     05  WS-GAP-BUILT-CNT         PIC S9(03) COMP-3.
003340     05  WS-BREAKER-NUM           PIC 9(02).
003350     05  FILLER                   PIC X(08) VALUE SPACES.
003360 EJECT
003370 LINKAGE SECTION.
003380 EJECT
003390 PROCEDURE DIVISION.
003400*****************************************************************
003410*    MAINLINE CONTROL                                           *
003420*****************************************************************
003430 0000-MAINLINE.
003440     PERFORM 0010-INITIALIZATION THRU 0010-EXIT.
003450     PERFORM 0015-LOAD-RULE-FILE THRU 0018-EXIT.
003460     PERFORM 0020-OPEN-FILES THRU 0020-EXIT.
003470     PERFORM 0030-READ-REQUEST THRU 0030-EXIT.
003480     PERFORM 0040-PROCESS-REQUEST THRU 0040-EXIT
003490         UNTIL RG-END-OF-FILE.
003500     PERFORM 0050-CLOSE-FILES THRU 0050-EXIT.
003510     PERFORM 0060-REWRITE-RULE-FILE THRU 0068-EXIT.
003520     GOBACK.
003530 0010-INITIALIZATION.
003540     SET RG-CONTINUE-PROCESS TO TRUE.
003550     MOVE ZERO TO RG-RECS-READ-CNT.
003560     MOVE ZERO TO RG-RECS-WRITTEN-CNT.
003570 0010-EXIT.
003580     EXIT.
003590 EJECT
003600*****************************************************************
003610*    CUSTOM-RULE MASTER LOAD/REWRITE                             *
003620*****************************************************************
003630 0015-LOAD-RULE-FILE.
003640     MOVE ZERO TO RG-RULE-TAB-COUNT.
003650     MOVE 'N' TO WS-RULE-EOF-SW.
003660     OPEN INPUT RULE-FILE.
003670     IF NOT WS-RULE-OK
003680         DISPLAY 'RGRULEVL - OPEN FAILED ON RULEFL '
003690             WS-RULE-FILE-STATUS
003700         GO TO 9999-ABEND
003710     END-IF.
003720     PERFORM 0016-READ-ONE-RULE THRU 0016-EXIT
003730         UNTIL WS-RULE-AT-EOF.
003740     CLOSE RULE-FILE.
003750 0018-EXIT.
003760     EXIT.
003770 0016-READ-ONE-RULE.
003780     READ RULE-FILE
003790         AT END
003800             SET WS-RULE-AT-EOF TO TRUE
003810     END-READ.
003820     IF NOT WS-RULE-AT-EOF
003830         IF NOT WS-RULE-OK
003840             DISPLAY 'RGRULEVL - READ ERROR ON RULEFL '
003850                 WS-RULE-FILE-STATUS
003860             GO TO 9999-ABEND
003870         END-IF
003880         IF RG-RULE-TAB-COUNT < 50
003890             ADD 1 TO RG-RULE-TAB-COUNT
003900             PERFORM 0017-COPY-RULE-TO-TABLE THRU 0017-EXIT
003910         END-IF
003920     END-IF.
003930 0016-EXIT.
003940     EXIT.
003950 0017-COPY-RULE-TO-TABLE.
003960     MOVE RGR-RULE-ID TO
003970         WS-RTB-RULE-ID (RG-RULE-TAB-COUNT).
003980     MOVE RGR-NAME TO
003990         WS-RTB-NAME (RG-RULE-TAB-COUNT).
004000     MOVE RGR-DESCRIPTION TO
004010         WS-RTB-DESCRIPTION (RG-RULE-TAB-COUNT).
004020     MOVE RGR-RULE-TYPE TO
004030         WS-RTB-RULE-TYPE (RG-RULE-TAB-COUNT).
004040     MOVE RGR-TRIGGER-NUMBERS TO
004050         WS-RTB-TRIGGER-NUMBERS (RG-RULE-TAB-COUNT).
004060     MOVE RGR-SUGGESTED-NUMBERS TO
004070         WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-COUNT).
004080     MOVE RGR-CONFIDENCE TO
004090         WS-RTB-CONFIDENCE (RG-RULE-TAB-COUNT).
004100     MOVE RGR-HIT-COUNT TO
004110         WS-RTB-HIT-COUNT (RG-RULE-TAB-COUNT).
004120     MOVE RGR-TOTAL-TRIGGERS TO
004130         WS-RTB-TOTAL-TRIGGERS (RG-RULE-TAB-COUNT).
004140     MOVE RGR-ENABLED TO
004150         WS-RTB-ENABLED-SW (RG-RULE-TAB-COUNT).
004160 0017-EXIT.
004170     EXIT.
004180 0060-REWRITE-RULE-FILE.
004190     OPEN OUTPUT RULE-FILE.
004200     IF NOT WS-RULE-OK
004210         DISPLAY 'RGRULEVL - REOPEN FAILED ON RULEFL '
004220             WS-RULE-FILE-STATUS
004230         GO TO 9999-ABEND
004240     END-IF.
004250     IF RG-RULE-TAB-COUNT > ZERO
004260         PERFORM 0065-WRITE-ONE-RULE THRU 0065-EXIT
004270             VARYING RG-RULE-TAB-IDX FROM 1 BY 1
004280             UNTIL RG-RULE-TAB-IDX > RG-RULE-TAB-COUNT
004290     END-IF.
004300     CLOSE RULE-FILE.
004310 0068-EXIT.
004320     EXIT.
004330 0065-WRITE-ONE-RULE.
004340     INITIALIZE RG-RULE-RECORD.
004350     MOVE WS-RTB-RULE-ID (RG-RULE-TAB-IDX)
004360         TO RGR-RULE-ID.
004370     MOVE WS-RTB-NAME (RG-RULE-TAB-IDX)
004380         TO RGR-NAME.
004390     MOVE WS-RTB-DESCRIPTION (RG-RULE-TAB-IDX)
004400         TO RGR-DESCRIPTION.
004410     MOVE WS-RTB-RULE-TYPE (RG-RULE-TAB-IDX)
004420         TO RGR-RULE-TYPE.
004430     MOVE WS-RTB-TRIGGER-NUMBERS (RG-RULE-TAB-IDX)
004440         TO RGR-TRIGGER-NUMBERS.
004450     MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
004460         TO RGR-SUGGESTED-NUMBERS.
004470     MOVE WS-RTB-CONFIDENCE (RG-RULE-TAB-IDX)
004480         TO RGR-CONFIDENCE.
004490     MOVE WS-RTB-HIT-COUNT (RG-RULE-TAB-IDX)
004500         TO RGR-HIT-COUNT.
004510     MOVE WS-RTB-TOTAL-TRIGGERS (RG-RULE-TAB-IDX)
004520         TO RGR-TOTAL-TRIGGERS.
004530     MOVE WS-RTB-ENABLED-SW (RG-RULE-TAB-IDX)
004540         TO RGR-ENABLED.
004550     WRITE RG-RULE-RECORD.
004560     IF NOT WS-RULE-OK
004570         DISPLAY 'RGRULEVL - WRITE ERROR ON RULEFL '
004580             WS-RULE-FILE-STATUS
004590         GO TO 9999-ABEND
004600     END-IF.
004610 0065-EXIT.
004620     EXIT.
004630 EJECT
004640*****************************************************************
004650*    EVALUATION-REQUEST FILE / REPORT FILE HANDLING              *
004660*****************************************************************
004670 0020-OPEN-FILES.
004680     OPEN INPUT RULE-EVAL-REQUEST-FILE.
004690     IF NOT WS-EVLR-OK
004700         DISPLAY 'RGRULEVL - OPEN FAILED ON EVLRFL '
004710             WS-EVLR-FILE-STATUS
004720         GO TO 9999-ABEND
004730     END-IF.
004740     OPEN OUTPUT RULE-EVAL-REPORT-FILE.
004750     IF NOT WS-EVLO-OK
004760         DISPLAY 'RGRULEVL - OPEN FAILED ON EVLOFL '
004770             WS-EVLO-FILE-STATUS
004780         GO TO 9999-ABEND
004790     END-IF.
004800 0020-EXIT.
004810     EXIT.
004820 0030-READ-REQUEST.
004830     READ RULE-EVAL-REQUEST-FILE
004840         AT END
004850             SET RG-END-OF-FILE TO TRUE
004860     END-READ.
004870     IF NOT RG-END-OF-FILE
004880         IF NOT WS-EVLR-OK
004890             DISPLAY 'RGRULEVL - READ ERROR ON EVLRFL '
004900                 WS-EVLR-FILE-STATUS
004910             GO TO 9999-ABEND
004920         END-IF
004930     END-IF.
004940 0030-EXIT.
004950     EXIT.
004960 0040-PROCESS-REQUEST.
004970     ADD 1 TO RG-RECS-READ-CNT.
004980     PERFORM 1000-LOAD-SPIN-HISTORY THRU 1099-EXIT.
004990     PERFORM 2000-EVALUATE-ALL-RULES THRU 2000-EXIT.
005000     PERFORM 0030-READ-REQUEST THRU 0030-EXIT.
005010 0040-EXIT.
005020     EXIT.
005030 0050-CLOSE-FILES.
005040     CLOSE RULE-EVAL-REQUEST-FILE RULE-EVAL-REPORT-FILE.
005050     DISPLAY 'RGRULEVL - SESSIONS EVALUATED  : '
005060         RG-RECS-READ-CNT.
005070     DISPLAY 'RGRULEVL - RULE HITS WRITTEN   : '
005080         RG-RECS-WRITTEN-CNT.
005090 0050-EXIT.
005100     EXIT.
005110 EJECT
005120*****************************************************************
005130*    SPIN-HISTORY LOAD - REOPENS SPIN-FILE FRESH FOR EVERY      *
005140*    REQUEST SO EACH SESSION SEES ITS OWN COMPLETE SPIN WINDOW.  *
005150*****************************************************************
005160 1000-LOAD-SPIN-HISTORY.
005170     MOVE ZERO TO RG-SPIN-TAB-COUNT.
005180     MOVE 'N' TO WS-SPIN-EOF-SW.
005190     OPEN INPUT SPIN-FILE.
005200     IF NOT WS-SPIN-OK
005210         DISPLAY 'RGRULEVL - OPEN FAILED ON SPINFL '
005220             WS-SPIN-FILE-STATUS
005230         GO TO 9999-ABEND
005240     END-IF.
005250     PERFORM 1010-READ-ONE-SPIN THRU 1010-EXIT
005260         UNTIL WS-SPIN-AT-EOF.
005270     CLOSE SPIN-FILE.
005280 1099-EXIT.
005290     EXIT.
005300 1010-READ-ONE-SPIN.
005310     READ SPIN-FILE
005320         AT END
005330             SET WS-SPIN-AT-EOF TO TRUE
005340     END-READ.
005350     IF NOT WS-SPIN-AT-EOF
005360         IF NOT WS-SPIN-OK
005370             DISPLAY 'RGRULEVL - READ ERROR ON SPINFL '
005380                 WS-SPIN-FILE-STATUS
005390             GO TO 9999-ABEND
005400         END-IF
005410         IF RGP-SESSION-ID = RGV-SESSION-ID
005420             IF RG-SPIN-TAB-COUNT < 500
005430                 ADD 1 TO RG-SPIN-TAB-COUNT
005440                 MOVE RGP-SPIN-NUMBER TO
005450                     WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-COUNT)
005460             END-IF
005470         END-IF
005480     END-IF.
005490 1010-EXIT.
005500     EXIT.
005510 EJECT
005520*****************************************************************
005530*    NUMBER-CLASSIFICATION HELPERS - COLOR / PARITY / DOZEN /   *
005540*    SECTOR - USED BY SEVERAL OF THE CUSTOM RULE TYPES BELOW.    *
005550*    THE SPIN TABLE CARRIES RAW WHEEL NUMBERS ONLY, SO EVERY     *
005560*    RULE THAT NEEDS A DERIVED CLASS WORKS IT OUT ITSELF HERE.   *
005570*****************************************************************
005580 1100-CLASSIFY-COLOR.
005590     MOVE 'B' TO WS-CLASS-COLOR.
005600     IF WS-CLASS-NUM = ZERO
005610         MOVE 'G' TO WS-CLASS-COLOR
005620     ELSE
005630         SET RG-NOT-FOUND TO TRUE
005640         PERFORM 1102-TEST-ONE-RED THRU 1102-EXIT
005650             VARYING RG-RED-IDX FROM 1 BY 1
005660             UNTIL RG-RED-IDX > 18 OR RG-FOUND
005670         IF RG-FOUND
005680             MOVE 'R' TO WS-CLASS-COLOR
005690         END-IF
005700     END-IF.
005710 1100-EXIT.
005720     EXIT.
005730 1102-TEST-ONE-RED.
005740     IF RG-RED-NUMBER-ENTRY (RG-RED-IDX) = WS-CLASS-NUM
005750         SET RG-FOUND TO TRUE
005760     END-IF.
005770 1102-EXIT.
005780     EXIT.
005790 1110-CLASSIFY-PARITY.
005800     IF WS-CLASS-NUM = ZERO
005810         MOVE 'N' TO WS-CLASS-PARITY
005820     ELSE
005830         DIVIDE WS-CLASS-NUM BY 2 GIVING WS-DIV-QUOT
005840             REMAINDER WS-DIV-REM
005850         IF WS-DIV-REM = ZERO
005860             MOVE 'E' TO WS-CLASS-PARITY
005870         ELSE
005880             MOVE 'O' TO WS-CLASS-PARITY
005890         END-IF
005900     END-IF.
005910 1110-EXIT.
005920     EXIT.
005930 1120-CLASSIFY-DOZEN.
005940     EVALUATE TRUE
005950         WHEN WS-CLASS-NUM = ZERO
005960             MOVE 0 TO WS-CLASS-DOZEN
005970         WHEN WS-CLASS-NUM < 13
005980             MOVE 1 TO WS-CLASS-DOZEN
005990         WHEN WS-CLASS-NUM < 25
006000             MOVE 2 TO WS-CLASS-DOZEN
006010         WHEN OTHER
006020             MOVE 3 TO WS-CLASS-DOZEN
006030     END-EVALUATE.
006040 1120-EXIT.
006050     EXIT.
006060 1130-CLASSIFY-SECTOR.
006070     EVALUATE TRUE
006080         WHEN WS-CLASS-NUM < 10
006090             MOVE 0 TO WS-CLASS-SECTOR
006100         WHEN WS-CLASS-NUM < 20
006110             MOVE 1 TO WS-CLASS-SECTOR
006120         WHEN WS-CLASS-NUM < 30
006130             MOVE 2 TO WS-CLASS-SECTOR
006140         WHEN OTHER
006150             MOVE 3 TO WS-CLASS-SECTOR
006160     END-EVALUATE.
006170 1130-EXIT.
006180     EXIT.
006190 EJECT
006200*****************************************************************
006210*    RULE-EVALUATION DRIVER                                     *
006220*****************************************************************
006230 2000-EVALUATE-ALL-RULES.
006240     MOVE ZERO TO WS-RULE-LOOP-CTR.
006250     IF RG-RULE-TAB-COUNT > ZERO
006260         PERFORM 2005-EVALUATE-ONE-RULE THRU 2005-EXIT
006270             VARYING RG-RULE-TAB-IDX FROM 1 BY 1
006280             UNTIL RG-RULE-TAB-IDX > RG-RULE-TAB-COUNT
006290     END-IF.
006300 2000-EXIT.
006310     EXIT.
006320 2005-EVALUATE-ONE-RULE.
006330     ADD 1 TO WS-RULE-LOOP-CTR.
006340     IF WS-RTB-ENABLED-YES (RG-RULE-TAB-IDX)
006350         MOVE 'N' TO WS-RULE-MATCH-SW
006360         MOVE SPACES TO WS-RULE-SUGGESTION
006370         MOVE SPACES TO WS-RULE-REASON
006380         EVALUATE TRUE
006390             WHEN WS-RTB-TYPE-ADJACENT (RG-RULE-TAB-IDX)
006400                 PERFORM 2010-EVAL-ADJACENT THRU 2010-EXIT
006410             WHEN WS-RTB-TYPE-PAIR (RG-RULE-TAB-IDX)
006420                 PERFORM 2010-EVAL-ADJACENT THRU 2010-EXIT
006430             WHEN WS-RTB-TYPE-DELAYED-PAIR (RG-RULE-TAB-IDX)
006440                 PERFORM 2020-EVAL-DELAYED-PAIR THRU 2020-EXIT
006450             WHEN WS-RTB-TYPE-GROUP-CORR (RG-RULE-TAB-IDX)
006460                 PERFORM 2030-EVAL-GROUP-CORR THRU 2030-EXIT
006470             WHEN WS-RTB-TYPE-SEQUENCE (RG-RULE-TAB-IDX)
006480                 PERFORM 2040-EVAL-SEQUENCE THRU 2040-EXIT
006490             WHEN WS-RTB-TYPE-HOT-STREAK (RG-RULE-TAB-IDX)
006500                 PERFORM 2050-EVAL-HOT-STREAK THRU 2050-EXIT
006510             WHEN WS-RTB-TYPE-COLD-NUMBER (RG-RULE-TAB-IDX)
006520                 PERFORM 2060-EVAL-COLD-NUMBER THRU 2060-EXIT
006530             WHEN WS-RTB-TYPE-TIME-BASED (RG-RULE-TAB-IDX)
006540                 PERFORM 2070-EVAL-TIME-BASED THRU 2070-EXIT
006550             WHEN WS-RTB-TYPE-COLOR-ALT (RG-RULE-TAB-IDX)
006560                 PERFORM 2080-EVAL-COLOR-ALT THRU 2080-EXIT
006570             WHEN WS-RTB-TYPE-SECTOR-BOUNCE (RG-RULE-TAB-IDX)
006580                 PERFORM 2090-EVAL-SECTOR-BOUNCE THRU 2090-EXIT
006590             WHEN WS-RTB-TYPE-DOZEN-CYCLE (RG-RULE-TAB-IDX)
006600                 PERFORM 2100-EVAL-DOZEN-CYCLE THRU 2100-EXIT
006610             WHEN WS-RTB-TYPE-EVEN-ODD (RG-RULE-TAB-IDX)
006620                 PERFORM 2110-EVAL-EVEN-ODD THRU 2110-EXIT
006630             WHEN WS-RTB-TYPE-REPEAT-DIST (RG-RULE-TAB-IDX)
006640                 PERFORM 2120-EVAL-REPEAT-DIST THRU 2120-EXIT
006650             WHEN WS-RTB-TYPE-MIRROR (RG-RULE-TAB-IDX)
006660                 PERFORM 2130-EVAL-MIRROR THRU 2130-EXIT
006670             WHEN WS-RTB-TYPE-GAP-PATTERN (RG-RULE-TAB-IDX)
006680                 PERFORM 2140-EVAL-GAP-PATTERN THRU 2140-EXIT
006690             WHEN WS-RTB-TYPE-STREAK-BREAKER (RG-RULE-TAB-IDX)
006700                 PERFORM 2150-EVAL-STREAK-BREAKER THRU 2150-EXIT
006710         END-EVALUATE
006720         IF WS-RULE-MATCHED
006730             ADD 1 TO WS-RTB-TOTAL-TRIGGERS (RG-RULE-TAB-IDX)
006740             PERFORM 8000-WRITE-EVAL-RESULT THRU 8000-EXIT
006750         END-IF
006760     END-IF.
006770 2005-EXIT.
006780     EXIT.
006790 EJECT
006800*****************************************************************
006810*    TRIGGER-NUMBER CSV PARSE - SHARED BY EVERY RULE TYPE THAT  *
006820*    CARRIES A TRIGGER-NUMBERS LIST ON THE RULE MASTER RECORD.  *
006830*****************************************************************
006840 2015-PARSE-TRIGGER-NUMBERS.
006850     MOVE ZERO TO WS-TRIG-TOTAL-NUMS.
006860     MOVE ZEROES TO WS-TRIG-NUM-LIST.
006870     UNSTRING WS-RTB-TRIGGER-NUMBERS (RG-RULE-TAB-IDX)
006880         DELIMITED BY ','
006890         INTO WS-TRIG-NUM-1, WS-TRIG-NUM-2, WS-TRIG-NUM-3,
006900             WS-TRIG-NUM-4, WS-TRIG-NUM-5, WS-TRIG-NUM-6,
006910             WS-TRIG-NUM-7, WS-TRIG-NUM-8, WS-TRIG-NUM-9,
006920             WS-TRIG-NUM-10
006930         TALLYING IN WS-TRIG-TOTAL-NUMS
006940     END-UNSTRING.
006950     IF WS-TRIG-TOTAL-NUMS > 10
006960         MOVE 10 TO WS-TRIG-TOTAL-NUMS
006970     END-IF.
006980 2015-EXIT.
006990     EXIT.
007000*****************************************************************
007010*    MEMBERSHIP TEST - IS WS-CMP-NUM ONE OF THE PARSED TRIGGER  *
007020*    NUMBERS - SHARED BY ADJACENT/PAIR, DELAYED_PAIR AND        *
007030*    GROUP_CORRELATION.                                         *
007040*****************************************************************
007050 2012-CHECK-ONE-TRIGGER.
007060     IF WS-TRIG-NUM-TBL (RG-SUB) = WS-CMP-NUM
007070         SET WS-TRIG-FOUND TO TRUE
007080     END-IF.
007090 2012-EXIT.
007100     EXIT.
007110 EJECT
007120*****************************************************************
007130*    ADJACENT AND PAIR - BOTH MATCH WHEN THE MOST RECENT SPIN   *
007140*    IS ONE OF THE RULE'S TRIGGER NUMBERS.  THE DISTINCTION     *
007150*    BETWEEN THE TWO TYPES IS IN HOW THE UI PRESENTS THE HIT -  *
007160*    THE MATCH TEST ITSELF IS IDENTICAL.                        *
007170*****************************************************************
007180 2010-EVAL-ADJACENT.
007190     PERFORM 2015-PARSE-TRIGGER-NUMBERS THRU 2015-EXIT.
007200     IF RG-SPIN-TAB-COUNT > ZERO AND WS-TRIG-TOTAL-NUMS > ZERO
007210         MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-COUNT)
007220             TO WS-CMP-NUM
007230         MOVE 'N' TO WS-TRIG-FOUND-SW
007240         PERFORM 2012-CHECK-ONE-TRIGGER THRU 2012-EXIT
007250             VARYING RG-SUB FROM 1 BY 1
007260             UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS OR WS-TRIG-FOUND
007270         IF WS-TRIG-FOUND
007280             SET WS-RULE-MATCHED TO TRUE
007290             MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
007300                 TO WS-RULE-SUGGESTION
007310             MOVE 'LAST SPIN MATCHED A TRIGGER NUMBER'
007320                 TO WS-RULE-REASON
007330         END-IF
007340     END-IF.
007350 2010-EXIT.
007360     EXIT.
007370 EJECT
007380*****************************************************************
007390*    DELAYED_PAIR - MATCHES WHEN A TRIGGER NUMBER APPEARED      *
007400*    EXACTLY TWO SPINS BACK AND HAS NOT REAPPEARED SINCE.       *
007410*****************************************************************
007420*    TKT-4619 - THIS RULE IS KEYED OFF SPIN(1), TWO SPINS BACK,
007430*    NOT SPIN(2) - THE TRIGGER NUMBER EITHER LANDED TWO SPINS AGO
007440*    OR IT DIDN'T; SPIN(0), THE CURRENT SPIN, IS NOT PART OF THE
007450*    TEST.
007460 2020-EVAL-DELAYED-PAIR.
007470     PERFORM 2015-PARSE-TRIGGER-NUMBERS THRU 2015-EXIT.
007480     IF RG-SPIN-TAB-COUNT >= 2 AND WS-TRIG-TOTAL-NUMS > ZERO
007490         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT - 1.
007500         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-CMP-NUM.
007510         MOVE 'N' TO WS-TRIG-FOUND-SW.
007520         PERFORM 2012-CHECK-ONE-TRIGGER THRU 2012-EXIT
007530             VARYING RG-SUB FROM 1 BY 1
007540             UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS OR WS-TRIG-FOUND.
007550         IF WS-TRIG-FOUND
007560             SET WS-RULE-MATCHED TO TRUE
007570             MOVE WS-RTB-SUGGESTED-NUMBERS
007580                 (RG-RULE-TAB-IDX) TO WS-RULE-SUGGESTION
007590             MOVE
007600              'TRIGGER NUMBER DUE BACK TWO SPINS AGO'
007610                 TO WS-RULE-REASON
007620         END-IF
007630     END-IF.
007640 2020-EXIT.
007650     EXIT.
007660 EJECT
007670*****************************************************************
007680*    GROUP_CORRELATION - TRIGGER-NUMBERS CARRIES A CORRELATED   *
007690*    GROUP.  MATCHES WHEN THE LAST SPIN IS A MEMBER OF THE      *
007700*    GROUP.  DEFAULT SUGGESTION IS THE REST OF THE GROUP PLUS   *
007710*    EACH MEMBER'S TWO WHEEL-NEIGHBORS ON EITHER SIDE, MINUS    *
007720*    THE LAST SPIN ITSELF, DEDUPLICATED IN INSERTION ORDER AND  *
007730*    CAPPED AT 15.                                               *
007740*****************************************************************
007750 2030-EVAL-GROUP-CORR.
007760     PERFORM 2015-PARSE-TRIGGER-NUMBERS THRU 2015-EXIT.
007770     IF RG-SPIN-TAB-COUNT > ZERO AND WS-TRIG-TOTAL-NUMS > ZERO
007780         MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-COUNT)
007790             TO WS-CMP-NUM
007800         MOVE 'N' TO WS-TRIG-FOUND-SW
007810         PERFORM 2012-CHECK-ONE-TRIGGER THRU 2012-EXIT
007820             VARYING RG-SUB FROM 1 BY 1
007830             UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS OR WS-TRIG-FOUND
007840         IF WS-TRIG-FOUND
007850             SET WS-RULE-MATCHED TO TRUE
007860             MOVE 'LAST SPIN IS A MEMBER OF A CORRELATED GROUP'
007870                 TO WS-RULE-REASON
007880             IF WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
007890                 NOT = SPACES
007900                 MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
007910                     TO WS-RULE-SUGGESTION
007920             ELSE
007930                 PERFORM 2032-BUILD-GROUP-SUGGESTION
007940                     THRU 2032-EXIT
007950             END-IF
007960         END-IF
007970     END-IF.
007980 2030-EXIT.
007990     EXIT.
008000 2032-BUILD-GROUP-SUGGESTION.
008010     INITIALIZE RG-ORDERED-LIST-AREA.
008020     MOVE 15 TO WS-OLIST-CAP.
008030     PERFORM 2033-ADD-ONE-GROUP-MEMBER THRU 2033-EXIT
008040         VARYING RG-SUB FROM 1 BY 1
008050         UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS.
008060     PERFORM 2034-ADD-MEMBER-NEIGHBORS THRU 2034-EXIT
008070         VARYING RG-SUB FROM 1 BY 1
008080         UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS.
008090     PERFORM 9110-BUILD-OLIST-CSV THRU 9110-EXIT.
008100 2032-EXIT.
008110     EXIT.
008120 2033-ADD-ONE-GROUP-MEMBER.
008130     IF WS-TRIG-NUM-TBL (RG-SUB) NOT = WS-CMP-NUM
008140         MOVE WS-TRIG-NUM-TBL (RG-SUB) TO WS-CAND-NUM
008150         PERFORM 9100-APPEND-OLIST-CANDIDATE THRU 9100-EXIT
008160     END-IF.
008170 2033-EXIT.
008180     EXIT.
008190 2034-ADD-MEMBER-NEIGHBORS.
008200     MOVE WS-TRIG-NUM-TBL (RG-SUB) TO WS-NEIGHBOR-BASE-NUM.
008210     PERFORM 2036-FIND-BASE-WHEEL-POS THRU 2036-EXIT.
008220     IF RG-FOUND
008230         MOVE -2 TO WS-NEIGHBOR-OFFSET.
008240         PERFORM 2038-ADD-ONE-NEIGHBOR THRU 2038-EXIT.
008250         MOVE -1 TO WS-NEIGHBOR-OFFSET.
008260         PERFORM 2038-ADD-ONE-NEIGHBOR THRU 2038-EXIT.
008270         MOVE 1 TO WS-NEIGHBOR-OFFSET.
008280         PERFORM 2038-ADD-ONE-NEIGHBOR THRU 2038-EXIT.
008290         MOVE 2 TO WS-NEIGHBOR-OFFSET.
008300         PERFORM 2038-ADD-ONE-NEIGHBOR THRU 2038-EXIT.
008310     END-IF.
008320 2034-EXIT.
008330     EXIT.
008340 2036-FIND-BASE-WHEEL-POS.
008350     SET RG-NOT-FOUND TO TRUE.
008360     PERFORM 2037-TEST-ONE-WHEEL-POS THRU 2037-EXIT
008370         VARYING RG-WHEEL-IDX FROM 1 BY 1
008380         UNTIL RG-WHEEL-IDX > 37 OR RG-FOUND.
008390 2036-EXIT.
008400     EXIT.
008410 2037-TEST-ONE-WHEEL-POS.
008420     IF RG-WHEEL-POS-NUM (RG-WHEEL-IDX) = WS-NEIGHBOR-BASE-NUM
008430         SET RG-FOUND TO TRUE
008440         SET WS-WHEEL-POS-FOUND TO RG-WHEEL-IDX
008450     END-IF.
008460 2037-EXIT.
008470     EXIT.
008480 2038-ADD-ONE-NEIGHBOR.
008490     COMPUTE WS-NEIGHBOR-POS =
008500         WS-WHEEL-POS-FOUND + WS-NEIGHBOR-OFFSET.
008510     IF WS-NEIGHBOR-POS < 1
008520         ADD 37 TO WS-NEIGHBOR-POS
008530     END-IF.
008540     IF WS-NEIGHBOR-POS > 37
008550         SUBTRACT 37 FROM WS-NEIGHBOR-POS
008560     END-IF.
008570     SET RG-WHEEL-IDX TO WS-NEIGHBOR-POS.
008580     MOVE RG-WHEEL-POS-NUM (RG-WHEEL-IDX) TO WS-CAND-NUM.
008590     IF WS-CAND-NUM NOT = WS-CMP-NUM
008600         PERFORM 9100-APPEND-OLIST-CANDIDATE THRU 9100-EXIT
008610     END-IF.
008620 2038-EXIT.
008630     EXIT.
008640 EJECT
008650*****************************************************************
008660*    SEQUENCE - MATCHES WHEN THE MOST RECENT SPINS EQUAL THE    *
008670*    TRIGGER LIST EXACTLY, IN ORDER, WITH THE LAST LISTED       *
008680*    TRIGGER NUMBER EQUAL TO THE MOST RECENT SPIN.              *
008690*****************************************************************
008700 2040-EVAL-SEQUENCE.
008710     PERFORM 2015-PARSE-TRIGGER-NUMBERS THRU 2015-EXIT.
008720     IF WS-TRIG-TOTAL-NUMS > ZERO
008730         AND RG-SPIN-TAB-COUNT NOT < WS-TRIG-TOTAL-NUMS
008740         SET WS-SEQ-STILL-MATCHING TO TRUE
008750         PERFORM 2042-COMPARE-ONE-SEQ-POS THRU 2042-EXIT
008760             VARYING RG-SUB FROM 1 BY 1
008770             UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS
008780                 OR NOT WS-SEQ-STILL-MATCHING
008790         IF WS-SEQ-STILL-MATCHING
008800             SET WS-RULE-MATCHED TO TRUE
008810             MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
008820                 TO WS-RULE-SUGGESTION
008830             MOVE 'RECENT SPIN SEQUENCE MATCHES TRIGGER'
008840                 TO WS-RULE-REASON
008850         END-IF
008860     END-IF.
008870 2040-EXIT.
008880     EXIT.
008890 2042-COMPARE-ONE-SEQ-POS.
008900     COMPUTE WS-TBL-SUB =
008910         RG-SPIN-TAB-COUNT - WS-TRIG-TOTAL-NUMS + RG-SUB.
008920     IF WS-SPIN-TAB-NUMBER (WS-TBL-SUB)
008930         NOT = WS-TRIG-NUM-TBL (RG-SUB)
008940         MOVE 'N' TO WS-SEQ-MATCH-SW
008950     END-IF.
008960 2042-EXIT.
008970     EXIT.
008980 EJECT
008990*****************************************************************
009000*    LAST-5-SPIN WINDOW COUNT - HOW MANY TIMES WS-CAND-NUM      *
009010*    APPEARED AMONG THE LAST FIVE SPINS EXAMINED - SHARED BY    *
009020*    HOT_STREAK, COLD_NUMBER AND STREAK_BREAKER.                 *
009030*****************************************************************
009040 2054-COUNT-CAND-IN-WINDOW.
009050     MOVE ZERO TO WS-CAND-COUNT.
009060     COMPUTE WS-WIN5-START = RG-SPIN-TAB-COUNT - 4.
009070     IF WS-WIN5-START < 1
009080         MOVE 1 TO WS-WIN5-START
009090     END-IF.
009100     IF RG-SPIN-TAB-COUNT > ZERO
009110         PERFORM 2056-COUNT-ONE-WIN5-POS THRU 2056-EXIT
009120             VARYING RG-SPIN-TAB-IDX FROM WS-WIN5-START BY 1
009130             UNTIL RG-SPIN-TAB-IDX > RG-SPIN-TAB-COUNT
009140     END-IF.
009150 2054-EXIT.
009160     EXIT.
009170 2056-COUNT-ONE-WIN5-POS.
009180     IF WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX) = WS-CAND-NUM
009190         ADD 1 TO WS-CAND-COUNT
009200     END-IF.
009210 2056-EXIT.
009220     EXIT.
009230 EJECT
009240*****************************************************************
009250*    HOT_STREAK - FIRST TRIGGER NUMBER THAT APPEARED TWICE OR   *
009260*    MORE IN THE LAST 5 SPINS WINS.                              *
009270*****************************************************************
009280 2050-EVAL-HOT-STREAK.
009290     PERFORM 2015-PARSE-TRIGGER-NUMBERS THRU 2015-EXIT.
009300     MOVE 'N' TO WS-RULE-SCAN-FOUND-SW.
009310     IF WS-TRIG-TOTAL-NUMS > ZERO
009320         PERFORM 2052-CHECK-ONE-HOT-TRIGGER THRU 2052-EXIT
009330             VARYING RG-SUB FROM 1 BY 1
009340             UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS
009350                 OR WS-RULE-SCAN-FOUND
009360     END-IF.
009370     IF WS-RULE-SCAN-FOUND
009380         SET WS-RULE-MATCHED TO TRUE
009390         MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
009400             TO WS-RULE-SUGGESTION
009410         MOVE 'TRIGGER NUMBER HOT IN LAST 5 SPINS'
009420             TO WS-RULE-REASON
009430     END-IF.
009440 2050-EXIT.
009450     EXIT.
009460 2052-CHECK-ONE-HOT-TRIGGER.
009470     MOVE WS-TRIG-NUM-TBL (RG-SUB) TO WS-CAND-NUM.
009480     PERFORM 2054-COUNT-CAND-IN-WINDOW THRU 2054-EXIT.
009490     IF WS-CAND-COUNT NOT < 2
009500         SET WS-RULE-SCAN-FOUND TO TRUE
009510     END-IF.
009520 2052-EXIT.
009530     EXIT.
009540 EJECT
009550*****************************************************************
009560*    COLD_NUMBER - FIRST TRIGGER NUMBER ABSENT FROM THE LAST 5  *
009570*    SPINS ENTIRELY WINS.                                        *
009580*****************************************************************
009590 2060-EVAL-COLD-NUMBER.
009600     PERFORM 2015-PARSE-TRIGGER-NUMBERS THRU 2015-EXIT.
009610     MOVE 'N' TO WS-RULE-SCAN-FOUND-SW.
009620     IF WS-TRIG-TOTAL-NUMS > ZERO
009630         PERFORM 2062-CHECK-ONE-COLD-TRIGGER THRU 2062-EXIT
009640             VARYING RG-SUB FROM 1 BY 1
009650             UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS
009660                 OR WS-RULE-SCAN-FOUND
009670     END-IF.
009680     IF WS-RULE-SCAN-FOUND
009690         SET WS-RULE-MATCHED TO TRUE
009700         MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
009710             TO WS-RULE-SUGGESTION
009720         MOVE 'TRIGGER NUMBER ABSENT FROM LAST 5 SPINS'
009730             TO WS-RULE-REASON
009740     END-IF.
009750 2060-EXIT.
009760     EXIT.
009770 2062-CHECK-ONE-COLD-TRIGGER.
009780     MOVE WS-TRIG-NUM-TBL (RG-SUB) TO WS-CAND-NUM.
009790     PERFORM 2054-COUNT-CAND-IN-WINDOW THRU 2054-EXIT.
009800     IF WS-CAND-COUNT = ZERO
009810         SET WS-RULE-SCAN-FOUND TO TRUE
009820     END-IF.
009830 2062-EXIT.
009840     EXIT.
009850 EJECT
009860*****************************************************************
009870*    TIME_BASED - MATCHES ONCE A SESSION HAS 50 OR MORE SPINS   *
009880*    ON FILE - TRIGGER/SUGGESTED-NUMBERS ARE NOT CONSULTED.     *
009890*****************************************************************
009900 2070-EVAL-TIME-BASED.
009910     IF RG-SPIN-TAB-COUNT NOT < 50
009920         SET WS-RULE-MATCHED TO TRUE
009930         MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
009940             TO WS-RULE-SUGGESTION
009950         MOVE 'SESSION HAS 50 OR MORE SPINS EXAMINED'
009960             TO WS-RULE-REASON
009970     END-IF.
009980 2070-EXIT.
009990     EXIT.
010000 EJECT
010010*****************************************************************
010020*    COLOR_ALTERNATION - MATCHES WHEN THE LAST 3 SPINS WERE ALL *
010030*    THE SAME COLOR.  DEFAULT SUGGESTION IS EVERY NUMBER OF THE *
010040*    OPPOSITE COLOR.                                             *
010050*****************************************************************
010060 2080-EVAL-COLOR-ALT.
010070     IF RG-SPIN-TAB-COUNT NOT < 3
010080         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT.
010090         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-CLASS-NUM.
010100         PERFORM 1100-CLASSIFY-COLOR THRU 1100-EXIT.
010110         MOVE WS-CLASS-COLOR TO WS-ALT-COLOR-0.
010120         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT - 1.
010130         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-CLASS-NUM.
010140         PERFORM 1100-CLASSIFY-COLOR THRU 1100-EXIT.
010150         MOVE WS-CLASS-COLOR TO WS-ALT-COLOR-1.
010160         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT - 2.
010170         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-CLASS-NUM.
010180         PERFORM 1100-CLASSIFY-COLOR THRU 1100-EXIT.
010190         MOVE WS-CLASS-COLOR TO WS-ALT-COLOR-2.
010200         IF (WS-ALT-COLOR-0 = 'R' AND WS-ALT-COLOR-1 = 'R'
010210                 AND WS-ALT-COLOR-2 = 'R')
010220             OR (WS-ALT-COLOR-0 = 'B' AND WS-ALT-COLOR-1 = 'B'
010230                 AND WS-ALT-COLOR-2 = 'B')
010240             SET WS-RULE-MATCHED TO TRUE
010250             MOVE 'LAST 3 SPINS SAME COLOR' TO WS-RULE-REASON
010260             IF WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
010270                 NOT = SPACES
010280                 MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
010290                     TO WS-RULE-SUGGESTION
010300             ELSE
010310                 PERFORM 2082-BUILD-OPPOSITE-COLOR THRU 2082-EXIT
010320             END-IF
010330         END-IF
010340     END-IF.
010350 2080-EXIT.
010360     EXIT.
010370 2082-BUILD-OPPOSITE-COLOR.
010380     MOVE SPACES TO WS-RULE-SUGGESTION.
010390     MOVE 1 TO WS-CSV-PTR.
010400     MOVE ZERO TO WS-COLOR-BUILT-CNT.
010410     IF WS-ALT-COLOR-0 = 'R'
010420         MOVE 'B' TO WS-TARGET-COLOR
010430     ELSE
010440         MOVE 'R' TO WS-TARGET-COLOR
010450     END-IF.
010460     PERFORM 2084-APPEND-IF-TARGET-COLOR THRU 2084-EXIT
010470         VARYING WS-SCAN-NUM FROM 1 BY 1 UNTIL WS-SCAN-NUM > 36.
010480 2082-EXIT.
010490     EXIT.
010500 2084-APPEND-IF-TARGET-COLOR.
010510     MOVE WS-SCAN-NUM TO WS-CLASS-NUM.
010520     PERFORM 1100-CLASSIFY-COLOR THRU 1100-EXIT.
010530     IF WS-CLASS-COLOR = WS-TARGET-COLOR
010540         IF WS-COLOR-BUILT-CNT > ZERO
010550             STRING ',' DELIMITED BY SIZE
010560                 INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
010570         END-IF
010580         MOVE WS-SCAN-NUM TO WS-CSV-DISPLAY-NUM
010590         STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
010600             INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
010610         ADD 1 TO WS-COLOR-BUILT-CNT
010620     END-IF.
010630 2084-EXIT.
010640     EXIT.
010650 EJECT
010660*****************************************************************
010670*    SECTOR_BOUNCE - TRIGGER-NUMBERS CARRIES A SET OF WHEEL     *
010680*    SECTOR IDS (0-9=0, 10-19=1, 20-29=2, 30-36=3).  MATCHES     *
010690*    WHEN THE LAST SPIN FALLS IN ONE OF THE TRIGGER SECTORS.     *
010700*****************************************************************
010710 2090-EVAL-SECTOR-BOUNCE.
010720     PERFORM 2015-PARSE-TRIGGER-NUMBERS THRU 2015-EXIT.
010730     IF RG-SPIN-TAB-COUNT > ZERO AND WS-TRIG-TOTAL-NUMS > ZERO
010740         MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-COUNT)
010750             TO WS-CLASS-NUM
010760         PERFORM 1130-CLASSIFY-SECTOR THRU 1130-EXIT
010770         MOVE 'N' TO WS-RULE-SCAN-FOUND-SW
010780         PERFORM 2092-CHECK-ONE-SECTOR-TRIG THRU 2092-EXIT
010790             VARYING RG-SUB FROM 1 BY 1
010800             UNTIL RG-SUB > WS-TRIG-TOTAL-NUMS
010810                 OR WS-RULE-SCAN-FOUND
010820         IF WS-RULE-SCAN-FOUND
010830             SET WS-RULE-MATCHED TO TRUE
010840             MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
010850                 TO WS-RULE-SUGGESTION
010860             MOVE 'LAST SPIN SECTOR IN TRIGGER SECTOR SET'
010870                 TO WS-RULE-REASON
010880         END-IF
010890     END-IF.
010900 2090-EXIT.
010910     EXIT.
010920 2092-CHECK-ONE-SECTOR-TRIG.
010930     IF WS-TRIG-NUM-TBL (RG-SUB) = WS-CLASS-SECTOR
010940         SET WS-RULE-SCAN-FOUND TO TRUE
010950     END-IF.
010960 2092-EXIT.
010970     EXIT.
010980 EJECT
010990*****************************************************************
011000*    DOZEN_CYCLE - MATCHES WHEN ONE DOZEN TOOK 3 OR MORE OF THE *
011010*    LAST 5 SPINS.  DEFAULT SUGGESTION IS THE OTHER TWO DOZENS, *
011020*    CAPPED AT 12 NUMBERS.                                       *
011030*****************************************************************
011040 2100-EVAL-DOZEN-CYCLE.
011050     IF RG-SPIN-TAB-COUNT NOT < 3
011060         INITIALIZE RG-DOZEN-TALLY-AREA.
011070         COMPUTE WS-WIN5-START = RG-SPIN-TAB-COUNT - 4.
011080         IF WS-WIN5-START < 1
011090             MOVE 1 TO WS-WIN5-START
011100         END-IF.
011110         PERFORM 2102-TALLY-ONE-DOZEN-POS THRU 2102-EXIT
011120             VARYING RG-SPIN-TAB-IDX FROM WS-WIN5-START
011130             BY 1 UNTIL RG-SPIN-TAB-IDX > RG-SPIN-TAB-COUNT.
011140         MOVE ZERO TO WS-HOT-DOZEN.
011150         PERFORM 2104-CHECK-ONE-DOZEN THRU 2104-EXIT
011160             VARYING RG-DZ-IDX FROM 1 BY 1
011170             UNTIL RG-DZ-IDX > 3 OR WS-HOT-DOZEN > ZERO.
011180         IF WS-HOT-DOZEN > ZERO
011190             SET WS-RULE-MATCHED TO TRUE
011200             MOVE 'DOZEN HOT IN LAST 5 SPINS' TO WS-RULE-REASON
011210             IF WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
011220                 NOT = SPACES
011230                 MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
011240                     TO WS-RULE-SUGGESTION
011250             ELSE
011260                 PERFORM 2106-BUILD-OTHER-DOZENS THRU 2106-EXIT
011270             END-IF
011280         END-IF
011290     END-IF.
011300 2100-EXIT.
011310     EXIT.
011320 2102-TALLY-ONE-DOZEN-POS.
011330     MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX) TO WS-CLASS-NUM.
011340     PERFORM 1120-CLASSIFY-DOZEN THRU 1120-EXIT.
011350     IF WS-CLASS-DOZEN > ZERO
011360         ADD 1 TO WS-DOZEN-TALLY (WS-CLASS-DOZEN)
011370     END-IF.
011380 2102-EXIT.
011390     EXIT.
011400 2104-CHECK-ONE-DOZEN.
011410     IF WS-DOZEN-TALLY (RG-DZ-IDX) NOT < 3
011420         SET WS-HOT-DOZEN TO RG-DZ-IDX
011430     END-IF.
011440 2104-EXIT.
011450     EXIT.
011460 2106-BUILD-OTHER-DOZENS.
011470     MOVE SPACES TO WS-RULE-SUGGESTION.
011480     MOVE 1 TO WS-CSV-PTR.
011490     MOVE ZERO TO WS-DOZEN-BUILT-CNT.
011500     PERFORM 2108-APPEND-IF-OTHER-DOZEN THRU 2108-EXIT
011510         VARYING WS-SCAN-NUM FROM 1 BY 1
011520         UNTIL WS-SCAN-NUM > 36 OR WS-DOZEN-BUILT-CNT NOT < 12.
011530 2106-EXIT.
011540     EXIT.
011550 2108-APPEND-IF-OTHER-DOZEN.
011560     MOVE WS-SCAN-NUM TO WS-CLASS-NUM.
011570     PERFORM 1120-CLASSIFY-DOZEN THRU 1120-EXIT.
011580     IF WS-CLASS-DOZEN NOT = WS-HOT-DOZEN
011590         IF WS-DOZEN-BUILT-CNT > ZERO
011600             STRING ',' DELIMITED BY SIZE
011610                 INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
011620         END-IF
011630         MOVE WS-SCAN-NUM TO WS-CSV-DISPLAY-NUM
011640         STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
011650             INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
011660         ADD 1 TO WS-DOZEN-BUILT-CNT
011670     END-IF.
011680 2108-EXIT.
011690     EXIT.
011700 EJECT
011710*****************************************************************
011720*    EVEN_ODD_PATTERN - MATCHES WHEN THE LAST 3 SPINS WERE ALL  *
011730*    EVEN OR ALL ODD.  ZERO COUNTS AS NEITHER AND BREAKS THE     *
011740*    STREAK.  DEFAULT SUGGESTION IS EVERY NUMBER OF THE OPPOSITE *
011750*    PARITY.                                                     *
011760*****************************************************************
011770 2110-EVAL-EVEN-ODD.
011780     IF RG-SPIN-TAB-COUNT NOT < 3
011790         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT.
011800         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-CLASS-NUM.
011810         PERFORM 1110-CLASSIFY-PARITY THRU 1110-EXIT.
011820         MOVE WS-CLASS-PARITY TO WS-PAR-0.
011830         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT - 1.
011840         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-CLASS-NUM.
011850         PERFORM 1110-CLASSIFY-PARITY THRU 1110-EXIT.
011860         MOVE WS-CLASS-PARITY TO WS-PAR-1.
011870         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT - 2.
011880         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-CLASS-NUM.
011890         PERFORM 1110-CLASSIFY-PARITY THRU 1110-EXIT.
011900         MOVE WS-CLASS-PARITY TO WS-PAR-2.
011910         IF (WS-PAR-0 = 'E' AND WS-PAR-1 = 'E'
011920                 AND WS-PAR-2 = 'E')
011930             OR (WS-PAR-0 = 'O' AND WS-PAR-1 = 'O'
011940                 AND WS-PAR-2 = 'O')
011950             SET WS-RULE-MATCHED TO TRUE
011960             MOVE 'LAST 3 SPINS SAME PARITY' TO WS-RULE-REASON
011970             IF WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
011980                 NOT = SPACES
011990                 MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
012000                     TO WS-RULE-SUGGESTION
012010             ELSE
012020                 PERFORM 2112-BUILD-OPPOSITE-PARITY
012030                     THRU 2112-EXIT
012040             END-IF
012050         END-IF
012060     END-IF.
012070 2110-EXIT.
012080     EXIT.
012090 2112-BUILD-OPPOSITE-PARITY.
012100     MOVE SPACES TO WS-RULE-SUGGESTION.
012110     MOVE 1 TO WS-CSV-PTR.
012120     MOVE ZERO TO WS-PARITY-BUILT-CNT.
012130     IF WS-PAR-0 = 'E'
012140         MOVE 'O' TO WS-TARGET-PARITY
012150     ELSE
012160         MOVE 'E' TO WS-TARGET-PARITY
012170     END-IF.
012180     PERFORM 2114-APPEND-IF-TARGET-PAR THRU 2114-EXIT
012190         VARYING WS-SCAN-NUM FROM 1 BY 1 UNTIL WS-SCAN-NUM > 36.
012200 2112-EXIT.
012210     EXIT.
012220 2114-APPEND-IF-TARGET-PAR.
012230     MOVE WS-SCAN-NUM TO WS-CLASS-NUM.
012240     PERFORM 1110-CLASSIFY-PARITY THRU 1110-EXIT.
012250     IF WS-CLASS-PARITY = WS-TARGET-PARITY
012260         IF WS-PARITY-BUILT-CNT > ZERO
012270             STRING ',' DELIMITED BY SIZE
012280                 INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
012290         END-IF
012300         MOVE WS-SCAN-NUM TO WS-CSV-DISPLAY-NUM
012310         STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
012320             INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
012330         ADD 1 TO WS-PARITY-BUILT-CNT
012340     END-IF.
012350 2114-EXIT.
012360     EXIT.
012370 EJECT
012380*****************************************************************
012390*    REPEATING_DISTANCE - DISTANCE IS THE ABSOLUTE DIFFERENCE   *
012400*    BETWEEN THE LAST TWO SPINS.  SUGGESTION IS THE LAST SPIN   *
012410*    PLUS AND MINUS THAT DISTANCE, EACH KEPT ONLY IF IT FALLS   *
012420*    ON THE WHEEL.  MATCHES WHENEVER THAT SET IS NOT EMPTY -    *
012430*    TRIGGER AND SUGGESTED-NUMBERS ON THE RULE ARE NOT USED.     *
012440*****************************************************************
012450 2120-EVAL-REPEAT-DIST.
012460     IF RG-SPIN-TAB-COUNT NOT < 2
012470         MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-COUNT)
012480             TO WS-RD-SPIN-0.
012490         COMPUTE WS-TBL-SUB = RG-SPIN-TAB-COUNT - 1.
012500         MOVE WS-SPIN-TAB-NUMBER (WS-TBL-SUB) TO WS-RD-SPIN-1.
012510         COMPUTE WS-RD-DISTANCE = WS-RD-SPIN-0 - WS-RD-SPIN-1.
012520         IF WS-RD-DISTANCE < 0
012530             COMPUTE WS-RD-DISTANCE = WS-RD-DISTANCE * -1
012540         END-IF.
012550         MOVE SPACES TO WS-RULE-SUGGESTION.
012560         MOVE 1 TO WS-CSV-PTR.
012570         MOVE ZERO TO WS-RD-BUILT-CNT.
012580         COMPUTE WS-RD-CAND = WS-RD-SPIN-0 + WS-RD-DISTANCE.
012590         IF WS-RD-CAND NOT < 0 AND WS-RD-CAND NOT > 36
012600             PERFORM 2122-APPEND-ONE-RD-CAND THRU 2122-EXIT
012610         END-IF.
012620         COMPUTE WS-RD-CAND = WS-RD-SPIN-0 - WS-RD-DISTANCE.
012630         IF WS-RD-CAND NOT < 0 AND WS-RD-CAND NOT > 36
012640             PERFORM 2122-APPEND-ONE-RD-CAND THRU 2122-EXIT
012650         END-IF.
012660         IF WS-RD-BUILT-CNT > ZERO
012670             SET WS-RULE-MATCHED TO TRUE
012680             MOVE 'REPEATING DISTANCE FROM LAST TWO SPINS'
012690                 TO WS-RULE-REASON
012700         END-IF
012710     END-IF.
012720 2120-EXIT.
012730     EXIT.
012740 2122-APPEND-ONE-RD-CAND.
012750     IF WS-RD-BUILT-CNT > ZERO
012760         STRING ',' DELIMITED BY SIZE
012770             INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
012780     END-IF.
012790     MOVE WS-RD-CAND TO WS-CSV-DISPLAY-NUM.
012800     STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
012810         INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR.
012820     ADD 1 TO WS-RD-BUILT-CNT.
012830 2122-EXIT.
012840     EXIT.
012850 EJECT
012860*****************************************************************
012870*    MIRROR_NUMBERS - SUGGESTION IS THE WHEEL NUMBER SITTING    *
012880*    DIRECTLY OPPOSITE THE LAST SPIN (18 POSITIONS AROUND).     *
012890*    TRIGGER/SUGGESTED-NUMBERS ON THE RULE ARE NOT USED.         *
012900*****************************************************************
012910 2130-EVAL-MIRROR.
012920     IF RG-SPIN-TAB-COUNT > ZERO
012930         MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-COUNT)
012940             TO WS-NEIGHBOR-BASE-NUM
012950         PERFORM 2036-FIND-BASE-WHEEL-POS THRU 2036-EXIT
012960         IF RG-FOUND
012970             COMPUTE WS-MIRROR-POS = WS-WHEEL-POS-FOUND + 18
012980             IF WS-MIRROR-POS > 37
012990                 SUBTRACT 37 FROM WS-MIRROR-POS
013000             END-IF
013010             SET RG-WHEEL-IDX TO WS-MIRROR-POS
013020             MOVE RG-WHEEL-POS-NUM (RG-WHEEL-IDX)
013030                 TO WS-CSV-DISPLAY-NUM
013040             MOVE SPACES TO WS-RULE-SUGGESTION
013050             MOVE 1 TO WS-CSV-PTR
013060             STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
013070                 INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
013080             SET WS-RULE-MATCHED TO TRUE
013090             MOVE 'MIRROR OF LAST SPIN ON WHEEL'
013100                 TO WS-RULE-REASON
013110         END-IF
013120     END-IF.
013130 2130-EXIT.
013140     EXIT.
013150 EJECT
013160*****************************************************************
013170*    GAP_PATTERN - SPLITS THE SESSION INTO A DURING-GAP WINDOW  *
013180*    (THE LAST 20 SPINS) AND A BEFORE-GAP WINDOW (EVERYTHING     *
013190*    EARLIER).  SUGGESTION IS EVERY NUMBER SEEN BEFORE THE GAP   *
013200*    BUT NOT DURING IT, CAPPED AT 5 UNLESS THE RULE CARRIES AN   *
013210*    EXPLICIT SUGGESTED-NUMBERS LIST.  NEEDS AT LEAST 21 SPINS.  *
013220*****************************************************************
013230 2140-EVAL-GAP-PATTERN.
013240     IF RG-SPIN-TAB-COUNT NOT < 21
013250         INITIALIZE RG-GAP-TABLE-AREA.
013260         COMPUTE WS-GAP-DURING-START = RG-SPIN-TAB-COUNT - 19.
013270         PERFORM 2142-MARK-ONE-DURING-POS THRU 2142-EXIT
013280             VARYING RG-SPIN-TAB-IDX FROM WS-GAP-DURING-START
013290             BY 1 UNTIL RG-SPIN-TAB-IDX > RG-SPIN-TAB-COUNT.
013300         PERFORM 2144-MARK-ONE-BEFORE-POS THRU 2144-EXIT
013310             VARYING RG-SPIN-TAB-IDX FROM 1 BY 1
013320             UNTIL RG-SPIN-TAB-IDX > WS-GAP-DURING-START - 1.
013330         MOVE ZERO TO WS-GAP-CAND-CNT.
013340         PERFORM 2146-COUNT-GAP-CANDIDATES THRU 2146-EXIT
013350             VARYING WS-SCAN-NUM FROM 0 BY 1
013360             UNTIL WS-SCAN-NUM > 36.
013370         IF WS-GAP-CAND-CNT > ZERO
013380             SET WS-RULE-MATCHED TO TRUE
013390             MOVE
013400              'NUMBERS SEEN BEFORE GAP, ABSENT DURING GAP'
013410                 TO WS-RULE-REASON
013420             IF WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
013430                 NOT = SPACES
013440                 MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
013450                     TO WS-RULE-SUGGESTION
013460             ELSE
013470                 PERFORM 2148-BUILD-GAP-CSV THRU 2148-EXIT
013480             END-IF
013490         END-IF
013500     END-IF.
013510 2140-EXIT.
013520     EXIT.
013530 2142-MARK-ONE-DURING-POS.
013540     COMPUTE WS-TBL-SUB =
013550         WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX) + 1.
013560     SET WS-GAP-DURING-YES (WS-TBL-SUB) TO TRUE.
013570 2142-EXIT.
013580     EXIT.
013590 2144-MARK-ONE-BEFORE-POS.
013600     COMPUTE WS-TBL-SUB =
013610         WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX) + 1.
013620     SET WS-GAP-BEFORE-YES (WS-TBL-SUB) TO TRUE.
013630 2144-EXIT.
013640     EXIT.
013650 2146-COUNT-GAP-CANDIDATES.
013660     COMPUTE WS-TBL-SUB = WS-SCAN-NUM + 1.
013670     IF WS-GAP-BEFORE-YES (WS-TBL-SUB)
013680         AND NOT WS-GAP-DURING-YES (WS-TBL-SUB)
013690         ADD 1 TO WS-GAP-CAND-CNT
013700     END-IF.
013710 2146-EXIT.
013720     EXIT.
013730 2148-BUILD-GAP-CSV.
013740     MOVE SPACES TO WS-RULE-SUGGESTION.
013750     MOVE 1 TO WS-CSV-PTR.
013760     MOVE ZERO TO WS-GAP-BUILT-CNT.
013770     PERFORM 2149-APPEND-IF-GAP-CAND THRU 2149-EXIT
013780         VARYING WS-SCAN-NUM FROM 0 BY 1
013790         UNTIL WS-SCAN-NUM > 36 OR WS-GAP-BUILT-CNT NOT < 5.
013800 2148-EXIT.
013810     EXIT.
013820 2149-APPEND-IF-GAP-CAND.
013830     COMPUTE WS-TBL-SUB = WS-SCAN-NUM + 1.
013840     IF WS-GAP-BEFORE-YES (WS-TBL-SUB)
013850         AND NOT WS-GAP-DURING-YES (WS-TBL-SUB)
013860         IF WS-GAP-BUILT-CNT > ZERO
013870             STRING ',' DELIMITED BY SIZE
013880                 INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
013890         END-IF
013900         MOVE WS-SCAN-NUM TO WS-CSV-DISPLAY-NUM
013910         STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
013920             INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
013930         ADD 1 TO WS-GAP-BUILT-CNT
013940     END-IF.
013950 2149-EXIT.
013960     EXIT.
013970 EJECT
013980*****************************************************************
013990*    STREAK_BREAKER - SCANS THE LAST 5 SPINS OLDEST TO NEWEST.  *
014000*    THE FIRST NUMBER FOUND REPEATING TWICE OR MORE IN THAT     *
014010*    WINDOW WINS.  DEFAULT SUGGESTION IS THAT NUMBER'S OPPOSITE *
014020*    COLOR UNIONED WITH ITS OPPOSITE PARITY, DEDUPLICATED AND    *
014030*    CAPPED AT 10.                                               *
014040*****************************************************************
014050 2150-EVAL-STREAK-BREAKER.
014060     IF RG-SPIN-TAB-COUNT NOT < 5
014070         COMPUTE WS-WIN5-START = RG-SPIN-TAB-COUNT - 4.
014080         MOVE 'N' TO WS-RULE-SCAN-FOUND-SW.
014090         PERFORM 2152-CHECK-ONE-STREAK-POS THRU 2152-EXIT
014100             VARYING RG-SPIN-TAB-IDX FROM WS-WIN5-START BY 1
014110             UNTIL RG-SPIN-TAB-IDX > RG-SPIN-TAB-COUNT
014120                 OR WS-RULE-SCAN-FOUND
014130         IF WS-RULE-SCAN-FOUND
014140             SET WS-RULE-MATCHED TO TRUE
014150             MOVE
014160              'REPEATED NUMBER BROKE STREAK IN LAST 5 SPINS'
014170                 TO WS-RULE-REASON
014180             IF WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
014190                 NOT = SPACES
014200                 MOVE WS-RTB-SUGGESTED-NUMBERS (RG-RULE-TAB-IDX)
014210                     TO WS-RULE-SUGGESTION
014220             ELSE
014230                 PERFORM 2154-BUILD-BREAKER-SUGGESTION
014240                     THRU 2154-EXIT
014250             END-IF
014260         END-IF
014270     END-IF.
014280 2150-EXIT.
014290     EXIT.
014300 2152-CHECK-ONE-STREAK-POS.
014310     MOVE WS-SPIN-TAB-NUMBER (RG-SPIN-TAB-IDX) TO WS-CAND-NUM.
014320     PERFORM 2054-COUNT-CAND-IN-WINDOW THRU 2054-EXIT.
014330     IF WS-CAND-COUNT NOT < 2
014340         SET WS-RULE-SCAN-FOUND TO TRUE
014350         MOVE WS-CAND-NUM TO WS-BREAKER-NUM
014360     END-IF.
014370 2152-EXIT.
014380     EXIT.
014390 2154-BUILD-BREAKER-SUGGESTION.
014400     INITIALIZE RG-ORDERED-LIST-AREA.
014410     MOVE 10 TO WS-OLIST-CAP.
014420     PERFORM 2156-ADD-OPPOSITE-COLOR THRU 2156-EXIT.
014430     PERFORM 2158-ADD-OPPOSITE-PARITY THRU 2158-EXIT.
014440     PERFORM 9110-BUILD-OLIST-CSV THRU 9110-EXIT.
014450 2154-EXIT.
014460     EXIT.
014470 2156-ADD-OPPOSITE-COLOR.
014480     MOVE WS-BREAKER-NUM TO WS-CLASS-NUM.
014490     PERFORM 1100-CLASSIFY-COLOR THRU 1100-EXIT.
014500     IF WS-CLASS-COLOR = 'R'
014510         MOVE 'B' TO WS-TARGET-COLOR
014520     ELSE
014530         MOVE 'R' TO WS-TARGET-COLOR
014540     END-IF.
014550     PERFORM 2157-ADD-IF-TARGET-COLOR THRU 2157-EXIT
014560         VARYING WS-SCAN-NUM FROM 1 BY 1
014570         UNTIL WS-SCAN-NUM > 36
014580             OR WS-OLIST-COUNT NOT < WS-OLIST-CAP.
014590 2156-EXIT.
014600     EXIT.
014610 2157-ADD-IF-TARGET-COLOR.
014620     MOVE WS-SCAN-NUM TO WS-CLASS-NUM.
014630     PERFORM 1100-CLASSIFY-COLOR THRU 1100-EXIT.
014640     IF WS-CLASS-COLOR = WS-TARGET-COLOR
014650         MOVE WS-SCAN-NUM TO WS-CAND-NUM
014660         PERFORM 9100-APPEND-OLIST-CANDIDATE THRU 9100-EXIT
014670     END-IF.
014680 2157-EXIT.
014690     EXIT.
014700 2158-ADD-OPPOSITE-PARITY.
014710     MOVE WS-BREAKER-NUM TO WS-CLASS-NUM.
014720     PERFORM 1110-CLASSIFY-PARITY THRU 1110-EXIT.
014730     IF WS-CLASS-PARITY = 'E'
014740         MOVE 'O' TO WS-TARGET-PARITY
014750     ELSE
014760         MOVE 'E' TO WS-TARGET-PARITY
014770     END-IF.
014780     PERFORM 2159-ADD-IF-TARGET-PARITY THRU 2159-EXIT
014790         VARYING WS-SCAN-NUM FROM 0 BY 1
014800         UNTIL WS-SCAN-NUM > 36
014810             OR WS-OLIST-COUNT NOT < WS-OLIST-CAP.
014820 2158-EXIT.
014830     EXIT.
014840 2159-ADD-IF-TARGET-PARITY.
014850     MOVE WS-SCAN-NUM TO WS-CLASS-NUM.
014860     PERFORM 1110-CLASSIFY-PARITY THRU 1110-EXIT.
014870     IF WS-CLASS-PARITY = WS-TARGET-PARITY
014880         MOVE WS-SCAN-NUM TO WS-CAND-NUM
014890         PERFORM 9100-APPEND-OLIST-CANDIDATE THRU 9100-EXIT
014900     END-IF.
014910 2159-EXIT.
014920     EXIT.
014930 EJECT
014940*****************************************************************
014950*    WRITE ONE RULE-EVAL RESULT RECORD FOR A MATCHED RULE.       *
014960*****************************************************************
014970 8000-WRITE-EVAL-RESULT.
014980     INITIALIZE RG-RULE-EVAL-RESULT-RECORD.
014990     MOVE RGV-SESSION-ID TO RGE-SESSION-ID.
015000     MOVE WS-RTB-RULE-ID (RG-RULE-TAB-IDX) TO RGE-RULE-ID.
015010     MOVE WS-RTB-RULE-TYPE (RG-RULE-TAB-IDX) TO RGE-RULE-TYPE.
015020     MOVE WS-RULE-SUGGESTION TO RGE-SUGGESTED-NUMBERS.
015030     MOVE WS-RULE-REASON TO RGE-REASON.
015040     WRITE RG-RULE-EVAL-RESULT-RECORD.
015050     IF NOT WS-EVLO-OK
015060         DISPLAY 'RGRULEVL - WRITE ERROR ON EVLOFL '
015070             WS-EVLO-FILE-STATUS
015080         GO TO 9999-ABEND
015090     END-IF.
015100     ADD 1 TO RG-RECS-WRITTEN-CNT.
015110 8000-EXIT.
015120     EXIT.
015130 EJECT
015140*****************************************************************
015150*    SHARED INSERTION-ORDERED SUGGESTION-LIST BUILDER.           *
015160*****************************************************************
015170 9100-APPEND-OLIST-CANDIDATE.
015180     COMPUTE WS-TBL-SUB = WS-CAND-NUM + 1.
015190     IF NOT WS-OLIST-PRESENT (WS-TBL-SUB)
015200         AND WS-OLIST-COUNT < WS-OLIST-CAP
015210         SET WS-OLIST-PRESENT (WS-TBL-SUB) TO TRUE
015220         ADD 1 TO WS-OLIST-COUNT
015230         MOVE WS-CAND-NUM TO WS-OLIST-NUM (WS-OLIST-COUNT)
015240     END-IF.
015250 9100-EXIT.
015260     EXIT.
015270 9110-BUILD-OLIST-CSV.
015280     MOVE SPACES TO WS-RULE-SUGGESTION.
015290     MOVE 1 TO WS-CSV-PTR.
015300     IF WS-OLIST-COUNT > ZERO
015310         PERFORM 9112-APPEND-ONE-OLIST-NUM THRU 9112-EXIT
015320             VARYING RG-OLIST-IDX FROM 1 BY 1
015330             UNTIL RG-OLIST-IDX > WS-OLIST-COUNT
015340     END-IF.
015350 9110-EXIT.
015360     EXIT.
015370 9112-APPEND-ONE-OLIST-NUM.
015380     IF RG-OLIST-IDX > 1
015390         STRING ',' DELIMITED BY SIZE
015400             INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR
015410     END-IF.
015420     MOVE WS-OLIST-NUM (RG-OLIST-IDX) TO WS-CSV-DISPLAY-NUM.
015430     STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
015440         INTO WS-RULE-SUGGESTION WITH POINTER WS-CSV-PTR.
015450 9112-EXIT.
015460     EXIT.
015470 EJECT
015480*****************************************************************
015490*    ABNORMAL TERMINATION                                       *
015500*****************************************************************
015510 9999-ABEND.
015520     MOVE 'Y' TO WS-RULE-ABEND-SW.
015530     DISPLAY 'RGRULEVL - ABNORMAL TERMINATION'.
015540     IF WS-RULE-ABEND-SW = 'Y'
015550         MOVE 16 TO RETURN-CODE
015560     END-IF.
015570     GOBACK.
015580 9999-EXIT.
015590     EXIT.
