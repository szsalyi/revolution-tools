000010*****************************************************************
000020*
000030*    RGHCKREQ -  SESSION HEALTH-CHECK REQUEST RECORD LAYOUT
000040*    ONE CONTROL CARD PER SESSION TO BE HEALTH-CHECKED BY
000050*    RGHLTCHK
000060*
000070* 1999-09-03 LMT TKT-4495  WRITTEN - HEALTH-CHECK REQUEST CARD
000080*
000090*****************************************************************
000100 01  RG-HEALTH-CHECK-REQUEST-RECORD.
000110     05  RGH-SESSION-ID              PIC 9(09).
000120     05  FILLER                      PIC X(11).
