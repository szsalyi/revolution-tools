000010*****************************************************************
000020*                                                               *
000030*    RGPATREC  -  PATTERN-ANALYSIS REPORT RECORD LAYOUT        *
000040*    ONE RECORD PER SESSION ANALYZED BY RGPATANL - PATTERN     *
000050*    REPORT FILE, ONE-FOR-ONE WITH THE RGPATREQ CONTROL CARDS  *
000060*                                                               *
000070* 1998-11-21 RFG TKT-4431  WRITTEN - PATTERN REPORT RECORD     *
000080* 1999-02-02 RFG TKT-4417  Y2K REVIEW - NO DATE FIELDS, N/A    *
000090*                                                               *
000100*****************************************************************
000110 01  RG-PATTERN-REPORT-RECORD.
000120     05  RGN-SESSION-ID              PIC 9(09).
000130     05  RGN-SPINS-EXAMINED          PIC 9(06).
000140     05  RGN-HOT-NUMBERS             PIC X(80).
000150     05  RGN-MISSING-NUMBERS         PIC X(80).
000160     05  RGN-CLUSTER-DESC            PIC X(80).
000170     05  RGN-SUGGESTED-NUMBERS       PIC X(80).
000180     05  RGN-MATCHING-BET-COUNT      PIC 9(06).
000190     05  FILLER                      PIC X(59).
