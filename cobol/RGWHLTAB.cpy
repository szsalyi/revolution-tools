000010*****************************************************************
000020*                                                               *
000030*    RGWHLTAB  -  WHEEL-ORDER AND COLOR/SECTOR CONSTANT TABLES *
000040*    ROULETTE CHARACTERISTICS REFERENCE DATA - COPY MEMBER     *
000050*                                                               *
000060*    SHIPPED WITH RGSESDRV, RGPATANL AND RGRULEVL.  VALUES ARE *
000070*    PHYSICAL WHEEL POSITIONS (NOT BET-TABLE LAYOUT) AND THE   *
000080*    SIMPLIFIED 3-WAY SECTOR CLASSIFICATION USED BY THE        *
000090*    PATTERN-RULE ENGINE.  DO NOT CONFUSE SECTOR-TABLE ENTRIES *
000100*    WITH A GEOMETRICALLY PRECISE FRENCH-BET SECTION MAP.      *
000110*                                                               *
000120* 1998-11-09 RFG TKT-4417  WRITTEN - WHEEL/COLOR/SECTOR TABLES *
000130* 1999-02-02 RFG TKT-4417  Y2K REVIEW - NO DATE FIELDS, N/A    *
000140*                                                               *
000150*****************************************************************
000160 01  RG-WHEEL-CONSTANTS.
000170     05  RG-WHEEL-TOTAL-POS          PIC 9(02) VALUE 37.
000180*        PHYSICAL WHEEL ORDER, POSITION 1 = WHEEL SLOT ZERO,
000190*        WRAPS MODULO RG-WHEEL-TOTAL-POS FOR NEIGHBOR LOOKUP.
000200     05  RG-WHEEL-ORDER-VALUES.
000210         10  FILLER  PIC 9(02) VALUE 00.
000220         10  FILLER  PIC 9(02) VALUE 32.
000230         10  FILLER  PIC 9(02) VALUE 15.
000240         10  FILLER  PIC 9(02) VALUE 19.
000250         10  FILLER  PIC 9(02) VALUE 04.
000260         10  FILLER  PIC 9(02) VALUE 21.
000270         10  FILLER  PIC 9(02) VALUE 02.
000280         10  FILLER  PIC 9(02) VALUE 25.
000290         10  FILLER  PIC 9(02) VALUE 17.
000300         10  FILLER  PIC 9(02) VALUE 34.
000310         10  FILLER  PIC 9(02) VALUE 06.
000320         10  FILLER  PIC 9(02) VALUE 27.
000330         10  FILLER  PIC 9(02) VALUE 13.
000340         10  FILLER  PIC 9(02) VALUE 36.
000350         10  FILLER  PIC 9(02) VALUE 11.
000360         10  FILLER  PIC 9(02) VALUE 30.
000370         10  FILLER  PIC 9(02) VALUE 08.
000380         10  FILLER  PIC 9(02) VALUE 23.
000390         10  FILLER  PIC 9(02) VALUE 10.
000400         10  FILLER  PIC 9(02) VALUE 05.
000410         10  FILLER  PIC 9(02) VALUE 24.
000420         10  FILLER  PIC 9(02) VALUE 16.
000430         10  FILLER  PIC 9(02) VALUE 33.
000440         10  FILLER  PIC 9(02) VALUE 01.
000450         10  FILLER  PIC 9(02) VALUE 20.
000460         10  FILLER  PIC 9(02) VALUE 14.
000470         10  FILLER  PIC 9(02) VALUE 31.
000480         10  FILLER  PIC 9(02) VALUE 09.
000490         10  FILLER  PIC 9(02) VALUE 22.
000500         10  FILLER  PIC 9(02) VALUE 18.
000510         10  FILLER  PIC 9(02) VALUE 29.
000520         10  FILLER  PIC 9(02) VALUE 07.
000530         10  FILLER  PIC 9(02) VALUE 28.
000540         10  FILLER  PIC 9(02) VALUE 12.
000550         10  FILLER  PIC 9(02) VALUE 35.
000560         10  FILLER  PIC 9(02) VALUE 03.
000570         10  FILLER  PIC 9(02) VALUE 26.
000580     05  RG-WHEEL-ORDER-TABLE REDEFINES RG-WHEEL-ORDER-VALUES.
000590         10  RG-WHEEL-POS-NUM        PIC 9(02)
000600                                      OCCURS 37 TIMES
000610                                      INDEXED BY RG-WHEEL-IDX.
000620*        RED-NUMBER LOOKUP TABLE (18 ENTRIES) - REMAINDER OF
000630*        1 THRU 36 NOT LISTED HERE ARE BLACK.
000640     05  RG-RED-NUMBER-VALUES.
000650         10  FILLER  PIC 9(02) VALUE 01.
000660         10  FILLER  PIC 9(02) VALUE 03.
000670         10  FILLER  PIC 9(02) VALUE 05.
000680         10  FILLER  PIC 9(02) VALUE 07.
000690         10  FILLER  PIC 9(02) VALUE 09.
000700         10  FILLER  PIC 9(02) VALUE 12.
000710         10  FILLER  PIC 9(02) VALUE 14.
000720         10  FILLER  PIC 9(02) VALUE 16.
000730         10  FILLER  PIC 9(02) VALUE 18.
000740         10  FILLER  PIC 9(02) VALUE 19.
000750         10  FILLER  PIC 9(02) VALUE 21.
000760         10  FILLER  PIC 9(02) VALUE 23.
000770         10  FILLER  PIC 9(02) VALUE 25.
000780         10  FILLER  PIC 9(02) VALUE 27.
000790         10  FILLER  PIC 9(02) VALUE 30.
000800         10  FILLER  PIC 9(02) VALUE 32.
000810         10  FILLER  PIC 9(02) VALUE 34.
000820         10  FILLER  PIC 9(02) VALUE 36.
000830     05  RG-RED-NUMBER-TABLE REDEFINES RG-RED-NUMBER-VALUES.
000840         10  RG-RED-NUMBER-ENTRY     PIC 9(02)
000850                                      OCCURS 18 TIMES
000860                                      INDEXED BY RG-RED-IDX.
000870*        VOISINS-DU-ZERO SECTOR MEMBERSHIP TABLE (17 ENTRIES) -
000880*        SIMPLIFIED 3-WAY SECTOR SPLIT, SEE HEADER BANNER NOTE.
000890     05  RG-VOISINS-VALUES.
000900         10  FILLER  PIC 9(02) VALUE 22.
000910         10  FILLER  PIC 9(02) VALUE 18.
000920         10  FILLER  PIC 9(02) VALUE 29.
000930         10  FILLER  PIC 9(02) VALUE 07.
000940         10  FILLER  PIC 9(02) VALUE 28.
000950         10  FILLER  PIC 9(02) VALUE 12.
000960         10  FILLER  PIC 9(02) VALUE 35.
000970         10  FILLER  PIC 9(02) VALUE 03.
000980         10  FILLER  PIC 9(02) VALUE 26.
000990         10  FILLER  PIC 9(02) VALUE 00.
001000         10  FILLER  PIC 9(02) VALUE 32.
001010         10  FILLER  PIC 9(02) VALUE 15.
001020         10  FILLER  PIC 9(02) VALUE 19.
001030         10  FILLER  PIC 9(02) VALUE 04.
001040         10  FILLER  PIC 9(02) VALUE 21.
001050         10  FILLER  PIC 9(02) VALUE 02.
001060         10  FILLER  PIC 9(02) VALUE 25.
001070     05  RG-VOISINS-TABLE REDEFINES RG-VOISINS-VALUES.
001080         10  RG-VOISINS-ENTRY        PIC 9(02)
001090                                      OCCURS 17 TIMES
001100                                      INDEXED BY RG-VOI-IDX.
001110*        ORPHELINS SECTOR MEMBERSHIP TABLE (8 ENTRIES).
001120     05  RG-ORPHELINS-VALUES.
001130         10  FILLER  PIC 9(02) VALUE 01.
001140         10  FILLER  PIC 9(02) VALUE 20.
001150         10  FILLER  PIC 9(02) VALUE 14.
001160         10  FILLER  PIC 9(02) VALUE 31.
001170         10  FILLER  PIC 9(02) VALUE 09.
001180         10  FILLER  PIC 9(02) VALUE 17.
001190         10  FILLER  PIC 9(02) VALUE 34.
001200         10  FILLER  PIC 9(02) VALUE 06.
001210     05  RG-ORPHELINS-TABLE REDEFINES RG-ORPHELINS-VALUES.
001220         10  RG-ORPHELINS-ENTRY      PIC 9(02)
001230                                      OCCURS 8 TIMES
001240                                      INDEXED BY RG-ORP-IDX.
