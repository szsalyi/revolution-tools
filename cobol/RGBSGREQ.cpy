000010*****************************************************************
000020*                                                               *
000030*    RGBSGREQ -  SMART-BET-SUGGESTION REQUEST RECORD LAYOUT    *
000040*    ONE CONTROL CARD PER SESSION TO BE BET-SUGGESTED BY       *
000050*    RGBETSUG                                                   *
000060*                                                               *
000070* 1999-07-12 LMT TKT-4490  WRITTEN - BET-SUGGEST REQUEST CARD  *
000080* 1999-07-12 LMT TKT-4490  MAX-NUMBERS-OVERRIDE LEFT ZERO MEANS*
000090*            TAKE THE PROGRAM DEFAULT OF 15 BET ITEMS          *
000100*                                                               *
000110*****************************************************************
000120 01  RG-BET-SUGGEST-REQUEST-RECORD.
000130     05  RGK-SESSION-ID              PIC 9(09).
000140     05  RGK-MAX-NUMBERS-OVERRIDE    PIC 9(02).
000150     05  FILLER                      PIC X(09).
