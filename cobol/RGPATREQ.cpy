000010*****************************************************************
000020*                                                               *
000030*    RGPATREQ  -  PATTERN-ANALYSIS REQUEST RECORD LAYOUT       *
000040*    ONE CONTROL CARD PER SESSION TO BE ANALYZED BY RGPATANL   *
000050*                                                               *
000060* 1998-11-21 RFG TKT-4431  WRITTEN - PATTERN REQUEST CARD      *
000070* 1999-02-02 RFG TKT-4417  Y2K REVIEW - NO DATE FIELDS, N/A    *
000080*                                                               *
000090*****************************************************************
000100 01  RG-PATTERN-REQUEST-RECORD.
000110     05  RGQ-SESSION-ID              PIC 9(09).
000120     05  FILLER                      PIC X(11).
