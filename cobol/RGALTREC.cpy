000010*****************************************************************
000020*                                                               *
000030*    RGALTREC  -  DISCIPLINE / PATTERN ALERT RECORD LAYOUT     *
000040*    ONE RECORD PER ALERT RAISED - ALERT-FILE, APPEND-ONLY,    *
000050*    KEYED BY SESSION AND CREATION TIMESTAMP                   *
000060*                                                               *
000070* 1998-12-03 RFG TKT-4431  WRITTEN - ALERT LEDGER LAYOUT       *
000080* 1999-06-21 LMT TKT-4502  ADDED ACKNOWLEDGED FLAG PER AUDIT   *
000090*            REQUEST FROM COMPLIANCE                           *
000100*                                                               *
000110*****************************************************************
000120 01  RG-ALERT-RECORD.
000130     05  RGA-ALERT-ID                PIC 9(09).
000140     05  RGA-SESSION-ID              PIC 9(09).
000150     05  RGA-ALERT-TYPE              PIC X(30).
000160     05  RGA-SEVERITY                PIC X(10).
000170         88  RGA-SEVERITY-INFO           VALUE 'INFO'.
000180         88  RGA-SEVERITY-WARNING        VALUE 'WARNING'.
000190         88  RGA-SEVERITY-CRITICAL       VALUE 'CRITICAL'.
000200     05  RGA-MESSAGE                 PIC X(1000).
000210     05  RGA-TIMESTAMP               PIC X(26).
000220     05  RGA-ACKNOWLEDGED            PIC X(01).
000230         88  RGA-ACKNOWLEDGED-YES        VALUE 'Y'.
000240         88  RGA-ACKNOWLEDGED-NO         VALUE 'N'.
000250     05  FILLER                      PIC X(20).
