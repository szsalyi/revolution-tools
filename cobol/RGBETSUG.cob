000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RGBETSUG.
000030 AUTHOR.        L M TRAN.
000040 INSTALLATION.  SIERRA GAMING SYSTEMS - DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  07/12/1999.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*****************************************************************
000090*
000100*A   ABSTRACT..
000110*    ON-DEMAND SMART-BET-SUGGESTION PASS FOR ONE SESSION.  READS
000120*    A CONTROL CARD PER SESSION TO BE BET-SUGGESTED, LOOKS UP THE
000130*    SESSION MASTER FOR BANKROLL AND STAKE-SIZING LIMITS, RESCANS
000140*    THE RULE-EVAL REPORT AND PATTERN REPORT FILES ALREADY BUILT
000150*    BY RGRULEVL AND RGPATANL FOR THAT SESSION, COMBINES CUSTOM-
000160*    RULE MATCHES, HOT NUMBERS, WHEEL-NEIGHBORS OF THE TOP HOT
000170*    NUMBERS AND MISSING NUMBERS INTO A TIERED BET SLIP (BINGO
000180*    AND SAFETY NUMBERS), AND WRITES ONE BET-SUGGESTION REPORT
000190*    RECORD PER CONTROL CARD.
000200*
000210*J   JCL..
000220*
000230* //RGBETSUG EXEC PGM=RGBETSUG
000240* //SYSOUT   DD SYSOUT=*
000250* //BSGRFL   DD DSN=RGS.BETSUGGEST.REQUEST.DATA,DISP=SHR
000260* //SESNFL   DD DSN=RGS.SESSION.MASTER.DATA,DISP=SHR
000270* //EVLOFL   DD DSN=RGS.RULE.EVAL.REPORT.DATA,DISP=SHR
000280* //PATRFL   DD DSN=RGS.PATTERN.REPORT.DATA,DISP=SHR
000290* //BSGOFL   DD DSN=RGS.BETSUGGEST.REPORT.DATA,
000300* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,
000310* //            SPACE=(TRK,(5,5),RLSE),
000320* //            DCB=(RECFM=FB,LRECL=400,BLKSIZE=0)
000330* //SYSIPT   DD DUMMY
000340*
000350*P   ENTRY PARAMETERS..
000360*    NONE.
000370*
000380*E   ERRORS DETECTED BY THIS ELEMENT..
000390*    I/O ERROR ON FILES.  SESSION NOT FOUND ON SESNFL FOR A
000400*    REQUESTED SESSION-ID IS NOT AN ABEND - THE REQUEST IS
000410*    SKIPPED AND COUNTED, SEE RG-RECS-NOTFOUND-CNT AT EOJ.
000420*
000430*C   ELEMENTS INVOKED BY THIS ELEMENT..
000440*    NONE - ALL LOGIC IS PERFORMED IN-LINE.
000450*
000460*U   USER CONSTANTS AND TABLES REFERENCED..
000470*    RGWHLTAB -- WHEEL-ORDER / COLOR / SECTOR CONSTANT TABLES.
000480*    RGCTRS   -- COMMON SWITCHES, COUNTERS.
000490*
000500*M   MAINTENANCE LOG..
000510*
000520* 1999-07-12 LMT TKT-4490 WRITTEN - INITIAL BET-SUGGESTION PASS,
000530*            RULE-MATCH AND HOT-NUMBER BINGO TIER ONLY.
000540* 1999-07-26 LMT TKT-4490 ADDED NEIGHBOR AND MISSING-NUMBER
000550*            SAFETY TIER, TOTAL-STAKE AND OVER-BUDGET WARNING.
000560* 1999-08-09 LMT TKT-4490 ADDED CONFIDENCE RATING (HIGH/MEDIUM/
000570*            LOW) PER REQUEST FROM THE FLOOR SUPERVISORS.
000580* 2000-01-18 DQC TKT-4502 MAX-NUMBERS-OVERRIDE ON THE CONTROL
000590*            CARD NOW HONORED INSTEAD OF ALWAYS USING 15.
000600*****************************************************************
000610 EJECT
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS RG-WHEEL-DIGIT IS '0' THRU '9'
000670     UPSI-0 ON STATUS IS RG-SUPPRESS-ALERT-SW.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT BET-SUGGEST-REQUEST-FILE ASSIGN TO BSGRFL
000710         FILE STATUS IS WS-BSGR-FILE-STATUS.
000720     SELECT SESSION-FILE ASSIGN TO SESNFL
000730         FILE STATUS IS WS-SESN-FILE-STATUS.
000740     SELECT RULE-EVAL-REPORT-FILE ASSIGN TO EVLOFL
000750         FILE STATUS IS WS-EVLO-FILE-STATUS.
000760     SELECT PATTERN-REPORT-FILE ASSIGN TO PATRFL
000770         FILE STATUS IS WS-PATR-FILE-STATUS.
000780     SELECT BET-SUGGEST-REPORT-FILE ASSIGN TO BSGOFL
000790         FILE STATUS IS WS-BSGO-FILE-STATUS.
000800 EJECT
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  BET-SUGGEST-REQUEST-FILE
000840     RECORDING MODE IS F
000850     BLOCK CONTAINS 0 RECORDS
000860     LABEL RECORDS ARE STANDARD.
000870     COPY RGBSGREQ.
000880 FD  SESSION-FILE
000890     RECORDING MODE IS F
000900     BLOCK CONTAINS 0 RECORDS
000910     LABEL RECORDS ARE STANDARD.
000920     COPY RGSESREC.
000930 FD  RULE-EVAL-REPORT-FILE
000940     RECORDING MODE IS F
000950     BLOCK CONTAINS 0 RECORDS
000960     LABEL RECORDS ARE STANDARD.
000970     COPY RGEVLREC.
000980 FD  PATTERN-REPORT-FILE
000990     RECORDING MODE IS F
001000     BLOCK CONTAINS 0 RECORDS
001010     LABEL RECORDS ARE STANDARD.
001020     COPY RGPATREC.
001030 FD  BET-SUGGEST-REPORT-FILE
001040     RECORDING MODE IS F
001050     BLOCK CONTAINS 0 RECORDS
001060     LABEL RECORDS ARE STANDARD.
001070     COPY RGBSGREC.
001080 EJECT
001090 WORKING-STORAGE SECTION.
001100 01  FILLER PIC X(32)
001110     VALUE 'RGBETSUG WORKING STORAGE BEGINS'.
001120*****************************************************************
001130*    COMMON DATA AREAS                                         *
001140*****************************************************************
001150     COPY RGCTRS.
001160     EJECT
001170     COPY RGWHLTAB.
001180     EJECT
001190*****************************************************************
001200*    FILE STATUS WORK AREA                                     *
001210*****************************************************************
001220 01  WS-FILE-STATUS-AREA.
001230     05  WS-BSGR-FILE-STATUS      PIC X(02).
001240         88  WS-BSGR-OK               VALUE '00'.
001250         88  WS-BSGR-AT-EOF           VALUE '10'.
001260     05  WS-SESN-FILE-STATUS      PIC X(02).
001270         88  WS-SESN-OK               VALUE '00'.
001280         88  WS-SESN-AT-EOF           VALUE '10'.
001290     05  WS-EVLO-FILE-STATUS      PIC X(02).
001300         88  WS-EVLO-OK               VALUE '00'.
001310         88  WS-EVLO-AT-EOF           VALUE '10'.
001320     05  WS-PATR-FILE-STATUS      PIC X(02).
001330         88  WS-PATR-OK               VALUE '00'.
001340         88  WS-PATR-AT-EOF           VALUE '10'.
001350     05  WS-BSGO-FILE-STATUS      PIC X(02).
001360         88  WS-BSGO-OK               VALUE '00'.
001370         88  WS-BSGO-AT-EOF           VALUE '10'.
001380     05  FILLER                   PIC X(10).
001390     EJECT
001400*****************************************************************
001410*    COMBINED BET-ITEM LIST - BINGO/SAFETY TIER, DEDUPED,       *
001420*    IN THE ORDER NUMBERS ARE ADDED, CAPPED AT WS-MAX-NUMBERS   *
001430*****************************************************************
001440 01  RG-BETLIST-AREA.
001450     05  WS-BETLIST-COUNT         PIC S9(4) COMP-3 VALUE +0.
001460     05  WS-BETLIST-ENTRY OCCURS 15 TIMES
001470                          INDEXED BY RG-BETLIST-IDX.
001480         10  WS-BETLIST-NUM           PIC 9(02).
001490         10  WS-BETLIST-TIER          PIC X(06).
001500             88  WS-BETLIST-IS-BINGO      VALUE 'BINGO'.
001510             88  WS-BETLIST-IS-SAFETY     VALUE 'SAFETY'.
001520     05  WS-BETLIST-PRES-ENTRY OCCURS 37 TIMES
001530                          INDEXED BY RG-BETPRES-IDX.
001540         10  WS-BETLIST-PRES-SW       PIC X(01) VALUE 'N'.
001550             88  WS-BETLIST-PRESENT      VALUE 'Y'.
001560     05  FILLER                   PIC X(04).
001570     EJECT
001580*****************************************************************
001590*    HOT-NUMBER AND MISSING-NUMBER TABLES - PARSED OUT OF THE   *
001600*    PATTERN-REPORT CSV FIELDS FOR THIS SESSION                 *
001610*****************************************************************
001620 01  RG-HOT-NUM-AREA.
001630     05  WS-HOT-NUM-LIST.
001640         10  WS-HOT-NUM-1             PIC 9(02).
001650         10  WS-HOT-NUM-2             PIC 9(02).
001660         10  WS-HOT-NUM-3             PIC 9(02).
001670         10  WS-HOT-NUM-4             PIC 9(02).
001680         10  WS-HOT-NUM-5             PIC 9(02).
001690         10  WS-HOT-NUM-6             PIC 9(02).
001700         10  WS-HOT-NUM-7             PIC 9(02).
001710         10  WS-HOT-NUM-8             PIC 9(02).
001720         10  WS-HOT-NUM-9             PIC 9(02).
001730         10  WS-HOT-NUM-10            PIC 9(02).
001740     05  WS-HOT-NUM-TABLE REDEFINES WS-HOT-NUM-LIST.
001750         10  WS-HOT-NUM-ENT           PIC 9(02) OCCURS 10 TIMES
001760                          INDEXED BY RG-HOTN-IDX.
001770     05  WS-HOT-NUM-COUNT         PIC S9(4) COMP-3 VALUE +0.
001780     05  FILLER                   PIC X(04).
001790 01  RG-MISSING-NUM-AREA.
001800     05  WS-MISS-NUM-LIST.
001810         10  WS-MISS-NUM-1            PIC 9(02).
001820         10  WS-MISS-NUM-2            PIC 9(02).
001830         10  WS-MISS-NUM-3            PIC 9(02).
001840         10  WS-MISS-NUM-4            PIC 9(02).
001850         10  WS-MISS-NUM-5            PIC 9(02).
001860         10  WS-MISS-NUM-6            PIC 9(02).
001870         10  WS-MISS-NUM-7            PIC 9(02).
001880         10  WS-MISS-NUM-8            PIC 9(02).
001890     05  WS-MISS-NUM-TABLE REDEFINES WS-MISS-NUM-LIST.
001900         10  WS-MISS-NUM-ENT          PIC 9(02) OCCURS 8 TIMES
001910                          INDEXED BY RG-MISSN-IDX.
001920     05  WS-MISS-NUM-COUNT        PIC S9(4) COMP-3 VALUE +0.
001930     05  FILLER                   PIC X(04).
001940     EJECT
001950*****************************************************************
001960*    SESSION AND SCRATCH WORK AREA                              *
001970*****************************************************************
001980 01  WS-SESSION-WORK-AREA.
001990     05  WS-SESSION-FOUND-SW      PIC X(01) VALUE 'N'.
002000         88  WS-SESSION-FOUND         VALUE 'Y'.
002010     05  WS-WRK-BANKROLL          PIC S9(8)V99 COMP-3 VALUE +0.
002020     05  WS-WRK-FLAT-MIN-PCT      PIC 9(03) VALUE ZERO.
002030     05  FILLER                   PIC X(04).
002040 01  WS-MISC-WORK-AREA.
002050     05  WS-SESN-EOF-SW           PIC X(01) VALUE 'N'.
002060         88  WS-SESN-AT-EOF-SW        VALUE 'Y'.
002070     05  WS-EVLO-EOF-SW           PIC X(01) VALUE 'N'.
002080         88  WS-EVLO-AT-EOF-SW        VALUE 'Y'.
002090     05  WS-PATR-EOF-SW           PIC X(01) VALUE 'N'.
002100         88  WS-PATR-AT-EOF-SW        VALUE 'Y'.
002110     05  WS-SESN-RRN              PIC S9(9) COMP-3 VALUE +0.
002120     05  WS-CUR-SESSION-ID        PIC 9(09) VALUE ZERO.
002130     05  WS-MAX-NUMBERS           PIC 9(02) VALUE ZERO.
002140     05  WS-RECS-NOTFOUND-CNT     PIC S9(4) COMP-3 VALUE +0.
002150     05  WS-CSV-PTR               PIC S9(4) COMP-3 VALUE +0.
002160     05  WS-TBL-SUB               PIC S9(4) COMP-3 VALUE +0.
002170     05  WS-CSV-DISPLAY-NUM       PIC 9(02).
002180     05  WS-CAND-NUM              PIC 9(02) VALUE ZERO.
002190     05  WS-CAND-TIER             PIC X(06) VALUE SPACES.
002200     05  WS-RTB-SUGGESTED-NUMBERS PIC X(200) VALUE SPACES.
002210     05  WS-RTB-SUGG-TBL.
002220         10  WS-RTB-SUGG-1            PIC X(04).
002230         10  WS-RTB-SUGG-2            PIC X(04).
002240         10  WS-RTB-SUGG-3            PIC X(04).
002250         10  WS-RTB-SUGG-4            PIC X(04).
002260         10  WS-RTB-SUGG-5            PIC X(04).
002270         10  WS-RTB-SUGG-6            PIC X(04).
002280         10  WS-RTB-SUGG-7            PIC X(04).
002290         10  WS-RTB-SUGG-8            PIC X(04).
002300         10  WS-RTB-SUGG-9            PIC X(04).
002310         10  WS-RTB-SUGG-10           PIC X(04).
002320     05  WS-RTB-SUGG-TBL2 REDEFINES
002330             WS-RTB-SUGG-TBL.
002340         10  WS-RTB-SUGG-ENT          PIC X(04)
002350                          OCCURS 10 TIMES
002360                          INDEXED BY RG-SUGG-IDX.
002370     05  WS-RTB-SUGG-TALLY        PIC S9(4) COMP-3 VALUE +0.
002380     05  WS-BINGO-RULE-CNT        PIC S9(4) COMP-3 VALUE +0.
002390     05  WS-BINGO-HOT-CNT         PIC S9(4) COMP-3 VALUE +0.
002400     05  WS-SAFETY-NGHBR-CNT      PIC S9(4) COMP-3 VALUE +0.
002410     05  WS-SAFETY-MISS-CNT       PIC S9(4) COMP-3 VALUE +0.
002420     05  WS-NEIGHBOR-BASE-NUM     PIC 9(02) VALUE ZERO.
002430     05  WS-NEIGHBOR-OFFSET       PIC S9(2) COMP-3 VALUE +0.
002440     05  WS-WHEEL-POS-FOUND       PIC S9(4) COMP-3 VALUE +0.
002450     05  WS-NEIGHBOR-POS          PIC S9(4) COMP-3 VALUE +0.
002460     05  WS-CLUSTER-DETECT-SW     PIC X(01) VALUE 'N'.
002470         88  WS-CLUSTER-DETECTED      VALUE 'Y'.
002480     05  WS-TOTAL-STAKE           PIC S9(8)V99 COMP-3 VALUE +0.
002490     05  FILLER                   PIC X(08).
002500 EJECT
002510 LINKAGE SECTION.
002520 PROCEDURE DIVISION.
002530*****************************************************************
002540*    MAINLINE CONTROL                                          *
002550*****************************************************************
002560 0000-MAINLINE.
002570     PERFORM 0010-INITIALIZATION THRU 0010-EXIT.
002580     PERFORM 0020-OPEN-FILES THRU 0020-EXIT.
002590     PERFORM 0030-READ-REQUEST THRU 0030-EXIT.
002600     PERFORM 0040-PROCESS-REQUEST THRU 0040-EXIT
002610         UNTIL RG-END-OF-FILE.
002620     PERFORM 0050-CLOSE-FILES THRU 0050-EXIT.
002630     GOBACK.
002640 0010-INITIALIZATION.
002650     SET RG-CONTINUE-PROCESS TO TRUE.
002660     MOVE ZERO TO RG-RECS-READ-CNT.
002670     MOVE ZERO TO RG-RECS-WRITTEN-CNT.
002680     MOVE ZERO TO WS-RECS-NOTFOUND-CNT.
002690 0010-EXIT.
002700     EXIT.
002710 EJECT
002720 0020-OPEN-FILES.
002730     OPEN INPUT BET-SUGGEST-REQUEST-FILE.
002740     IF NOT WS-BSGR-OK
002750         DISPLAY 'RGBETSUG - OPEN FAILED ON BSGRFL '
002760             WS-BSGR-FILE-STATUS
002770         GO TO 9999-ABEND
002780     END-IF.
002790     OPEN OUTPUT BET-SUGGEST-REPORT-FILE.
002800     IF NOT WS-BSGO-OK
002810         DISPLAY 'RGBETSUG - OPEN FAILED ON BSGOFL '
002820             WS-BSGO-FILE-STATUS
002830         GO TO 9999-ABEND
002840     END-IF.
002850 0020-EXIT.
002860     EXIT.
002870 EJECT
002880 0030-READ-REQUEST.
002890     READ BET-SUGGEST-REQUEST-FILE
002900         AT END
002910             SET RG-END-OF-FILE TO TRUE
002920     END-READ.
002930     IF NOT RG-END-OF-FILE
002940         IF NOT WS-BSGR-OK
002950             DISPLAY 'RGBETSUG - READ ERROR ON BSGRFL '
002960                 WS-BSGR-FILE-STATUS
002970             GO TO 9999-ABEND
002980         END-IF
002990         ADD 1 TO RG-RECS-READ-CNT
003000     END-IF.
003010 0030-EXIT.
003020     EXIT.
003030 EJECT
003040 0040-PROCESS-REQUEST.
003050     MOVE RGK-SESSION-ID TO WS-CUR-SESSION-ID.
003060     MOVE RGK-MAX-NUMBERS-OVERRIDE TO WS-MAX-NUMBERS.
003070     IF WS-MAX-NUMBERS = ZERO
003080         MOVE 15 TO WS-MAX-NUMBERS
003090     END-IF.
003100     IF WS-MAX-NUMBERS > 15
003110         MOVE 15 TO WS-MAX-NUMBERS
003120     END-IF.
003130     INITIALIZE RG-BETLIST-AREA.
003140     INITIALIZE RG-HOT-NUM-AREA.
003150     INITIALIZE RG-MISSING-NUM-AREA.
003160     INITIALIZE WS-SESSION-WORK-AREA.
003170     MOVE ZERO TO WS-BINGO-RULE-CNT.
003180     MOVE ZERO TO WS-BINGO-HOT-CNT.
003190     MOVE ZERO TO WS-SAFETY-NGHBR-CNT.
003200     MOVE ZERO TO WS-SAFETY-MISS-CNT.
003210     MOVE ZERO TO WS-TOTAL-STAKE.
003220     MOVE 'N' TO WS-CLUSTER-DETECT-SW.
003230     PERFORM 1000-LOAD-SESSION THRU 1000-EXIT.
003240     IF WS-SESSION-FOUND
003250         PERFORM 1100-COMPUTE-RECOMMENDED-STAKE THRU 1100-EXIT
003260         PERFORM 1200-LOAD-RULE-SUGGESTIONS THRU 1200-EXIT
003270         PERFORM 1300-LOAD-PATTERN-REPORT THRU 1300-EXIT
003280         PERFORM 1400-ADD-HOT-NUMBERS THRU 1400-EXIT
003290         PERFORM 1500-ADD-NEIGHBOR-NUMBERS THRU 1500-EXIT
003300         PERFORM 1600-ADD-MISSING-NUMBERS THRU 1600-EXIT
003310         PERFORM 1800-COMPUTE-TOTAL-STAKE THRU 1800-EXIT
003320         PERFORM 1900-COMPUTE-CONFIDENCE THRU 1900-EXIT
003330         PERFORM 8000-WRITE-SUGGESTION-RESULT THRU 8000-EXIT
003340     ELSE
003350         ADD 1 TO WS-RECS-NOTFOUND-CNT
003360     END-IF.
003370     PERFORM 0030-READ-REQUEST THRU 0030-EXIT.
003380 0040-EXIT.
003390     EXIT.
003400 EJECT
003410 0050-CLOSE-FILES.
003420     CLOSE BET-SUGGEST-REQUEST-FILE.
003430     CLOSE BET-SUGGEST-REPORT-FILE.
003440     DISPLAY 'RGBETSUG - REQUESTS READ    ' RG-RECS-READ-CNT.
003450     DISPLAY 'RGBETSUG - RESULTS WRITTEN  ' RG-RECS-WRITTEN-CNT.
003460     DISPLAY 'RGBETSUG - SESSIONS NOTFOUND' WS-RECS-NOTFOUND-CNT.
003470 0050-EXIT.
003480     EXIT.
003490 EJECT
003500*****************************************************************
003510*   SESSION MASTER LOOKUP - THE SESSION-FILE CARRIES NO NUMERIC *
003520*   SURROGATE OF ITS OWN (RGS-SESSION-ID IS THE EXTERNAL UUID), *
003530*   SO THE NTH RECORD WRITTEN TO SESNFL IS TREATED AS SESSION   *
003540*   NUMBER N, THE SAME RELATIVE-POSITION CONVENTION RGSESDRV    *
003550*   USES WHEN IT ASSIGNS WS-SESSION-SEQ-NO AT START-SESSION.    *
003560*****************************************************************
003570 1000-LOAD-SESSION.
003580     MOVE ZERO TO WS-SESN-RRN.
003590     MOVE 'N' TO WS-SESN-EOF-SW.
003600     OPEN INPUT SESSION-FILE.
003610     IF NOT WS-SESN-OK
003620         DISPLAY 'RGBETSUG - OPEN FAILED ON SESNFL '
003630             WS-SESN-FILE-STATUS
003640         GO TO 9999-ABEND
003650     END-IF.
003660     PERFORM 1010-READ-ONE-SESSION THRU 1010-EXIT
003670         UNTIL WS-SESN-AT-EOF-SW
003680             OR WS-SESSION-FOUND.
003690     CLOSE SESSION-FILE.
003700 1000-EXIT.
003710     EXIT.
003720 1010-READ-ONE-SESSION.
003730     READ SESSION-FILE
003740         AT END
003750             SET WS-SESN-AT-EOF-SW TO TRUE
003760     END-READ.
003770     IF NOT WS-SESN-AT-EOF-SW
003780         IF NOT WS-SESN-OK
003790             DISPLAY 'RGBETSUG - READ ERROR ON SESNFL '
003800                 WS-SESN-FILE-STATUS
003810             GO TO 9999-ABEND
003820         END-IF
003830         ADD 1 TO WS-SESN-RRN
003840         IF WS-SESN-RRN = WS-CUR-SESSION-ID
003850             MOVE RGS-CURRENT-BANKROLL TO WS-WRK-BANKROLL
003860             MOVE RGS-FLAT-BET-MIN-PERCENT TO WS-WRK-FLAT-MIN-PCT
003870             SET WS-SESSION-FOUND TO TRUE
003880         END-IF
003890     END-IF.
003900 1010-EXIT.
003910     EXIT.
003920 EJECT
003930*****************************************************************
003940*   RECOMMENDED-STAKE = BANKROLL * FLAT-BET-MIN-PERCENT / 100,  *
003950*   BINGO-STAKE = RECOMMENDED-STAKE / 5, SAFETY-STAKE = BINGO   *
003960*   STAKE / 4 - HOUSE DEFAULTS, NOT OVERRIDABLE ON THIS CARD.   *
003970*****************************************************************
003980 1100-COMPUTE-RECOMMENDED-STAKE.
003990     COMPUTE RGG-RECOMMENDED-STAKE ROUNDED =
004000         WS-WRK-BANKROLL * WS-WRK-FLAT-MIN-PCT / 100.
004010     COMPUTE RGG-BINGO-STAKE ROUNDED =
004020         RGG-RECOMMENDED-STAKE / 5.
004030     COMPUTE RGG-SAFETY-STAKE ROUNDED =
004040         RGG-BINGO-STAKE / 4.
004050 1100-EXIT.
004060     EXIT.
004070 EJECT
004080*****************************************************************
004090*   RESCAN THE RULE-EVAL REPORT FILE FOR THIS SESSION'S MATCHED *
004100*   CUSTOM RULES, PARSE EACH ONE'S SUGGESTED-NUMBERS CSV, AND   *
004110*   FOLD THE NUMBERS INTO THE BINGO TIER - DEDUPED, CAPPED AT 6 *
004120*****************************************************************
004130 1200-LOAD-RULE-SUGGESTIONS.
004140     MOVE 'N' TO WS-EVLO-EOF-SW.
004150     OPEN INPUT RULE-EVAL-REPORT-FILE.
004160     IF NOT WS-EVLO-OK
004170         DISPLAY 'RGBETSUG - OPEN FAILED ON EVLOFL '
004180             WS-EVLO-FILE-STATUS
004190         GO TO 9999-ABEND
004200     END-IF.
004210     PERFORM 1210-READ-ONE-RULE-RESULT THRU 1210-EXIT
004220         UNTIL WS-EVLO-AT-EOF-SW.
004230     CLOSE RULE-EVAL-REPORT-FILE.
004240 1200-EXIT.
004250     EXIT.
004260 1210-READ-ONE-RULE-RESULT.
004270     READ RULE-EVAL-REPORT-FILE
004280         AT END
004290             SET WS-EVLO-AT-EOF-SW TO TRUE
004300     END-READ.
004310     IF NOT WS-EVLO-AT-EOF-SW
004320         IF NOT WS-EVLO-OK
004330             DISPLAY 'RGBETSUG - READ ERROR ON EVLOFL '
004340                 WS-EVLO-FILE-STATUS
004350             GO TO 9999-ABEND
004360         END-IF
004370         IF RGE-SESSION-ID = WS-CUR-SESSION-ID
004380             AND WS-BINGO-RULE-CNT < 6
004390             PERFORM 1220-ADD-ONE-RULE-RESULT THRU 1220-EXIT
004400         END-IF
004410     END-IF.
004420 1210-EXIT.
004430     EXIT.
004440 EJECT
004450 1220-ADD-ONE-RULE-RESULT.
004460     MOVE RGE-SUGGESTED-NUMBERS TO WS-RTB-SUGGESTED-NUMBERS.
004470     MOVE ZERO TO WS-RTB-SUGG-TALLY.
004480     UNSTRING WS-RTB-SUGGESTED-NUMBERS DELIMITED BY ','
004490         INTO WS-RTB-SUGG-1, WS-RTB-SUGG-2, WS-RTB-SUGG-3,
004500             WS-RTB-SUGG-4, WS-RTB-SUGG-5, WS-RTB-SUGG-6,
004510             WS-RTB-SUGG-7, WS-RTB-SUGG-8, WS-RTB-SUGG-9,
004520             WS-RTB-SUGG-10
004530         TALLYING IN WS-RTB-SUGG-TALLY.
004540     IF WS-RTB-SUGG-TALLY > ZERO
004550         PERFORM 1230-FOLD-ONE-RULE-NUM THRU 1230-EXIT
004560             VARYING RG-SUGG-IDX FROM 1 BY 1
004570             UNTIL RG-SUGG-IDX > WS-RTB-SUGG-TALLY
004580                 OR WS-BINGO-RULE-CNT >= 6
004590     END-IF.
004600 1220-EXIT.
004610     EXIT.
004620 EJECT
004630 1230-FOLD-ONE-RULE-NUM.
004640     IF WS-RTB-SUGG-ENT (RG-SUGG-IDX) IS NUMERIC
004650         MOVE WS-RTB-SUGG-ENT (RG-SUGG-IDX) TO WS-CAND-NUM
004660         MOVE 'BINGO' TO WS-CAND-TIER
004670         PERFORM 9100-APPEND-BET-NUMBER THRU 9100-EXIT
004680         IF WS-BETLIST-IS-BINGO (WS-BETLIST-COUNT)
004690             AND WS-BETLIST-NUM (WS-BETLIST-COUNT) = WS-CAND-NUM
004700             ADD 1 TO WS-BINGO-RULE-CNT
004710         END-IF
004720     END-IF.
004730 1230-EXIT.
004740     EXIT.
004750 EJECT
004760*****************************************************************
004770*   RESCAN THE PATTERN REPORT FILE FOR THIS SESSION'S HOT AND   *
004780*   MISSING NUMBERS AND CLUSTER FLAG - MOST RECENT RECORD FOR   *
004790*   THE SESSION WINS IF RGPATANL EVER RAN MORE THAN ONCE FOR IT *
004800*****************************************************************
004810 1300-LOAD-PATTERN-REPORT.
004820     MOVE 'N' TO WS-PATR-EOF-SW.
004830     OPEN INPUT PATTERN-REPORT-FILE.
004840     IF NOT WS-PATR-OK
004850         DISPLAY 'RGBETSUG - OPEN FAILED ON PATRFL '
004860             WS-PATR-FILE-STATUS
004870         GO TO 9999-ABEND
004880     END-IF.
004890     PERFORM 1310-READ-ONE-PATTERN-RPT THRU 1310-EXIT
004900         UNTIL WS-PATR-AT-EOF-SW.
004910     CLOSE PATTERN-REPORT-FILE.
004920     IF RGN-CLUSTER-DESC NOT = SPACES
004930         SET WS-CLUSTER-DETECTED TO TRUE
004940     END-IF.
004950 1300-EXIT.
004960     EXIT.
004970 1310-READ-ONE-PATTERN-RPT.
004980     READ PATTERN-REPORT-FILE
004990         AT END
005000             SET WS-PATR-AT-EOF-SW TO TRUE
005010     END-READ.
005020     IF NOT WS-PATR-AT-EOF-SW
005030         IF NOT WS-PATR-OK
005040             DISPLAY 'RGBETSUG - READ ERROR ON PATRFL '
005050                 WS-PATR-FILE-STATUS
005060             GO TO 9999-ABEND
005070         END-IF
005080         IF RGN-SESSION-ID = WS-CUR-SESSION-ID
005090             PERFORM 1320-UNPACK-HOT-NUMBERS THRU 1320-EXIT
005100             PERFORM 1330-UNPACK-MISSING-NUMBERS THRU 1330-EXIT
005110         END-IF
005120     END-IF.
005130 1310-EXIT.
005140     EXIT.
005150 EJECT
005160 1320-UNPACK-HOT-NUMBERS.
005170     INITIALIZE RG-HOT-NUM-AREA.
005180     MOVE RGN-HOT-NUMBERS TO WS-RTB-SUGGESTED-NUMBERS.
005190     MOVE ZERO TO WS-RTB-SUGG-TALLY.
005200     UNSTRING WS-RTB-SUGGESTED-NUMBERS DELIMITED BY ','
005210         INTO WS-HOT-NUM-1, WS-HOT-NUM-2, WS-HOT-NUM-3,
005220             WS-HOT-NUM-4, WS-HOT-NUM-5, WS-HOT-NUM-6,
005230             WS-HOT-NUM-7, WS-HOT-NUM-8, WS-HOT-NUM-9,
005240             WS-HOT-NUM-10
005250         TALLYING IN WS-HOT-NUM-COUNT.
005260 1320-EXIT.
005270     EXIT.
005280 1330-UNPACK-MISSING-NUMBERS.
005290     INITIALIZE RG-MISSING-NUM-AREA.
005300     MOVE RGN-MISSING-NUMBERS TO WS-RTB-SUGGESTED-NUMBERS.
005310     UNSTRING WS-RTB-SUGGESTED-NUMBERS DELIMITED BY ','
005320         INTO WS-MISS-NUM-1, WS-MISS-NUM-2, WS-MISS-NUM-3,
005330             WS-MISS-NUM-4, WS-MISS-NUM-5, WS-MISS-NUM-6,
005340             WS-MISS-NUM-7, WS-MISS-NUM-8
005350         TALLYING IN WS-MISS-NUM-COUNT.
005360 1330-EXIT.
005370     EXIT.
005380 EJECT
005390*****************************************************************
005400*   UP TO 5 HOT NUMBERS NOT ALREADY IN THE BINGO TIER GO INTO   *
005410*   THE BINGO TIER AS WELL - BURSTY NUMBERS THE PLAYER WANTS TO *
005420*   RIDE ALONGSIDE THE CUSTOM-RULE HITS                         *
005430*****************************************************************
005440 1400-ADD-HOT-NUMBERS.
005450     IF WS-HOT-NUM-COUNT > ZERO
005460         PERFORM 1410-ADD-ONE-HOT-NUMBER THRU 1410-EXIT
005470             VARYING RG-HOTN-IDX FROM 1 BY 1
005480             UNTIL RG-HOTN-IDX > WS-HOT-NUM-COUNT
005490                 OR WS-BINGO-HOT-CNT >= 5
005500     END-IF.
005510 1400-EXIT.
005520     EXIT.
005530 1410-ADD-ONE-HOT-NUMBER.
005540     MOVE WS-HOT-NUM-ENT (RG-HOTN-IDX) TO WS-CAND-NUM.
005550     IF NOT WS-BETLIST-PRESENT (WS-CAND-NUM)
005560         MOVE 'BINGO' TO WS-CAND-TIER
005570         PERFORM 9100-APPEND-BET-NUMBER THRU 9100-EXIT
005580         ADD 1 TO WS-BINGO-HOT-CNT
005590     END-IF.
005600 1410-EXIT.
005610     EXIT.
005620 EJECT
005630*****************************************************************
005640*   WHEEL-NEIGHBORS (+/- 2 POCKETS) OF THE TOP 2 HOT NUMBERS,   *
005650*   UP TO 5, NOT ALREADY ON THE BET SLIP, GO IN AS SAFETY BETS  *
005660*   - SAME WRAPAROUND LOOKUP RGPATANL USES FOR ITS OWN NEIGHBOR *
005670*   SPREAD, JUST READING THE WHEEL ORDER TABLE INSTEAD OF       *
005680*   MARKING IT                                                   *
005690*****************************************************************
005700 1500-ADD-NEIGHBOR-NUMBERS.
005710     IF WS-HOT-NUM-COUNT > ZERO
005720         MOVE WS-HOT-NUM-ENT (1) TO WS-NEIGHBOR-BASE-NUM
005730         PERFORM 1510-SPREAD-ONE-BASE-NUM THRU 1510-EXIT
005740     END-IF.
005750     IF WS-HOT-NUM-COUNT > 1
005760         MOVE WS-HOT-NUM-ENT (2) TO WS-NEIGHBOR-BASE-NUM
005770         PERFORM 1510-SPREAD-ONE-BASE-NUM THRU 1510-EXIT
005780     END-IF.
005790 1500-EXIT.
005800     EXIT.
005810 EJECT
005820 1510-SPREAD-ONE-BASE-NUM.
005830     PERFORM 1520-FIND-WHEEL-POSITION THRU 1520-EXIT.
005840     IF RG-FOUND
005850         PERFORM 1530-ADD-ONE-NEIGHBOR THRU 1530-EXIT
005860             VARYING WS-NEIGHBOR-OFFSET FROM -2 BY 1
005870             UNTIL WS-NEIGHBOR-OFFSET > 2
005880                 OR WS-SAFETY-NGHBR-CNT >= 5
005890     END-IF.
005900 1510-EXIT.
005910     EXIT.
005920 1520-FIND-WHEEL-POSITION.
005930     SET RG-NOT-FOUND TO TRUE.
005940     MOVE ZERO TO WS-WHEEL-POS-FOUND.
005950     PERFORM 1525-TEST-ONE-WHEEL-POS THRU 1525-EXIT
005960         VARYING RG-WHEEL-IDX FROM 1 BY 1
005970         UNTIL RG-WHEEL-IDX > RG-WHEEL-TOTAL-POS
005980             OR RG-FOUND.
005990 1520-EXIT.
006000     EXIT.
006010 1525-TEST-ONE-WHEEL-POS.
006020     IF RG-WHEEL-POS-NUM (RG-WHEEL-IDX) = WS-NEIGHBOR-BASE-NUM
006030         SET RG-FOUND TO TRUE
006040         SET WS-WHEEL-POS-FOUND TO RG-WHEEL-IDX
006050     END-IF.
006060 1525-EXIT.
006070     EXIT.
006080 EJECT
006090 1530-ADD-ONE-NEIGHBOR.
006100     IF WS-NEIGHBOR-OFFSET NOT = ZERO
006110         COMPUTE WS-NEIGHBOR-POS =
006120             WS-WHEEL-POS-FOUND + WS-NEIGHBOR-OFFSET
006130         IF WS-NEIGHBOR-POS < 1
006140             ADD 37 TO WS-NEIGHBOR-POS
006150         END-IF
006160         IF WS-NEIGHBOR-POS > 37
006170             SUBTRACT 37 FROM WS-NEIGHBOR-POS
006180         END-IF
006190         SET RG-WHEEL-IDX TO WS-NEIGHBOR-POS
006200         MOVE RG-WHEEL-POS-NUM (RG-WHEEL-IDX) TO WS-CAND-NUM
006210         IF NOT WS-BETLIST-PRESENT (WS-CAND-NUM)
006220             MOVE 'SAFETY' TO WS-CAND-TIER
006230             PERFORM 9100-APPEND-BET-NUMBER THRU 9100-EXIT
006240             ADD 1 TO WS-SAFETY-NGHBR-CNT
006250         END-IF
006260     END-IF.
006270 1530-EXIT.
006280     EXIT.
006290 EJECT
006300*****************************************************************
006310*   UP TO 3 MISSING NUMBERS NOT ALREADY ON THE BET SLIP ROUND   *
006320*   OUT THE SAFETY TIER - TAKEN IN THE ASCENDING ORDER RGPATANL *
006330*   NOW BUILDS RGN-MISSING-NUMBERS IN                           *
006340*****************************************************************
006350 1600-ADD-MISSING-NUMBERS.
006360     IF WS-MISS-NUM-COUNT > ZERO
006370         PERFORM 1610-ADD-ONE-MISSING-NUM THRU 1610-EXIT
006380             VARYING RG-MISSN-IDX FROM 1 BY 1
006390             UNTIL RG-MISSN-IDX > WS-MISS-NUM-COUNT
006400                 OR WS-SAFETY-MISS-CNT >= 3
006410     END-IF.
006420 1600-EXIT.
006430     EXIT.
006440 1610-ADD-ONE-MISSING-NUM.
006450     MOVE WS-MISS-NUM-ENT (RG-MISSN-IDX) TO WS-CAND-NUM.
006460     IF NOT WS-BETLIST-PRESENT (WS-CAND-NUM)
006470         MOVE 'SAFETY' TO WS-CAND-TIER
006480         PERFORM 9100-APPEND-BET-NUMBER THRU 9100-EXIT
006490         ADD 1 TO WS-SAFETY-MISS-CNT
006500     END-IF.
006510 1610-EXIT.
006520     EXIT.
006530 EJECT
006540*****************************************************************
006550*   TOTAL STAKE IS ONE UNIT PER BET ITEM - BINGO ITEMS STAKED   *
006560*   AT THE BINGO-STAKE AMOUNT, SAFETY ITEMS AT THE LOWER        *
006570*   SAFETY-STAKE AMOUNT - FLAGGED IF THE TOTAL RUNS OVER THE    *
006580*   RECOMMENDED-STAKE CEILING                                    *
006590*****************************************************************
006600 1800-COMPUTE-TOTAL-STAKE.
006610     MOVE ZERO TO WS-TOTAL-STAKE.
006620     IF WS-BETLIST-COUNT > ZERO
006630         PERFORM 1810-ADD-ONE-ITEM-STAKE THRU 1810-EXIT
006640             VARYING RG-BETLIST-IDX FROM 1 BY 1
006650             UNTIL RG-BETLIST-IDX > WS-BETLIST-COUNT
006660     END-IF.
006670     MOVE WS-TOTAL-STAKE TO RGG-TOTAL-STAKE.
006680     IF WS-TOTAL-STAKE > RGG-RECOMMENDED-STAKE
006690         SET RGG-OVER-BUDGET-YES TO TRUE
006700     ELSE
006710         SET RGG-OVER-BUDGET-NO TO TRUE
006720     END-IF.
006730 1800-EXIT.
006740     EXIT.
006750 1810-ADD-ONE-ITEM-STAKE.
006760     IF WS-BETLIST-IS-BINGO (RG-BETLIST-IDX)
006770         ADD RGG-BINGO-STAKE TO WS-TOTAL-STAKE
006780     ELSE
006790         ADD RGG-SAFETY-STAKE TO WS-TOTAL-STAKE
006800     END-IF.
006810 1810-EXIT.
006820     EXIT.
006830 EJECT
006840*****************************************************************
006850*   CONFIDENCE RATING - HIGH NEEDS 5+ HOT NUMBERS, A DETECTED   *
006860*   SECTION CLUSTER AND 10+ BET ITEMS; MEDIUM NEEDS 3+ HOT      *
006870*   NUMBERS AND 5+ BET ITEMS; OTHERWISE LOW - AND ALWAYS LOW IF *
006880*   NO HOT NUMBERS TURNED UP AT ALL, NO MATTER HOW FULL THE     *
006890*   SLIP IS                                                      *
006900*****************************************************************
006910 1900-COMPUTE-CONFIDENCE.
006920     IF WS-HOT-NUM-COUNT = ZERO
006930         SET RGG-CONFIDENCE-LOW TO TRUE
006940     ELSE
006950         IF WS-HOT-NUM-COUNT >= 5
006960             AND WS-CLUSTER-DETECTED
006970             AND WS-BETLIST-COUNT >= 10
006980             SET RGG-CONFIDENCE-HIGH TO TRUE
006990         ELSE
007000             IF WS-HOT-NUM-COUNT >= 3
007010                 AND WS-BETLIST-COUNT >= 5
007020                 SET RGG-CONFIDENCE-MEDIUM TO TRUE
007030             ELSE
007040                 SET RGG-CONFIDENCE-LOW TO TRUE
007050             END-IF
007060         END-IF
007070     END-IF.
007080 1900-EXIT.
007090     EXIT.
007100 EJECT
007110*****************************************************************
007120*   BUILD THE COMBINED NUMBER AND TIER CSV STRINGS AND WRITE    *
007130*   ONE BET-SUGGESTION REPORT RECORD FOR THIS CONTROL CARD      *
007140*****************************************************************
007150 8000-WRITE-SUGGESTION-RESULT.
007160     MOVE WS-CUR-SESSION-ID TO RGG-SESSION-ID.
007170     MOVE WS-BETLIST-COUNT TO RGG-ITEM-COUNT.
007180     MOVE SPACES TO RGG-BET-NUMBERS.
007190     MOVE SPACES TO RGG-BET-TIERS.
007200     MOVE 1 TO WS-CSV-PTR.
007210     MOVE 1 TO WS-TBL-SUB.
007220     IF WS-BETLIST-COUNT > ZERO
007230         PERFORM 8010-ADD-ONE-RESULT-NUM THRU 8010-EXIT
007240             VARYING RG-BETLIST-IDX FROM 1 BY 1
007250             UNTIL RG-BETLIST-IDX > WS-BETLIST-COUNT
007260     END-IF.
007270     WRITE RG-BET-SUGGEST-REPORT-RECORD.
007280     IF NOT WS-BSGO-OK
007290         DISPLAY 'RGBETSUG - WRITE ERROR ON BSGOFL '
007300             WS-BSGO-FILE-STATUS
007310         GO TO 9999-ABEND
007320     END-IF.
007330     ADD 1 TO RG-RECS-WRITTEN-CNT.
007340 8000-EXIT.
007350     EXIT.
007360 EJECT
007370 8010-ADD-ONE-RESULT-NUM.
007380     MOVE WS-BETLIST-NUM (RG-BETLIST-IDX) TO WS-CSV-DISPLAY-NUM.
007390     IF RG-BETLIST-IDX = 1
007400         STRING WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
007410             INTO RGG-BET-NUMBERS
007420             WITH POINTER WS-CSV-PTR
007430         END-STRING
007440         STRING WS-BETLIST-TIER (RG-BETLIST-IDX)
007450                 DELIMITED BY SPACE
007460             INTO RGG-BET-TIERS
007470             WITH POINTER WS-TBL-SUB
007480         END-STRING
007490     ELSE
007500         STRING ',' DELIMITED BY SIZE
007510             WS-CSV-DISPLAY-NUM DELIMITED BY SIZE
007520             INTO RGG-BET-NUMBERS
007530             WITH POINTER WS-CSV-PTR
007540         END-STRING
007550         STRING ',' DELIMITED BY SIZE
007560             WS-BETLIST-TIER (RG-BETLIST-IDX) DELIMITED BY SPACE
007570             INTO RGG-BET-TIERS
007580             WITH POINTER WS-TBL-SUB
007590         END-STRING
007600     END-IF.
007610 8010-EXIT.
007620     EXIT.
007630 EJECT
007640*****************************************************************
007650*   APPEND ONE CANDIDATE NUMBER TO THE BET LIST, SKIPPING IT IF *
007660*   IT IS ALREADY PRESENT OR THE LIST HAS REACHED MAX-NUMBERS   *
007670*****************************************************************
007680 9100-APPEND-BET-NUMBER.
007690     IF WS-BETLIST-COUNT < WS-MAX-NUMBERS
007700         AND NOT WS-BETLIST-PRESENT (WS-CAND-NUM)
007710         ADD 1 TO WS-BETLIST-COUNT
007720         SET RG-BETLIST-IDX TO WS-BETLIST-COUNT
007730         MOVE WS-CAND-NUM TO WS-BETLIST-NUM (RG-BETLIST-IDX)
007740         MOVE WS-CAND-TIER TO WS-BETLIST-TIER (RG-BETLIST-IDX)
007750         SET WS-BETLIST-PRESENT (WS-CAND-NUM) TO TRUE
007760     END-IF.
007770 9100-EXIT.
007780     EXIT.
007790 EJECT
007800*****************************************************************
007810*                        ABEND ROUTINE                          *
007820*****************************************************************
007830 9999-ABEND.
007840     DISPLAY 'RGBETSUG - ABENDING - SEE MESSAGE ABOVE'.
007850     MOVE 16 TO RETURN-CODE.
007860     GOBACK.
007870 9999-EXIT.
007880     EXIT.
