000010*****************************************************************
000020*                                                               *
000030*    RGBETREC  -  ROULETTE BET RECORD LAYOUT                   *
000040*    ONE RECORD PER BET PLACED - BET-FILE, KEYED BY SESSION    *
000050*    AND PLACEMENT TIMESTAMP                                   *
000060*                                                               *
000070* 1998-11-10 RFG TKT-4417  WRITTEN - BET RECORD LAYOUT         *
000080* 1998-12-14 RFG TKT-4431  ADDED VALIDATION-RESULT TEXT FIELD  *
000090* 1999-03-08 LMT TKT-4467  ADDED WINNING-SOURCES FOR MULTI-LEG *
000100*            BET SETTLEMENT DISPLAY                            *
000110*                                                               *
000120*****************************************************************
000130 01  RG-BET-RECORD.
000140     05  RGB-BET-ID                  PIC 9(09).
000150     05  RGB-SESSION-ID              PIC 9(09).
000160     05  RGB-NUMBERS                 PIC X(500).
000170     05  RGB-BET-SOURCES             PIC X(1000).
000180     05  RGB-STAKES                  PIC X(500).
000190     05  RGB-STAKE-PER-NUMBER        PIC S9(6)V99 COMP-3.
000200     05  RGB-TOTAL-STAKE             PIC S9(8)V99 COMP-3.
000210     05  RGB-TIMESTAMP               PIC X(26).
000220     05  RGB-VALIDATED               PIC X(01).
000230         88  RGB-VALIDATED-YES           VALUE 'Y'.
000240         88  RGB-VALIDATED-NO            VALUE 'N'.
000250     05  RGB-VALIDATION-RESULT       PIC X(1000).
000260     05  RGB-RESULT-SPIN-NUMBER      PIC 9(02).
000270     05  RGB-IS-WIN                  PIC X(01).
000280         88  RGB-IS-WIN-YES              VALUE 'Y'.
000290         88  RGB-IS-WIN-NO               VALUE 'N'.
000300         88  RGB-UNSETTLED               VALUE SPACE.
000310     05  RGB-WINNING-SOURCES         PIC X(200).
000320     05  RGB-PAYOUT                  PIC S9(8)V99 COMP-3.
000330     05  RGB-NET-RESULT              PIC S9(8)V99 COMP-3.
000340     05  FILLER                      PIC X(25).
